000010 IDENTIFICATION DIVISION.
000020******************************************************************
000030 PROGRAM-ID.  TLHAVDST.
000040 AUTHOR. P. NAIDU.
000050 INSTALLATION. HIGHWAY TOLL SYSTEMS GROUP.
000060 DATE-WRITTEN. 09/06/89.
000070 DATE-COMPILED. 08/02/12.
000080 SECURITY. NON-CONFIDENTIAL.
000090*   (C) HIGHWAY TOLL SYSTEMS GROUP
000100******************************************************************
000110*    GREAT-CIRCLE (HAVERSINE) DISTANCE SUBROUTINE.  CALLED BY    *
000120*    TLGPSING (DISTANCE FROM PREVIOUS FIX) AND TLHWYDET          *
000130*    (DISTANCE TO NEAREST HIGHWAY ENDPOINT).  THIS SHOP HAS NO   *
000140*    FORTRAN SCIENTIFIC LIBRARY ON THE BATCH LPAR SO SIN, COS    *
000150*    AND ATAN ARE HOME-GROWN TAYLOR-SERIES PARAGRAPHS BELOW -    *
000160*    SEE THE 6000/7000/8000 RANGE.  SQUARE ROOT IS NEWTON-       *
000170*    RAPHSON (PARAGRAPH 9000).  ALL WORK IS FIXED-POINT          *
000180*    PACKED DECIMAL - NO FLOATING POINT ITEMS ON THIS SHOP'S     *
000190*    COMPILER OPTIONS.                                          *
000200*                                                                *
000210*    FUNCTION CODES:                                             *
000220*      DIST  LAT1/LON1/LAT2/LON2 (DEGREES) -> DISTANCE-KM        *
000230*      RNDN  DISTANCE-KM + DECIMAL COUNT   -> ROUNDED RESULT     *
000240*-----------------------------------------------------------------
000250*    DATE       BY     TICKET   DESCRIPTION
000260*    09/06/89   PDN    SHT-007  ORIGINAL - DIST FUNCTION
000270*    11/14/98   BLW    SHT-014  Y2K - CONFIRMED NO 2-DIGIT YEAR
000280*                               DEPENDENCE IN THIS ROUTINE
000290*    03/14/12   PDN    SHT-141  ADDED RNDN FOR REGRESSION TESTS -
000300*                               GPS RETROFIT PROJECT
000310*    08/02/12   PDN    SHT-150  TIGHTENED SQRT CONVERGENCE TEST
000320******************************************************************
000330 ENVIRONMENT DIVISION.
000340 CONFIGURATION SECTION.
000350 SOURCE-COMPUTER. IBM-390.
000360 OBJECT-COMPUTER. IBM-390.
000370 SPECIAL-NAMES.
000380     C01 IS TOP-OF-FORM.
000390 
000400 DATA DIVISION.
000410 WORKING-STORAGE SECTION.
000420 
000430 01  WS-MATH-CONSTANTS.
000440     05  WS-PI                  PIC S9(1)V9(9) COMP-3
000450                                 VALUE 3.141592654.
000460     05  WS-HALF-PI             PIC S9(1)V9(9) COMP-3
000470                                 VALUE 1.570796327.
000480     05  WS-DEG-TO-RAD          PIC S9(1)V9(9) COMP-3
000490                                 VALUE 0.017453293.
000500     05  WS-EARTH-RADIUS-KM     PIC S9(5)V9(1) COMP-3
000510                                 VALUE 6371.0.
000520     05  FILLER                 PIC X(1) VALUE SPACE.
000530 
000540*    POWERS OF TEN FOR THE GENERIC N-DECIMAL ROUNDER (RNDN).
000550 01  WS-POWERS-OF-TEN.
000560     05  FILLER                 PIC 9(7) VALUE 0000001.
000570     05  FILLER                 PIC 9(7) VALUE 0000010.
000580     05  FILLER                 PIC 9(7) VALUE 0000100.
000590     05  FILLER                 PIC 9(7) VALUE 0001000.
000600     05  FILLER                 PIC 9(7) VALUE 0010000.
000610     05  FILLER                 PIC 9(7) VALUE 0100000.
000620     05  FILLER                 PIC 9(7) VALUE 1000000.
000630 01  WS-POWERS-OF-TEN-R REDEFINES WS-POWERS-OF-TEN.
000640     05  WS-POWER-OF-TEN        PIC 9(7) OCCURS 7 TIMES.
000650 
000660 01  WS-RADIAN-WORK.
000670     05  WS-PHI-1               PIC S9(3)V9(9) COMP-3.
000680     05  WS-PHI-2               PIC S9(3)V9(9) COMP-3.
000690     05  WS-LAMBDA-1            PIC S9(3)V9(9) COMP-3.
000700     05  WS-LAMBDA-2            PIC S9(3)V9(9) COMP-3.
000710     05  WS-DELTA-PHI           PIC S9(3)V9(9) COMP-3.
000720     05  WS-DELTA-LAMBDA        PIC S9(3)V9(9) COMP-3.
000730     05  WS-HALF-D-PHI          PIC S9(3)V9(9) COMP-3.
000740     05  WS-HALF-D-LAMBDA       PIC S9(3)V9(9) COMP-3.
000750     05  FILLER                 PIC X(1) VALUE SPACE.
000760 
000770*    SHARED SCRATCH FOR THE SIN/COS/ATAN SERIES PARAGRAPHS -
000780*    WS-SERIES-X IS THE ANGLE IN, WS-SERIES-RESULT IS THE
000790*    ANSWER OUT.  ONE COPY IS REUSED FOR EVERY CALL SINCE THE
000800*    SERIES PARAGRAPHS ARE PERFORMED, NOT RECURSED.
000810 01  WS-SERIES-WORK.
000820     05  WS-SERIES-X            PIC S9(3)V9(9) COMP-3.
000830     05  WS-SERIES-XSQ          PIC S9(3)V9(9) COMP-3.
000840     05  WS-SERIES-TERM         PIC S9(3)V9(9) COMP-3.
000850     05  WS-SERIES-SUM          PIC S9(3)V9(9) COMP-3.
000860     05  WS-SERIES-RESULT       PIC S9(3)V9(9) COMP-3.
000870     05  WS-SERIES-K            PIC S9(2) COMP-3.
000880     05  WS-SERIES-DENOM-1      PIC S9(3) COMP-3.
000890     05  WS-SERIES-DENOM-2      PIC S9(3) COMP-3.
000900     05  FILLER                 PIC X(1) VALUE SPACE.
000910 
000920 01  WS-ATAN-WORK.
000930     05  WS-ATAN-X-IN           PIC S9(5)V9(9) COMP-3.
000940     05  WS-ATAN-USED-RECIP-SW  PIC X(1) VALUE 'N'.
000950         88  WS-ATAN-USED-RECIP     VALUE 'Y'.
000960     05  WS-ATAN-RESULT         PIC S9(3)V9(9) COMP-3.
000970     05  FILLER                 PIC X(1) VALUE SPACE.
000980 
000990 01  WS-SQRT-WORK.
001000     05  WS-SQRT-INPUT          PIC S9(5)V9(9) COMP-3.
001010     05  WS-SQRT-GUESS          PIC S9(5)V9(9) COMP-3.
001020     05  WS-SQRT-PREV-GUESS     PIC S9(5)V9(9) COMP-3.
001030     05  WS-SQRT-DIVISOR        PIC S9(5)V9(9) COMP-3.
001040     05  WS-SQRT-ITER-COUNT     PIC S9(2) COMP-3 VALUE 0.
001050     05  WS-SQRT-DIFF           PIC S9(5)V9(9) COMP-3.
001060     05  WS-SQRT-RESULT         PIC S9(5)V9(9) COMP-3.
001070     05  FILLER                 PIC X(1) VALUE SPACE.
001080 
001090 01  WS-HAVERSINE-WORK.
001100     05  WS-SIN-HALF-PHI        PIC S9(3)V9(9) COMP-3.
001110     05  WS-SIN-HALF-LAMBDA     PIC S9(3)V9(9) COMP-3.
001120     05  WS-COS-PHI-1           PIC S9(3)V9(9) COMP-3.
001130     05  WS-COS-PHI-2           PIC S9(3)V9(9) COMP-3.
001140     05  WS-A-VALUE             PIC S9(3)V9(9) COMP-3.
001150     05  WS-ONE-MINUS-A         PIC S9(3)V9(9) COMP-3.
001160     05  WS-SQRT-A              PIC S9(3)V9(9) COMP-3.
001170     05  WS-SQRT-1-MINUS-A      PIC S9(3)V9(9) COMP-3.
001180     05  WS-RATIO               PIC S9(5)V9(9) COMP-3.
001190     05  WS-C-VALUE             PIC S9(3)V9(9) COMP-3.
001200     05  FILLER                 PIC X(1) VALUE SPACE.
001210 
001220*    N-DECIMAL ROUNDER SCRATCH (RNDN FUNCTION).
001230 01  WS-ROUND-WORK.
001240     05  WS-ROUND-SCALED        PIC S9(9)V9(9) COMP-3.
001250     05  WS-ROUND-SCALED-INT    PIC S9(9) COMP-3.
001260     05  WS-ROUND-FACTOR        PIC 9(7) COMP-3.
001270     05  FILLER                 PIC X(1) VALUE SPACE.
001280 
001290 LINKAGE SECTION.
001300 01  HD-PARM-AREA.
001310     05  HD-FUNCTION            PIC X(4).
001320     05  HD-RETURN-CODE         PIC X(1).
001330     05  HD-LAT-1               PIC S9(3)V9(6).
001340     05  HD-LAT-1-X REDEFINES
001350             HD-LAT-1           PIC X(9).
001360     05  HD-LON-1               PIC S9(3)V9(6).
001370     05  HD-LAT-2               PIC S9(3)V9(6).
001380     05  HD-LON-2               PIC S9(3)V9(6).
001390     05  HD-DISTANCE-KM         PIC 9(5)V9(4).
001400     05  HD-DISTANCE-KM-X REDEFINES
001410             HD-DISTANCE-KM     PIC X(9).
001420     05  HD-ROUND-INPUT         PIC S9(9)V9(9) COMP-3.
001430     05  HD-ROUND-DECIMALS      PIC 9(1).
001440     05  HD-ROUND-OUTPUT        PIC S9(9)V9(9) COMP-3.
001450 
001460 PROCEDURE DIVISION USING HD-PARM-AREA.
001470 
001480 0000-MAIN-LINE.
001490     MOVE '0' TO HD-RETURN-CODE
001500     EVALUATE HD-FUNCTION
001510         WHEN 'DIST'
001520             PERFORM 1000-COMPUTE-HAVERSINE THRU 1000-EXIT
001530         WHEN 'RNDN'
001540             PERFORM 2000-ROUND-N-DECIMALS THRU 2000-EXIT
001550         WHEN OTHER
001560             MOVE '1' TO HD-RETURN-CODE
001570     END-EVALUATE
001580     GOBACK
001590     .
001600 
001610 1000-COMPUTE-HAVERSINE.
001620     COMPUTE WS-PHI-1    = HD-LAT-1 * WS-DEG-TO-RAD
001630     COMPUTE WS-PHI-2    = HD-LAT-2 * WS-DEG-TO-RAD
001640     COMPUTE WS-LAMBDA-1 = HD-LON-1 * WS-DEG-TO-RAD
001650     COMPUTE WS-LAMBDA-2 = HD-LON-2 * WS-DEG-TO-RAD
001660     COMPUTE WS-DELTA-PHI    = WS-PHI-2 - WS-PHI-1
001670     COMPUTE WS-DELTA-LAMBDA = WS-LAMBDA-2 - WS-LAMBDA-1
001680     COMPUTE WS-HALF-D-PHI    = WS-DELTA-PHI / 2
001690     COMPUTE WS-HALF-D-LAMBDA = WS-DELTA-LAMBDA / 2
001700 
001710     MOVE WS-HALF-D-PHI TO WS-SERIES-X
001720     PERFORM 6000-SIN-SERIES THRU 6000-EXIT
001730     MOVE WS-SERIES-RESULT TO WS-SIN-HALF-PHI
001740 
001750     MOVE WS-HALF-D-LAMBDA TO WS-SERIES-X
001760     PERFORM 6000-SIN-SERIES THRU 6000-EXIT
001770     MOVE WS-SERIES-RESULT TO WS-SIN-HALF-LAMBDA
001780 
001790     MOVE WS-PHI-1 TO WS-SERIES-X
001800     PERFORM 7000-COS-SERIES THRU 7000-EXIT
001810     MOVE WS-SERIES-RESULT TO WS-COS-PHI-1
001820 
001830     MOVE WS-PHI-2 TO WS-SERIES-X
001840     PERFORM 7000-COS-SERIES THRU 7000-EXIT
001850     MOVE WS-SERIES-RESULT TO WS-COS-PHI-2
001860 
001870     COMPUTE WS-A-VALUE ROUNDED =
001880             (WS-SIN-HALF-PHI * WS-SIN-HALF-PHI)
001890             + (WS-COS-PHI-1 * WS-COS-PHI-2
001900                * WS-SIN-HALF-LAMBDA * WS-SIN-HALF-LAMBDA)
001910 
001920     IF WS-A-VALUE < 0
001930         MOVE 0 TO WS-A-VALUE
001940     END-IF
001950     IF WS-A-VALUE > 1
001960         MOVE 1 TO WS-A-VALUE
001970     END-IF
001980     COMPUTE WS-ONE-MINUS-A = 1 - WS-A-VALUE
001990 
002000     MOVE WS-A-VALUE TO WS-SQRT-INPUT
002010     PERFORM 9000-SQUARE-ROOT THRU 9000-EXIT
002020     MOVE WS-SQRT-RESULT TO WS-SQRT-A
002030 
002040     MOVE WS-ONE-MINUS-A TO WS-SQRT-INPUT
002050     PERFORM 9000-SQUARE-ROOT THRU 9000-EXIT
002060     MOVE WS-SQRT-RESULT TO WS-SQRT-1-MINUS-A
002070 
002080     IF WS-SQRT-1-MINUS-A = 0
002090*        ANTIPODAL POINTS - WILL NEVER HAPPEN FOR HIGHWAY
002100*        DISTANCES BUT GUARD AGAINST DIVIDE BY ZERO ANYWAY.
002110         COMPUTE WS-C-VALUE = WS-PI
002120     ELSE
002130         COMPUTE WS-RATIO = WS-SQRT-A / WS-SQRT-1-MINUS-A
002140         MOVE WS-RATIO TO WS-ATAN-X-IN
002150         PERFORM 8000-ARCTAN THRU 8000-EXIT
002160         COMPUTE WS-C-VALUE = 2 * WS-ATAN-RESULT
002170     END-IF
002180 
002190     COMPUTE HD-DISTANCE-KM ROUNDED =
002200             WS-EARTH-RADIUS-KM * WS-C-VALUE
002210     .
002220 1000-EXIT.
002230     EXIT.
002240 
002250 2000-ROUND-N-DECIMALS.
002260*    ROUND HD-ROUND-INPUT TO HD-ROUND-DECIMALS PLACES, HALF UP,
002270*    BY SCALING WITH THE POWER-OF-TEN TABLE, LETTING THE
002280*    COMPUTE ROUNDED PHRASE DO THE ACTUAL HALF-UP ROUNDING,
002290*    THEN SCALING BACK DOWN.
002300     MOVE WS-POWER-OF-TEN (HD-ROUND-DECIMALS + 1)
002310                                    TO WS-ROUND-FACTOR
002320     COMPUTE WS-ROUND-SCALED-INT ROUNDED =
002330             HD-ROUND-INPUT * WS-ROUND-FACTOR
002340     COMPUTE HD-ROUND-OUTPUT =
002350             WS-ROUND-SCALED-INT / WS-ROUND-FACTOR
002360     .
002370 2000-EXIT.
002380     EXIT.
002390 
002400 6000-SIN-SERIES.
002410*    SIN(X) = X - X**3/3! + X**5/5! - ... (8 TERMS).  BUILT
002420*    ITERATIVELY - TERM(K+1) = TERM(K) * (-X*X) / ((2K+2)(2K+3))
002430*    SO NO FACTORIAL FIELD IS NEEDED.  VALID FOR THE RANGES
002440*    THIS PROGRAM SEES ( -PI <= X <= PI ).
002450     COMPUTE WS-SERIES-XSQ = WS-SERIES-X * WS-SERIES-X
002460     MOVE WS-SERIES-X TO WS-SERIES-TERM
002470     MOVE WS-SERIES-X TO WS-SERIES-SUM
002480     MOVE 0 TO WS-SERIES-K
002490     PERFORM 6100-SIN-TERM THRU 6100-EXIT 7 TIMES
002500     MOVE WS-SERIES-SUM TO WS-SERIES-RESULT
002510     .
002520 6000-EXIT.
002530     EXIT.
002540 
002550 6100-SIN-TERM.
002560     COMPUTE WS-SERIES-DENOM-1 = (2 * WS-SERIES-K) + 2
002570     COMPUTE WS-SERIES-DENOM-2 = (2 * WS-SERIES-K) + 3
002580     COMPUTE WS-SERIES-TERM ROUNDED =
002590             WS-SERIES-TERM * (-1) * WS-SERIES-XSQ
002600             / (WS-SERIES-DENOM-1 * WS-SERIES-DENOM-2)
002610     ADD WS-SERIES-TERM TO WS-SERIES-SUM
002620     ADD 1 TO WS-SERIES-K
002630     .
002640 6100-EXIT.
002650     EXIT.
002660 
002670 7000-COS-SERIES.
002680*    COS(X) = 1 - X**2/2! + X**4/4! - ... (8 TERMS), SAME
002690*    ITERATIVE-TERM TECHNIQUE AS THE SINE SERIES ABOVE.
002700     COMPUTE WS-SERIES-XSQ = WS-SERIES-X * WS-SERIES-X
002710     MOVE 1 TO WS-SERIES-TERM
002720     MOVE 1 TO WS-SERIES-SUM
002730     MOVE 0 TO WS-SERIES-K
002740     PERFORM 7100-COS-TERM THRU 7100-EXIT 7 TIMES
002750     MOVE WS-SERIES-SUM TO WS-SERIES-RESULT
002760     .
002770 7000-EXIT.
002780     EXIT.
002790 
002800 7100-COS-TERM.
002810     COMPUTE WS-SERIES-DENOM-1 = (2 * WS-SERIES-K) + 1
002820     COMPUTE WS-SERIES-DENOM-2 = (2 * WS-SERIES-K) + 2
002830     COMPUTE WS-SERIES-TERM ROUNDED =
002840             WS-SERIES-TERM * (-1) * WS-SERIES-XSQ
002850             / (WS-SERIES-DENOM-1 * WS-SERIES-DENOM-2)
002860     ADD WS-SERIES-TERM TO WS-SERIES-SUM
002870     ADD 1 TO WS-SERIES-K
002880     .
002890 7100-EXIT.
002900     EXIT.
002910 
002920 8000-ARCTAN.
002930*    ARCTAN(X) FOR X >= 0 ONLY - THE ONLY CASE THIS PROGRAM
002940*    EVER ASKS FOR (X IS A RATIO OF TWO SQUARE ROOTS).  THE
002950*    MACLAURIN SERIES ONLY CONVERGES WELL FOR X <= 1, SO FOR
002960*    X > 1 WE USE ARCTAN(X) = PI/2 - ARCTAN(1/X).
002970     MOVE 'N' TO WS-ATAN-USED-RECIP-SW
002980     IF WS-ATAN-X-IN > 1
002990         COMPUTE WS-ATAN-X-IN = 1 / WS-ATAN-X-IN
003000         MOVE 'Y' TO WS-ATAN-USED-RECIP-SW
003010     END-IF
003020     MOVE WS-ATAN-X-IN TO WS-SERIES-X
003030     COMPUTE WS-SERIES-XSQ = WS-SERIES-X * WS-SERIES-X
003040     MOVE WS-SERIES-X TO WS-SERIES-TERM
003050     MOVE WS-SERIES-X TO WS-SERIES-SUM
003060     MOVE 0 TO WS-SERIES-K
003070     PERFORM 8100-ATAN-TERM THRU 8100-EXIT 10 TIMES
003080     IF WS-ATAN-USED-RECIP
003090         COMPUTE WS-ATAN-RESULT = WS-HALF-PI - WS-SERIES-SUM
003100     ELSE
003110         MOVE WS-SERIES-SUM TO WS-ATAN-RESULT
003120     END-IF
003130     .
003140 8000-EXIT.
003150     EXIT.
003160 
003170 8100-ATAN-TERM.
003180     COMPUTE WS-SERIES-DENOM-1 = (2 * WS-SERIES-K) + 1
003190     COMPUTE WS-SERIES-DENOM-2 = (2 * WS-SERIES-K) + 3
003200     COMPUTE WS-SERIES-TERM ROUNDED =
003210             WS-SERIES-TERM * (-1) * WS-SERIES-XSQ
003220             * WS-SERIES-DENOM-1 / WS-SERIES-DENOM-2
003230     ADD WS-SERIES-TERM TO WS-SERIES-SUM
003240     ADD 1 TO WS-SERIES-K
003250     .
003260 8100-EXIT.
003270     EXIT.
003280 
003290 9000-SQUARE-ROOT.
003300*    NEWTON-RAPHSON SQUARE ROOT.  STARTS FROM A CRUDE GUESS
003310*    AND ITERATES UNTIL TWO PASSES AGREE TO NINE DECIMALS OR
003320*    FIFTEEN PASSES HAVE RUN (BELT AND BRACES - THE METHOD
003330*    CONVERGES IN UNDER SIX PASSES FOR THE RANGE WE FEED IT).
003340     IF WS-SQRT-INPUT = 0
003350         MOVE 0 TO WS-SQRT-RESULT
003360     ELSE
003370         COMPUTE WS-SQRT-GUESS = (WS-SQRT-INPUT + 1) / 2
003380         MOVE 0 TO WS-SQRT-ITER-COUNT
003390         MOVE 1 TO WS-SQRT-DIFF
003400         PERFORM 9100-NEWTON-PASS THRU 9100-EXIT
003410             UNTIL WS-SQRT-DIFF < 0.000000010
003420                OR WS-SQRT-ITER-COUNT > 15
003430         MOVE WS-SQRT-GUESS TO WS-SQRT-RESULT
003440     END-IF
003450     .
003460 9000-EXIT.
003470     EXIT.
003480 
003490 9100-NEWTON-PASS.
003500     MOVE WS-SQRT-GUESS TO WS-SQRT-PREV-GUESS
003510     COMPUTE WS-SQRT-GUESS ROUNDED =
003520             (WS-SQRT-GUESS + (WS-SQRT-INPUT / WS-SQRT-GUESS))
003530             / 2
003540     COMPUTE WS-SQRT-DIFF =
003550             WS-SQRT-PREV-GUESS - WS-SQRT-GUESS
003560     IF WS-SQRT-DIFF < 0
003570         COMPUTE WS-SQRT-DIFF = WS-SQRT-DIFF * (-1)
003580     END-IF
003590     ADD 1 TO WS-SQRT-ITER-COUNT
003600     .
003610 9100-EXIT.
003620     EXIT.
