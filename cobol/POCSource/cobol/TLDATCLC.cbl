000010 IDENTIFICATION DIVISION.
000020******************************************************************
000030 PROGRAM-ID.  TLDATCLC.
000040 AUTHOR. P. NAIDU.
000050 INSTALLATION. HIGHWAY TOLL SYSTEMS GROUP.
000060 DATE-WRITTEN. 04/14/89.
000070 DATE-COMPILED. 06/01/12.
000080 SECURITY. NON-CONFIDENTIAL.
000090*   (C) HIGHWAY TOLL SYSTEMS GROUP
000100******************************************************************
000110*    DATE/TIME CALCULATOR SUBROUTINE - CALLED BY TLGPSING,       *
000120*    TLANMCHK AND TLBILRUN WHENEVER THOSE PROGRAMS NEED TO       *
000130*    TURN AN ISO TIMESTAMP INTO SOMETHING ARITHMETIC CAN USE,    *
000140*    ADD DAYS TO A DATE WITH PROPER MONTH/YEAR CARRY, FIND THE   *
000150*    PRIOR CALENDAR MONTH, OR DIFFERENCE TWO TIMESTAMPS INTO A   *
000160*    WHOLE-SECOND COUNT.  DISPATCHED BY A FOUR-CHARACTER         *
000170*    FUNCTION CODE THE SAME WAY THE OLD DL/I-STYLE TRANSACTION   *
000180*    ROUTINES ON THIS SHOP'S EARLIER IMS WORK WERE DISPATCHED.   *
000190*                                                                *
000200*    FUNCTION CODES:                                             *
000210*      TSCV  TIMESTAMP  -> ABSOLUTE DAY NUMBER + SECOND OF DAY   *
000220*      ADDD  BASE DATE + N DAYS -> RESULT DATE (YYYYMMDD + ISO)  *
000230*      PMON  BASE DATE -> PRIOR CALENDAR MONTH "YYYY-MM"         *
000240*      DIFS  TWO (ABS-DAYS,SEC-OF-DAY) PAIRS -> DIFF IN SECONDS  *
000250*-----------------------------------------------------------------
000260*    DATE       BY     TICKET   DESCRIPTION
000270*    04/14/89   PDN    SHT-006  ORIGINAL - TSCV AND DIFS ONLY
000280*    11/14/98   BLW    SHT-014  Y2K - VERIFIED 4-DIGIT YEAR MATH
000290*                               THROUGHOUT, NO WINDOWING USED
000300*    03/22/07   KMS    SHT-077  ADDED PMON FOR BILLING MONTH CALC
000310*    03/11/12   PDN    SHT-138  ADDED ADDD FOR BILLING DUE DATE -
000320*                               GPS RETROFIT PROJECT
000330******************************************************************
000340 ENVIRONMENT DIVISION.
000350 CONFIGURATION SECTION.
000360 SOURCE-COMPUTER. IBM-390.
000370 OBJECT-COMPUTER. IBM-390.
000380 SPECIAL-NAMES.
000390     C01 IS TOP-OF-FORM.
000400 
000410 DATA DIVISION.
000420 WORKING-STORAGE SECTION.
000430 
000440*    CUMULATIVE DAYS BEFORE EACH MONTH, NON-LEAP YEAR BASIS.
000450 01  TL-CUM-DAYS-TABLE.
000460     05  FILLER                 PIC 9(3) VALUE 000.
000470     05  FILLER                 PIC 9(3) VALUE 031.
000480     05  FILLER                 PIC 9(3) VALUE 059.
000490     05  FILLER                 PIC 9(3) VALUE 090.
000500     05  FILLER                 PIC 9(3) VALUE 120.
000510     05  FILLER                 PIC 9(3) VALUE 151.
000520     05  FILLER                 PIC 9(3) VALUE 181.
000530     05  FILLER                 PIC 9(3) VALUE 212.
000540     05  FILLER                 PIC 9(3) VALUE 243.
000550     05  FILLER                 PIC 9(3) VALUE 273.
000560     05  FILLER                 PIC 9(3) VALUE 304.
000570     05  FILLER                 PIC 9(3) VALUE 334.
000580 01  TL-CUM-DAYS-R REDEFINES TL-CUM-DAYS-TABLE.
000590     05  TL-CUM-DAYS            PIC 9(3) OCCURS 12 TIMES.
000600 
000610*    DAYS IN EACH MONTH, NON-LEAP YEAR BASIS - FEB ADJUSTED
000620*    AT RUN TIME WHEN THE YEAR IN PLAY TURNS OUT TO BE LEAP.
000630 01  TL-DAYS-IN-MONTH-TBL.
000640     05  FILLER                 PIC 9(2) VALUE 31.
000650     05  FILLER                 PIC 9(2) VALUE 28.
000660     05  FILLER                 PIC 9(2) VALUE 31.
000670     05  FILLER                 PIC 9(2) VALUE 30.
000680     05  FILLER                 PIC 9(2) VALUE 31.
000690     05  FILLER                 PIC 9(2) VALUE 30.
000700     05  FILLER                 PIC 9(2) VALUE 31.
000710     05  FILLER                 PIC 9(2) VALUE 31.
000720     05  FILLER                 PIC 9(2) VALUE 30.
000730     05  FILLER                 PIC 9(2) VALUE 31.
000740     05  FILLER                 PIC 9(2) VALUE 30.
000750     05  FILLER                 PIC 9(2) VALUE 31.
000760 01  TL-DIM-R REDEFINES TL-DAYS-IN-MONTH-TBL.
000770     05  TL-DAYS-IN-MONTH       PIC 9(2) OCCURS 12 TIMES.
000780 
000790 01  WS-TS-WORK.
000800     05  WS-TS-STRING           PIC X(19).
000810     05  WS-TS-STRING-R REDEFINES WS-TS-STRING.
000820         10  WS-TS-YEAR             PIC 9(4).
000830         10  FILLER                 PIC X.
000840         10  WS-TS-MONTH            PIC 9(2).
000850         10  FILLER                 PIC X.
000860         10  WS-TS-DAY              PIC 9(2).
000870         10  FILLER                 PIC X.
000880         10  WS-TS-HOUR             PIC 9(2).
000890         10  FILLER                 PIC X.
000900         10  WS-TS-MINUTE           PIC 9(2).
000910         10  FILLER                 PIC X.
000920         10  WS-TS-SECOND           PIC 9(2).
000930 
000940 01  WS-YMD-WORK.
000950     05  WS-YMD-STRING          PIC 9(8).
000960     05  WS-YMD-STRING-R REDEFINES WS-YMD-STRING.
000970         10  WS-YMD-YEAR            PIC 9(4).
000980         10  WS-YMD-MONTH           PIC 9(2).
000990         10  WS-YMD-DAY             PIC 9(2).
001000     05  FILLER                 PIC X(1) VALUE SPACE.
001010 
001020 01  WS-CALC-FIELDS.
001030     05  WS-YEAR-MINUS-1        PIC S9(9) COMP VALUE 0.
001040     05  WS-TERM-A              PIC S9(9) COMP VALUE 0.
001050     05  WS-TERM-B              PIC S9(9) COMP VALUE 0.
001060     05  WS-TERM-C              PIC S9(9) COMP VALUE 0.
001070     05  WS-MOD-4               PIC S9(9) COMP VALUE 0.
001080     05  WS-MOD-100             PIC S9(9) COMP VALUE 0.
001090     05  WS-MOD-400             PIC S9(9) COMP VALUE 0.
001100     05  WS-LEAP-ADJUST         PIC S9(1) COMP VALUE 0.
001110     05  WS-LEAP-SW             PIC X(1) VALUE 'N'.
001120         88  WS-IS-LEAP-YEAR        VALUE 'Y'.
001130     05  WS-NEW-DAY             PIC S9(3) COMP VALUE 0.
001140     05  WS-NEW-MONTH           PIC S9(3) COMP VALUE 0.
001150     05  WS-NEW-YEAR            PIC S9(9) COMP VALUE 0.
001160     05  WS-DIM-THIS-YEAR       PIC 9(2) VALUE 0.
001170     05  WS-PREV-MONTH          PIC S9(3) COMP VALUE 0.
001180     05  WS-PREV-YEAR           PIC S9(9) COMP VALUE 0.
001190     05  WS-DAY-DIFF            PIC S9(9) COMP VALUE 0.
001200     05  WS-SEC-DIFF            PIC S9(9) COMP VALUE 0.
001210     05  FILLER                 PIC X(1) VALUE SPACE.
001220 
001230 LINKAGE SECTION.
001240 01  DC-PARM-AREA.
001250     05  DC-FUNCTION            PIC X(4).
001260     05  DC-RETURN-CODE         PIC X(1).
001270     05  DC-TIMESTAMP-IN        PIC X(19).
001280     05  DC-BASE-DATE-YMD       PIC 9(8).
001290     05  DC-ADD-DAYS            PIC S9(5) COMP.
001300     05  DC-RESULT-DATE-YMD     PIC 9(8).
001310     05  DC-RESULT-DATE-ISO     PIC X(10).
001320     05  DC-RESULT-MONTH        PIC X(7).
001330     05  DC-ABS-DAYS-1          PIC S9(9) COMP.
001340     05  DC-SEC-OF-DAY-1        PIC S9(9) COMP.
001350     05  DC-ABS-DAYS-2          PIC S9(9) COMP.
001360     05  DC-SEC-OF-DAY-2        PIC S9(9) COMP.
001370     05  DC-ABS-DAYS-OUT        PIC S9(9) COMP.
001380     05  DC-SEC-OF-DAY-OUT      PIC S9(9) COMP.
001390     05  DC-DIFF-SECONDS        PIC S9(9) COMP-3.
001400 
001410 PROCEDURE DIVISION USING DC-PARM-AREA.
001420 
001430 0000-MAIN-LINE.
001440     MOVE '0' TO DC-RETURN-CODE
001450     EVALUATE DC-FUNCTION
001460         WHEN 'TSCV'
001470             PERFORM 1000-TIMESTAMP-CONVERT THRU 1000-EXIT
001480         WHEN 'ADDD'
001490             PERFORM 2000-ADD-DAYS THRU 2000-EXIT
001500         WHEN 'PMON'
001510             PERFORM 3000-PREV-MONTH THRU 3000-EXIT
001520         WHEN 'DIFS'
001530             PERFORM 4000-DIFF-SECONDS THRU 4000-EXIT
001540         WHEN OTHER
001550             MOVE '1' TO DC-RETURN-CODE
001560     END-EVALUATE
001570     GOBACK
001580     .
001590 
001600 1000-TIMESTAMP-CONVERT.
001610*    BREAK THE 19-BYTE ISO STAMP INTO ITS PARTS AND TURN THE
001620*    DATE HALF INTO A PROLEPTIC-GREGORIAN DAY ORDINAL.  ONLY
001630*    USED TO DIFFERENCE TWO STAMPS SO THE EPOCH DOES NOT MATTER.
001640     MOVE DC-TIMESTAMP-IN TO WS-TS-STRING
001650     PERFORM 5000-LEAP-YEAR-CHECK THRU 5000-EXIT
001660     COMPUTE WS-YEAR-MINUS-1 = WS-TS-YEAR - 1
001670     COMPUTE WS-TERM-A = WS-YEAR-MINUS-1 / 4
001680     COMPUTE WS-TERM-B = WS-YEAR-MINUS-1 / 100
001690     COMPUTE WS-TERM-C = WS-YEAR-MINUS-1 / 400
001700     MOVE 0 TO WS-LEAP-ADJUST
001710     IF WS-TS-MONTH > 2 AND WS-IS-LEAP-YEAR
001720         MOVE 1 TO WS-LEAP-ADJUST
001730     END-IF
001740     COMPUTE DC-ABS-DAYS-OUT =
001750             (365 * WS-YEAR-MINUS-1) + WS-TERM-A - WS-TERM-B
001760             + WS-TERM-C + TL-CUM-DAYS (WS-TS-MONTH)
001770             + WS-TS-DAY + WS-LEAP-ADJUST
001780     COMPUTE DC-SEC-OF-DAY-OUT =
001790             (WS-TS-HOUR * 3600) + (WS-TS-MINUTE * 60)
001800             + WS-TS-SECOND
001810     .
001820 1000-EXIT.
001830     EXIT.
001840 
001850 2000-ADD-DAYS.
001860*    ADD DC-ADD-DAYS CALENDAR DAYS TO DC-BASE-DATE-YMD.  THE
001870*    ONLY CALLER (BILLING DUE-DATE) NEVER ASKS FOR MORE THAN
001880*    FIFTEEN DAYS AND THE SHORTEST MONTH IS TWENTY-EIGHT, SO
001890*    THE ADDITION CAN NEVER CROSS MORE THAN ONE MONTH BOUNDARY
001900*    - A SINGLE CARRY TEST IS ALL THAT IS NEEDED.
001910     MOVE DC-BASE-DATE-YMD TO WS-YMD-STRING
001920     MOVE WS-YMD-YEAR TO WS-TS-YEAR
001930     PERFORM 5000-LEAP-YEAR-CHECK THRU 5000-EXIT
001940     MOVE TL-DAYS-IN-MONTH (WS-YMD-MONTH) TO WS-DIM-THIS-YEAR
001950     IF WS-YMD-MONTH = 2 AND WS-IS-LEAP-YEAR
001960         MOVE 29 TO WS-DIM-THIS-YEAR
001970     END-IF
001980     COMPUTE WS-NEW-DAY = WS-YMD-DAY + DC-ADD-DAYS
001990     IF WS-NEW-DAY > WS-DIM-THIS-YEAR
002000         COMPUTE WS-NEW-DAY = WS-NEW-DAY - WS-DIM-THIS-YEAR
002010         COMPUTE WS-NEW-MONTH = WS-YMD-MONTH + 1
002020         MOVE WS-YMD-YEAR TO WS-NEW-YEAR
002030         IF WS-NEW-MONTH > 12
002040             MOVE 1 TO WS-NEW-MONTH
002050             COMPUTE WS-NEW-YEAR = WS-YMD-YEAR + 1
002060         END-IF
002070     ELSE
002080         MOVE WS-YMD-DAY TO WS-NEW-DAY
002090         ADD DC-ADD-DAYS TO WS-NEW-DAY
002100         MOVE WS-YMD-MONTH TO WS-NEW-MONTH
002110         MOVE WS-YMD-YEAR TO WS-NEW-YEAR
002120     END-IF
002130     MOVE WS-NEW-YEAR TO WS-YMD-YEAR
002140     MOVE WS-NEW-MONTH TO WS-YMD-MONTH
002150     MOVE WS-NEW-DAY TO WS-YMD-DAY
002160     MOVE WS-YMD-STRING TO DC-RESULT-DATE-YMD
002170     STRING WS-YMD-YEAR  DELIMITED BY SIZE '-' DELIMITED BY SIZE
002180            WS-YMD-MONTH DELIMITED BY SIZE '-' DELIMITED BY SIZE
002190            WS-YMD-DAY   DELIMITED BY SIZE
002200            INTO DC-RESULT-DATE-ISO
002210     .
002220 2000-EXIT.
002230     EXIT.
002240 
002250 3000-PREV-MONTH.
002260*    RETURN THE CALENDAR MONTH PRIOR TO DC-BASE-DATE-YMD AS
002270*    "YYYY-MM" - USED TO LABEL THE BILL FOR USAGE THAT WAS
002280*    ACCUMULATED DURING THE MONTH JUST ENDED.
002290     MOVE DC-BASE-DATE-YMD TO WS-YMD-STRING
002300     IF WS-YMD-MONTH = 1
002310         MOVE 12 TO WS-PREV-MONTH
002320         COMPUTE WS-PREV-YEAR = WS-YMD-YEAR - 1
002330     ELSE
002340         COMPUTE WS-PREV-MONTH = WS-YMD-MONTH - 1
002350         MOVE WS-YMD-YEAR TO WS-PREV-YEAR
002360     END-IF
002370     STRING WS-PREV-YEAR  DELIMITED BY SIZE
002380            '-'           DELIMITED BY SIZE
002390            WS-PREV-MONTH DELIMITED BY SIZE
002400            INTO DC-RESULT-MONTH
002410     .
002420 3000-EXIT.
002430     EXIT.
002440 
002450 4000-DIFF-SECONDS.
002460*    WHOLE-SECOND DIFFERENCE BETWEEN TWO (ABS-DAYS,SEC-OF-DAY)
002470*    PAIRS PRODUCED BY 1000-TIMESTAMP-CONVERT.  USED FOR THE
002480*    INACTIVITY AND DISCONNECT ANOMALY CHECKS.
002490     COMPUTE WS-DAY-DIFF = DC-ABS-DAYS-2 - DC-ABS-DAYS-1
002500     COMPUTE WS-SEC-DIFF = DC-SEC-OF-DAY-2 - DC-SEC-OF-DAY-1
002510     COMPUTE DC-DIFF-SECONDS =
002520             (WS-DAY-DIFF * 86400) + WS-SEC-DIFF
002530     .
002540 4000-EXIT.
002550     EXIT.
002560 
002570 5000-LEAP-YEAR-CHECK.
002580*    STANDARD GREGORIAN LEAP TEST VIA TRUNCATING-INTEGER
002590*    MODULO (NO INTRINSIC FUNCTIONS ON THIS COMPILER OPTION
002600*    SET) - DIVISIBLE BY 4 AND NOT BY 100, UNLESS ALSO
002610*    DIVISIBLE BY 400.
002620     MOVE 'N' TO WS-LEAP-SW
002630     COMPUTE WS-MOD-4   = WS-TS-YEAR - ((WS-TS-YEAR / 4) * 4)
002640     COMPUTE WS-MOD-100 = WS-TS-YEAR - ((WS-TS-YEAR / 100) * 100)
002650     COMPUTE WS-MOD-400 = WS-TS-YEAR - ((WS-TS-YEAR / 400) * 400)
002660     IF WS-MOD-4 = 0 AND WS-MOD-100 NOT = 0
002670         MOVE 'Y' TO WS-LEAP-SW
002680     END-IF
002690     IF WS-MOD-400 = 0
002700         MOVE 'Y' TO WS-LEAP-SW
002710     END-IF
002720     .
002730 5000-EXIT.
002740     EXIT.
