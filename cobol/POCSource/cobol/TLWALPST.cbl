000010 IDENTIFICATION DIVISION.
000020******************************************************************
000030 PROGRAM-ID.  TLWALPST.
000040 AUTHOR. R. SIEGEL.
000050 INSTALLATION. HIGHWAY TOLL SYSTEMS GROUP.
000060 DATE-WRITTEN. 02/14/94.
000070 DATE-COMPILED. 09/24/12.
000080 SECURITY. NON-CONFIDENTIAL.
000090*   (C) HIGHWAY TOLL SYSTEMS GROUP
000100******************************************************************
000110*    WALLET POSTING RUN.  APPLIES A FILE OF RECHARGE/DEDUCTION   *
000120*    TRANSACTIONS AGAINST THE WALLET MASTER, ONE WALLET PER      *
000130*    USER.  A DEDUCTION HAS NO FLOOR - THE BALANCE MAY GO        *
000140*    NEGATIVE.  EVERY TRANSACTION, GOOD OR REJECTED, GETS A      *
000150*    LINE ON THE POSTING REPORT SHOWING PREVIOUS BALANCE, NEW    *
000160*    BALANCE, THE AMOUNT POSTED, AND THE DEFICIT FLAG.           *
000170*-----------------------------------------------------------------
000180*    DATE       BY     TICKET   DESCRIPTION
000190*    02/14/94   RJS    SHT-015  ORIGINAL - ACCOUNT-BALANCE
000200*                               POSTING RUN FOR THE PREPAID
000210*                               DISCOUNT-CARD PROGRAM
000220*    11/14/98   BLW    SHT-014  Y2K - NO DATE ARITHMETIC IN THIS
000230*                               PROGRAM, REVIEWED AND CLOSED
000240*    05/14/12   PDN    SHT-150  RETARGETED AT THE NEW GPS TOLL
000250*                               WALLET FILE (TLWALREC), ADDED
000260*                               THE DEFICIT FLAG - GPS RETROFIT
000270*                               PROJECT
000280******************************************************************
000290 ENVIRONMENT DIVISION.
000300 CONFIGURATION SECTION.
000310 SOURCE-COMPUTER. IBM-390.
000320 OBJECT-COMPUTER. IBM-390.
000330 SPECIAL-NAMES.
000340     C01 IS TOP-OF-FORM.
000350 
000360 INPUT-OUTPUT SECTION.
000370 FILE-CONTROL.
000380     SELECT WALLET-MASTER-FILE ASSIGN WALMAST
000390         ORGANIZATION IS LINE SEQUENTIAL
000400         FILE STATUS IS WS-WALMAST-STATUS.
000410     SELECT WALLET-TRANS-FILE ASSIGN WALTRAN
000420         ORGANIZATION IS LINE SEQUENTIAL
000430         FILE STATUS IS WS-WALTRAN-STATUS.
000440     SELECT WALLET-OUT-FILE ASSIGN WALMSTO
000450         ORGANIZATION IS LINE SEQUENTIAL
000460         FILE STATUS IS WS-WALMSTO-STATUS.
000470     SELECT POSTING-REPORT-FILE ASSIGN WALRPT
000480         ORGANIZATION IS LINE SEQUENTIAL
000490         FILE STATUS IS WS-WALRPT-STATUS.
000500 
000510 DATA DIVISION.
000520 FILE SECTION.
000530 
000540 FD  WALLET-MASTER-FILE.
000550     COPY TLWALREC.
000560 
000570 FD  WALLET-TRANS-FILE.
000580 01  TL-WALLET-TRANS-REC.
000590     05  TR-WALLET-ID           PIC 9(9).
000600     05  TR-WALLET-ID-X REDEFINES TR-WALLET-ID
000610                                 PIC X(9).
000620     05  TR-TRANS-TYPE          PIC X(1).
000630         88  TR-IS-DEDUCTION        VALUE 'D'.
000640         88  TR-IS-RECHARGE         VALUE 'R'.
000650     05  TR-AMOUNT              PIC 9(7)V99.
000660     05  FILLER                 PIC X(20) VALUE SPACES.
000670 
000680 FD  WALLET-OUT-FILE.
000690 01  TL-WALLET-OUT-REC          PIC X(57).
000700 
000710 FD  POSTING-REPORT-FILE.
000720 01  WR-REPORT-LINE             PIC X(132).
000730 
000740 WORKING-STORAGE SECTION.
000750 
000760 01  WS-FILE-STATUSES.
000770     05  WS-WALMAST-STATUS      PIC X(2) VALUE '00'.
000780         88  WS-WALMAST-OK          VALUE '00'.
000790         88  WS-WALMAST-EOF         VALUE '10'.
000800     05  WS-WALTRAN-STATUS      PIC X(2) VALUE '00'.
000810         88  WS-WALTRAN-OK          VALUE '00'.
000820         88  WS-WALTRAN-EOF         VALUE '10'.
000830     05  WS-WALMSTO-STATUS      PIC X(2) VALUE '00'.
000840     05  WS-WALRPT-STATUS       PIC X(2) VALUE '00'.
000850     05  FILLER                 PIC X(1) VALUE SPACE.
000860 
000870 01  WS-EOF-SWITCHES.
000880     05  WS-WALMAST-EOF-SW      PIC X(1) VALUE 'N'.
000890         88  WS-WALMAST-DONE        VALUE 'Y'.
000900     05  WS-WALTRAN-EOF-SW      PIC X(1) VALUE 'N'.
000910         88  WS-WALTRAN-DONE        VALUE 'Y'.
000920     05  FILLER                 PIC X(1) VALUE SPACE.
000930 
000940 01  WS-WALLET-TABLE.
000950     05  WS-WAL-COUNT           PIC S9(5) COMP VALUE 0.
000960     05  WS-WAL-ENTRY OCCURS 5000 TIMES
000970                       INDEXED BY WS-WAL-IDX.
000980         10  WS-TBL-WAL-ID          PIC 9(9).
000990         10  WS-TBL-WAL-USER-ID     PIC 9(9).
001000         10  WS-TBL-WAL-BALANCE     PIC S9(7)V99.
001010         10  WS-TBL-WAL-MIN-BAL     PIC 9(7)V99.
001020         10  WS-TBL-WAL-DEFICIT-SW  PIC X(1).
001030     05  FILLER                 PIC X(1) VALUE SPACE.
001040 
001050 01  WS-WORK-FIELDS.
001060     05  WS-WAL-FOUND-SW        PIC X(1) VALUE 'N'.
001070         88  WS-WAL-WAS-FOUND       VALUE 'Y'.
001080     05  WS-FOUND-IDX           PIC S9(5) COMP VALUE 0.
001090     05  WS-LOOKUP-SUB          PIC S9(5) COMP VALUE 0.
001100     05  WS-PREV-BALANCE        PIC S9(7)V99 VALUE 0.
001110     05  WS-NEW-BALANCE         PIC S9(7)V99 VALUE 0.
001120     05  WS-DEFICIT-AMOUNT      PIC S9(7)V99 VALUE 0.
001130     05  WS-REJECT-MSG          PIC X(40) VALUE SPACES.
001140     05  WS-REJECT-SW           PIC X(1) VALUE 'N'.
001150         88  WS-TRANS-REJECTED      VALUE 'Y'.
001160     05  FILLER                 PIC X(1) VALUE SPACE.
001170 
001180 01  WS-RUN-DATE-TIME.
001190     05  WS-ACCEPT-DATE         PIC 9(6).
001200     05  WS-ACCEPT-DATE-R REDEFINES WS-ACCEPT-DATE.
001210         10  WS-ACC-YY              PIC 9(2).
001220         10  WS-ACC-MM              PIC 9(2).
001230         10  WS-ACC-DD              PIC 9(2).
001240     05  WS-RUN-CENTURY         PIC 9(2) VALUE 0.
001250     05  WS-RUN-YEAR-4          PIC 9(4) VALUE 0.
001260     05  WS-RUN-DATE-ISO        PIC X(10) VALUE SPACES.
001270     05  FILLER                 PIC X(1) VALUE SPACE.
001280 
001290 01  WS-RUN-COUNTERS.
001300     05  WS-TRANS-READ          PIC S9(5) COMP VALUE 0.
001310     05  WS-TRANS-POSTED        PIC S9(5) COMP VALUE 0.
001320     05  WS-TRANS-ERRORS        PIC S9(5) COMP VALUE 0.
001330     05  WS-DEFICIT-COUNT       PIC S9(5) COMP VALUE 0.
001340     05  FILLER                 PIC X(1) VALUE SPACE.
001350 
001360 01  WS-DISPLAY-FIELDS.
001370     05  WS-DISP-COUNT          PIC ZZZZ9.
001380     05  FILLER                 PIC X(1) VALUE SPACE.
001390 
001400 01  WS-RPT-HEADER-1.
001410     05  FILLER                 PIC X(30) VALUE SPACES.
001420     05  FILLER                 PIC X(36)
001430         VALUE 'HIGHWAY TOLL SYSTEM - WALLET POST'.
001440     05  FILLER                 PIC X(66) VALUE SPACES.
001450 
001460 01  WS-RPT-RUNDATE.
001470     05  FILLER                 PIC X(10) VALUE 'RUN DATE '.
001480     05  RD-RUN-DATE            PIC X(10).
001490     05  FILLER                 PIC X(112) VALUE SPACES.
001500 
001510 01  WS-RPT-HEADER-2.
001520     05  FILLER                 PIC X(9)  VALUE 'WALLET'.
001530     05  FILLER                 PIC X(2)  VALUE SPACES.
001540     05  FILLER                 PIC X(5)  VALUE 'TYPE'.
001550     05  FILLER                 PIC X(2)  VALUE SPACES.
001560     05  FILLER                 PIC X(11) VALUE 'PREV BAL'.
001570     05  FILLER                 PIC X(2)  VALUE SPACES.
001580     05  FILLER                 PIC X(11) VALUE 'NEW BAL'.
001590     05  FILLER                 PIC X(2)  VALUE SPACES.
001600     05  FILLER                 PIC X(11) VALUE 'AMOUNT'.
001610     05  FILLER                 PIC X(2)  VALUE SPACES.
001620     05  FILLER                 PIC X(8)  VALUE 'DEFICIT'.
001630     05  FILLER                 PIC X(59) VALUE SPACES.
001640 
001650 01  WS-RPT-DETAIL.
001660     05  WD-WALLET-ID           PIC Z(8)9.
001670     05  FILLER                 PIC X(2) VALUE SPACES.
001680     05  WD-TRANS-TYPE          PIC X(5).
001690     05  FILLER                 PIC X(2) VALUE SPACES.
001700     05  WD-PREV-BAL            PIC -(6)9.99.
001710     05  FILLER                 PIC X(2) VALUE SPACES.
001720     05  WD-NEW-BAL             PIC -(6)9.99.
001730     05  FILLER                 PIC X(2) VALUE SPACES.
001740     05  WD-AMOUNT              PIC Z(6)9.99.
001750     05  FILLER                 PIC X(2) VALUE SPACES.
001760     05  WD-DEFICIT-FLAG        PIC X(1).
001770     05  FILLER                 PIC X(2) VALUE SPACES.
001780     05  WD-REJECT-MSG          PIC X(40).
001790     05  FILLER                 PIC X(17) VALUE SPACES.
001800 
001810 01  WS-RPT-DETAIL-X REDEFINES WS-RPT-DETAIL
001820                                PIC X(132).
001830 
001840 PROCEDURE DIVISION.
001850 
001860 0000-MAIN-LINE.
001870     PERFORM 0100-GET-RUN-DATE THRU 0100-EXIT
001880     PERFORM 0700-OPEN-INPUT-FILES THRU 0700-EXIT
001890     PERFORM 0750-LOAD-WALLET-TABLE THRU 0750-EXIT
001900     PERFORM 0900-OPEN-OUTPUT-FILES THRU 0900-EXIT
001910     PERFORM 0950-PRINT-REPORT-HEADER THRU 0950-EXIT
001920     READ WALLET-TRANS-FILE
001930         AT END
001940             MOVE 'Y' TO WS-WALTRAN-EOF-SW
001950     END-READ
001960     PERFORM 1000-PROCESS-ONE-TRANSACTION THRU 1000-EXIT
001970         UNTIL WS-WALTRAN-DONE
001980     PERFORM 8000-WRITE-WALLET-TABLE THRU 8000-EXIT
001990     PERFORM 9500-PRINT-CONTROL-TOTALS THRU 9500-EXIT
002000     PERFORM 9700-CLOSE-FILES THRU 9700-EXIT
002010     STOP RUN
002020     .
002030 
002040 0100-GET-RUN-DATE.
002050     ACCEPT WS-ACCEPT-DATE FROM DATE
002060     IF WS-ACC-YY < 50
002070         MOVE 20 TO WS-RUN-CENTURY
002080     ELSE
002090         MOVE 19 TO WS-RUN-CENTURY
002100     END-IF
002110     COMPUTE WS-RUN-YEAR-4 = (WS-RUN-CENTURY * 100) + WS-ACC-YY
002120     STRING WS-RUN-YEAR-4    DELIMITED BY SIZE
002130            '-'              DELIMITED BY SIZE
002140            WS-ACC-MM        DELIMITED BY SIZE
002150            '-'              DELIMITED BY SIZE
002160            WS-ACC-DD        DELIMITED BY SIZE
002170            INTO WS-RUN-DATE-ISO
002180     END-STRING
002190     .
002200 0100-EXIT.
002210     EXIT.
002220 
002230 0700-OPEN-INPUT-FILES.
002240     OPEN INPUT WALLET-MASTER-FILE
002250     OPEN INPUT WALLET-TRANS-FILE
002260     .
002270 0700-EXIT.
002280     EXIT.
002290 
002300 0750-LOAD-WALLET-TABLE.
002310     READ WALLET-MASTER-FILE
002320         AT END
002330             MOVE 'Y' TO WS-WALMAST-EOF-SW
002340     END-READ
002350     PERFORM 0755-READ-ONE-WALLET THRU 0755-EXIT
002360         UNTIL WS-WALMAST-DONE
002370     CLOSE WALLET-MASTER-FILE
002380     .
002390 0750-EXIT.
002400     EXIT.
002410 
002420 0755-READ-ONE-WALLET.
002430     ADD 1 TO WS-WAL-COUNT
002440     SET WS-WAL-IDX TO WS-WAL-COUNT
002450     MOVE TL-WALLET-ID TO WS-TBL-WAL-ID (WS-WAL-IDX)
002460     MOVE TL-WALLET-USER-ID TO WS-TBL-WAL-USER-ID (WS-WAL-IDX)
002470     MOVE TL-WALLET-BALANCE TO WS-TBL-WAL-BALANCE (WS-WAL-IDX)
002480     MOVE TL-WALLET-MIN-BAL TO WS-TBL-WAL-MIN-BAL (WS-WAL-IDX)
002490     MOVE TL-WALLET-DEFICIT-SW TO
002500          WS-TBL-WAL-DEFICIT-SW (WS-WAL-IDX)
002510     READ WALLET-MASTER-FILE
002520         AT END
002530             MOVE 'Y' TO WS-WALMAST-EOF-SW
002540     END-READ
002550     .
002560 0755-EXIT.
002570     EXIT.
002580 
002590 0900-OPEN-OUTPUT-FILES.
002600     OPEN OUTPUT WALLET-OUT-FILE
002610     OPEN OUTPUT POSTING-REPORT-FILE
002620     .
002630 0900-EXIT.
002640     EXIT.
002650 
002660 0950-PRINT-REPORT-HEADER.
002670     MOVE WS-RUN-DATE-ISO TO RD-RUN-DATE
002680     WRITE WR-REPORT-LINE FROM WS-RPT-HEADER-1
002690     WRITE WR-REPORT-LINE FROM WS-RPT-RUNDATE
002700     WRITE WR-REPORT-LINE FROM WS-RPT-HEADER-2
002710     .
002720 0950-EXIT.
002730     EXIT.
002740 
002750 1000-PROCESS-ONE-TRANSACTION.
002760     ADD 1 TO WS-TRANS-READ
002770     MOVE 'N' TO WS-REJECT-SW
002780     MOVE SPACES TO WS-REJECT-MSG
002790     IF TR-AMOUNT NOT > 0
002800         MOVE 'Y' TO WS-REJECT-SW
002810         MOVE 'AMOUNT MUST BE GREATER THAN ZERO' TO
002820              WS-REJECT-MSG
002830     ELSE
002840         PERFORM 2000-FIND-WALLET THRU 2000-EXIT
002850         IF NOT WS-WAL-WAS-FOUND
002860             MOVE 'Y' TO WS-REJECT-SW
002870             STRING 'NO WALLET ON FILE FOR ID '
002880                                 DELIMITED BY SIZE
002890                    TR-WALLET-ID-X   DELIMITED BY SIZE
002900                    INTO WS-REJECT-MSG
002910             END-STRING
002920         ELSE
002930             MOVE WS-TBL-WAL-BALANCE (WS-FOUND-IDX) TO
002940                  WS-PREV-BALANCE
002950             IF TR-IS-DEDUCTION
002960                 PERFORM 3000-POST-DEDUCTION THRU 3000-EXIT
002970             ELSE
002980                 IF TR-IS-RECHARGE
002990                     PERFORM 4000-POST-RECHARGE THRU 4000-EXIT
003000                 ELSE
003010                     MOVE 'Y' TO WS-REJECT-SW
003020                     MOVE 'UNRECOGNIZED TRANSACTION TYPE' TO
003030                          WS-REJECT-MSG
003040                 END-IF
003050             END-IF
003060         END-IF
003070     END-IF
003080     IF WS-TRANS-REJECTED
003090         ADD 1 TO WS-TRANS-ERRORS
003100     ELSE
003110         ADD 1 TO WS-TRANS-POSTED
003120         PERFORM 5000-CHECK-DEFICIT THRU 5000-EXIT
003130     END-IF
003140     PERFORM 6000-WRITE-REPORT-DETAIL THRU 6000-EXIT
003150     READ WALLET-TRANS-FILE
003160         AT END
003170             MOVE 'Y' TO WS-WALTRAN-EOF-SW
003180     END-READ
003190     .
003200 1000-EXIT.
003210     EXIT.
003220 
003230 2000-FIND-WALLET.
003240     MOVE 'N' TO WS-WAL-FOUND-SW
003250     MOVE 1 TO WS-LOOKUP-SUB
003260     PERFORM 2100-TEST-ONE-WALLET THRU 2100-EXIT
003270         UNTIL WS-LOOKUP-SUB > WS-WAL-COUNT
003280            OR WS-WAL-WAS-FOUND
003290     .
003300 2000-EXIT.
003310     EXIT.
003320 
003330 2100-TEST-ONE-WALLET.
003340     SET WS-WAL-IDX TO WS-LOOKUP-SUB
003350     IF WS-TBL-WAL-ID (WS-WAL-IDX) = TR-WALLET-ID
003360         MOVE 'Y' TO WS-WAL-FOUND-SW
003370         MOVE WS-LOOKUP-SUB TO WS-FOUND-IDX
003380     ELSE
003390         ADD 1 TO WS-LOOKUP-SUB
003400     END-IF
003410     .
003420 2100-EXIT.
003430     EXIT.
003440 
003450*    BUSINESS RULES §6 - DEDUCTION HAS NO FLOOR, THE BALANCE MAY
003460*    GO NEGATIVE.  THE DEFICIT TEST IS APPLIED SEPARATELY BELOW
003470*    AT 5000-CHECK-DEFICIT REGARDLESS OF WHICH WAY THE BALANCE
003480*    MOVED.
003490 3000-POST-DEDUCTION.
003500     SET WS-WAL-IDX TO WS-FOUND-IDX
003510     COMPUTE WS-NEW-BALANCE =
003520             WS-TBL-WAL-BALANCE (WS-WAL-IDX) - TR-AMOUNT
003530     MOVE WS-NEW-BALANCE TO WS-TBL-WAL-BALANCE (WS-WAL-IDX)
003540     .
003550 3000-EXIT.
003560     EXIT.
003570 
003580 4000-POST-RECHARGE.
003590     SET WS-WAL-IDX TO WS-FOUND-IDX
003600     COMPUTE WS-NEW-BALANCE =
003610             WS-TBL-WAL-BALANCE (WS-WAL-IDX) + TR-AMOUNT
003620     MOVE WS-NEW-BALANCE TO WS-TBL-WAL-BALANCE (WS-WAL-IDX)
003630     .
003640 4000-EXIT.
003650     EXIT.
003660 
003670 5000-CHECK-DEFICIT.
003680     SET WS-WAL-IDX TO WS-FOUND-IDX
003690     IF WS-TBL-WAL-BALANCE (WS-WAL-IDX) <
003700                           WS-TBL-WAL-MIN-BAL (WS-WAL-IDX)
003710         MOVE 'Y' TO WS-TBL-WAL-DEFICIT-SW (WS-WAL-IDX)
003720         COMPUTE WS-DEFICIT-AMOUNT =
003730                 WS-TBL-WAL-MIN-BAL (WS-WAL-IDX)
003740                 - WS-TBL-WAL-BALANCE (WS-WAL-IDX)
003750         ADD 1 TO WS-DEFICIT-COUNT
003760     ELSE
003770         MOVE 'N' TO WS-TBL-WAL-DEFICIT-SW (WS-WAL-IDX)
003780         MOVE 0 TO WS-DEFICIT-AMOUNT
003790     END-IF
003800     .
003810 5000-EXIT.
003820     EXIT.
003830 
003840 6000-WRITE-REPORT-DETAIL.
003850     MOVE SPACES TO WS-RPT-DETAIL-X
003860     MOVE TR-WALLET-ID TO WD-WALLET-ID
003870     IF WS-TRANS-REJECTED
003880         MOVE 'ERR' TO WD-TRANS-TYPE
003890         MOVE 0 TO WD-PREV-BAL
003900         MOVE 0 TO WD-NEW-BAL
003910         MOVE 0 TO WD-AMOUNT
003920         MOVE 'N' TO WD-DEFICIT-FLAG
003930     ELSE
003940         IF TR-IS-DEDUCTION
003950             MOVE 'DEDUC' TO WD-TRANS-TYPE
003960         ELSE
003970             MOVE 'RCHRG' TO WD-TRANS-TYPE
003980         END-IF
003990         MOVE WS-PREV-BALANCE TO WD-PREV-BAL
004000         MOVE WS-TBL-WAL-BALANCE (WS-FOUND-IDX) TO WD-NEW-BAL
004010         MOVE TR-AMOUNT TO WD-AMOUNT
004020         MOVE WS-TBL-WAL-DEFICIT-SW (WS-FOUND-IDX) TO
004030              WD-DEFICIT-FLAG
004040     END-IF
004050     MOVE WS-REJECT-MSG TO WD-REJECT-MSG
004060     WRITE WR-REPORT-LINE FROM WS-RPT-DETAIL
004070     .
004080 6000-EXIT.
004090     EXIT.
004100 
004110 8000-WRITE-WALLET-TABLE.
004120*    REWRITE THE WHOLE WALLET MASTER FROM THE UPDATED TABLE -
004130*    LINE SEQUENTIAL HAS NO RANDOM REWRITE, SO EVERY WALLET IS
004140*    WRITTEN BACK OUT IN THE SAME ORDER IT WAS LOADED, POSTED
004150*    OR NOT.
004160     MOVE 1 TO WS-WAL-IDX
004170     PERFORM 8100-WRITE-ONE-WALLET THRU 8100-EXIT
004180         VARYING WS-WAL-IDX FROM 1 BY 1
004190         UNTIL WS-WAL-IDX > WS-WAL-COUNT
004200     .
004210 8000-EXIT.
004220     EXIT.
004230 
004240 8100-WRITE-ONE-WALLET.
004250     MOVE WS-TBL-WAL-ID (WS-WAL-IDX) TO TL-WALLET-ID
004260     MOVE WS-TBL-WAL-USER-ID (WS-WAL-IDX) TO TL-WALLET-USER-ID
004270     MOVE WS-TBL-WAL-BALANCE (WS-WAL-IDX) TO TL-WALLET-BALANCE
004280     MOVE WS-TBL-WAL-MIN-BAL (WS-WAL-IDX) TO TL-WALLET-MIN-BAL
004290     MOVE WS-TBL-WAL-DEFICIT-SW (WS-WAL-IDX) TO
004300          TL-WALLET-DEFICIT-SW
004310     WRITE TL-WALLET-OUT-REC FROM TL-WALLET-REC
004320     .
004330 8100-EXIT.
004340     EXIT.
004350 
004360 9500-PRINT-CONTROL-TOTALS.
004370     MOVE WS-TRANS-READ TO WS-DISP-COUNT
004380     DISPLAY 'TLWALPST - TRANSACTIONS READ . . '
004390             WS-DISP-COUNT
004400     MOVE WS-TRANS-POSTED TO WS-DISP-COUNT
004410     DISPLAY 'TLWALPST - TRANSACTIONS POSTED . '
004420             WS-DISP-COUNT
004430     MOVE WS-TRANS-ERRORS TO WS-DISP-COUNT
004440     DISPLAY 'TLWALPST - TRANSACTIONS REJECTED '
004450             WS-DISP-COUNT
004460     MOVE WS-DEFICIT-COUNT TO WS-DISP-COUNT
004470     DISPLAY 'TLWALPST - WALLETS NOW IN DEFICIT '
004480             WS-DISP-COUNT
004490     .
004500 9500-EXIT.
004510     EXIT.
004520 
004530 9700-CLOSE-FILES.
004540     CLOSE WALLET-TRANS-FILE
004550     CLOSE WALLET-OUT-FILE
004560     CLOSE POSTING-REPORT-FILE
004570     .
004580 9700-EXIT.
004590     EXIT.
