000010 IDENTIFICATION DIVISION.
000020******************************************************************
000030 PROGRAM-ID.  TLADMSTA.
000040 AUTHOR. P. NAIDU.
000050 INSTALLATION. HIGHWAY TOLL SYSTEMS GROUP.
000060 DATE-WRITTEN. 06/19/94.
000070 DATE-COMPILED. 09/28/12.
000080 SECURITY. NON-CONFIDENTIAL.
000090*   (C) HIGHWAY TOLL SYSTEMS GROUP
000100******************************************************************
000110*    ADMINISTRATOR STATISTICS RUN.  A SINGLE-PASS CONTROL-TOTAL  *
000120*    REPORT OVER THE VEHICLE, WALLET AND BILL MASTERS.  DOES NOT *
000130*    UPDATE ANY FILE - READ ONLY.  RUN AFTER TLGPSING, TLBILRUN  *
000140*    AND TLWALPST TO GIVE THE DESK A SNAPSHOT OF WHERE THE FLEET *
000150*    AND THE BOOKS STAND.                                       *
000160*-----------------------------------------------------------------
000170*    DATE       BY     TICKET   DESCRIPTION
000180*    06/19/94   PDN    SHT-018  ORIGINAL - VEHICLE AND WALLET
000190*                               COUNTS ONLY, FOR THE MONTHLY
000200*                               FLEET REVIEW MEETING
000210*    11/14/98   BLW    SHT-014  Y2K - NO DATE ARITHMETIC IN THIS
000220*                               PROGRAM, REVIEWED AND CLOSED
000230*    09/28/12   PDN    SHT-163  ADDED THE BILL COUNT AND TOTAL
000240*                               TOLL COLLECTED, AND SPLIT THE
000250*                               DEFICIT COUNT FROM THE NEGATIVE-
000260*                               BALANCE COUNT - GPS RETROFIT
000270*                               PROJECT, PER REQUEST OF FINANCE
000280******************************************************************
000290 ENVIRONMENT DIVISION.
000300 CONFIGURATION SECTION.
000310 SOURCE-COMPUTER. IBM-390.
000320 OBJECT-COMPUTER. IBM-390.
000330 SPECIAL-NAMES.
000340     C01 IS TOP-OF-FORM.
000350 
000360 INPUT-OUTPUT SECTION.
000370 FILE-CONTROL.
000380     SELECT VEHICLE-MASTER-FILE ASSIGN VEHMAST
000390         ORGANIZATION IS LINE SEQUENTIAL
000400         FILE STATUS IS WS-VEHMAST-STATUS.
000410     SELECT WALLET-FILE ASSIGN WALMAST
000420         ORGANIZATION IS LINE SEQUENTIAL
000430         FILE STATUS IS WS-WALMAST-STATUS.
000440     SELECT BILL-FILE ASSIGN BILLMAST
000450         ORGANIZATION IS LINE SEQUENTIAL
000460         FILE STATUS IS WS-BILLMST-STATUS.
000470     SELECT ADMIN-STATS-REPORT-FILE ASSIGN ADMRPT
000480         ORGANIZATION IS LINE SEQUENTIAL
000490         FILE STATUS IS WS-ADMRPT-STATUS.
000500 
000510 DATA DIVISION.
000520 FILE SECTION.
000530 
000540 FD  VEHICLE-MASTER-FILE.
000550     COPY TLVEHREC.
000560 
000570 FD  WALLET-FILE.
000580     COPY TLWALREC.
000590 
000600 FD  BILL-FILE.
000610     COPY TLBILREC.
000620 
000630 FD  ADMIN-STATS-REPORT-FILE.
000640 01  AR-REPORT-LINE              PIC X(132).
000650 
000660 WORKING-STORAGE SECTION.
000670 
000680 01  WS-FILE-STATUSES.
000690     05  WS-VEHMAST-STATUS       PIC X(2) VALUE '00'.
000700         88  WS-VEHMAST-OK           VALUE '00'.
000710         88  WS-VEHMAST-EOF          VALUE '10'.
000720     05  WS-WALMAST-STATUS       PIC X(2) VALUE '00'.
000730         88  WS-WALMAST-OK           VALUE '00'.
000740         88  WS-WALMAST-EOF          VALUE '10'.
000750     05  WS-BILLMST-STATUS       PIC X(2) VALUE '00'.
000760         88  WS-BILLMST-OK           VALUE '00'.
000770         88  WS-BILLMST-EOF          VALUE '10'.
000780     05  WS-ADMRPT-STATUS        PIC X(2) VALUE '00'.
000790     05  FILLER                 PIC X(1) VALUE SPACE.
000800 
000810 01  WS-EOF-SWITCHES.
000820     05  WS-VEHMAST-EOF-SW       PIC X(1) VALUE 'N'.
000830         88  WS-VEHMAST-DONE         VALUE 'Y'.
000840     05  WS-WALMAST-EOF-SW       PIC X(1) VALUE 'N'.
000850         88  WS-WALMAST-DONE         VALUE 'Y'.
000860     05  WS-BILLMST-EOF-SW       PIC X(1) VALUE 'N'.
000870         88  WS-BILLMST-DONE         VALUE 'Y'.
000880     05  FILLER                 PIC X(1) VALUE SPACE.
000890 
000900 01  WS-RUN-COUNTERS.
000910     05  WS-VEHICLE-COUNT        PIC S9(7) COMP VALUE 0.
000920     05  WS-WALLET-COUNT         PIC S9(7) COMP VALUE 0.
000930     05  WS-WALLET-DEFICIT-CNT   PIC S9(7) COMP VALUE 0.
000940     05  WS-WALLET-NEGATIVE-CNT  PIC S9(7) COMP VALUE 0.
000950     05  WS-BILL-COUNT           PIC S9(7) COMP VALUE 0.
000960     05  WS-TOTAL-TOLL-COLLECTED PIC 9(9)V99 VALUE 0.
000970     05  WS-TOTAL-TOLL-COLLECT-X REDEFINES
000980             WS-TOTAL-TOLL-COLLECTED PIC X(11).
000990     05  FILLER                 PIC X(1) VALUE SPACE.
001000 
001010 01  WS-RUN-DATE-TIME.
001020     05  WS-ACCEPT-DATE          PIC 9(6).
001030     05  WS-ACCEPT-DATE-R REDEFINES WS-ACCEPT-DATE.
001040         10  WS-ACC-YY           PIC 9(2).
001050         10  WS-ACC-MM           PIC 9(2).
001060         10  WS-ACC-DD           PIC 9(2).
001070     05  WS-RUN-CENTURY          PIC 9(2) VALUE 0.
001080     05  WS-RUN-YEAR-4           PIC 9(4) VALUE 0.
001090     05  WS-RUN-DATE-ISO         PIC X(10) VALUE SPACES.
001100     05  FILLER                 PIC X(1) VALUE SPACE.
001110 
001120 01  WS-DISPLAY-FIELDS.
001130     05  WS-DISP-COUNT           PIC ZZZZZZ9.
001140     05  WS-DISP-AMOUNT          PIC Z(8)9.99.
001150     05  FILLER                 PIC X(1) VALUE SPACE.
001160 
001170 01  WS-RPT-HEADER-1.
001180     05  FILLER                  PIC X(28) VALUE SPACES.
001190     05  FILLER                  PIC X(40)
001200         VALUE 'HIGHWAY TOLL SYSTEM - ADMIN STATISTICS'.
001210     05  FILLER                  PIC X(64) VALUE SPACES.
001220 
001230 01  WS-RPT-HEADER-2.
001240     05  FILLER                  PIC X(15) VALUE 'RUN DATE '.
001250     05  RH-RUN-DATE             PIC X(10).
001260     05  FILLER                  PIC X(107) VALUE SPACES.
001270 
001280 01  WS-RPT-DETAIL-LINE.
001290     05  RD-LABEL                PIC X(45).
001300     05  RD-COUNT-OR-AMOUNT      PIC X(11).
001310     05  FILLER                  PIC X(76) VALUE SPACES.
001320 
001330 01  WS-RPT-DETAIL-LINE-X REDEFINES WS-RPT-DETAIL-LINE
001340                                    PIC X(132).
001350 
001360 01  WS-RPT-SKIP-LINE            PIC X(132) VALUE SPACES.
001370 
001380 PROCEDURE DIVISION.
001390 
001400 0000-MAIN-LINE.
001410     PERFORM 0100-GET-RUN-DATE THRU 0100-EXIT
001420     PERFORM 0700-OPEN-FILES THRU 0700-EXIT
001430     PERFORM 1000-COUNT-VEHICLES THRU 1000-EXIT
001440     PERFORM 2000-COUNT-WALLETS THRU 2000-EXIT
001450     PERFORM 3000-COUNT-BILLS THRU 3000-EXIT
001460     PERFORM 8000-PRINT-REPORT THRU 8000-EXIT
001470     PERFORM 9500-PRINT-CONTROL-TOTALS THRU 9500-EXIT
001480     PERFORM 9700-CLOSE-FILES THRU 9700-EXIT
001490     STOP RUN
001500     .
001510 
001520 0100-GET-RUN-DATE.
001530     ACCEPT WS-ACCEPT-DATE FROM DATE
001540     IF WS-ACC-YY < 50
001550         MOVE 20 TO WS-RUN-CENTURY
001560     ELSE
001570         MOVE 19 TO WS-RUN-CENTURY
001580     END-IF
001590     COMPUTE WS-RUN-YEAR-4 = (WS-RUN-CENTURY * 100) + WS-ACC-YY
001600     STRING WS-RUN-YEAR-4    DELIMITED BY SIZE
001610            '-'              DELIMITED BY SIZE
001620            WS-ACC-MM        DELIMITED BY SIZE
001630            '-'              DELIMITED BY SIZE
001640            WS-ACC-DD        DELIMITED BY SIZE
001650            INTO WS-RUN-DATE-ISO
001660     END-STRING
001670     .
001680 0100-EXIT.
001690     EXIT.
001700 
001710 0700-OPEN-FILES.
001720     OPEN INPUT VEHICLE-MASTER-FILE
001730     OPEN INPUT WALLET-FILE
001740     OPEN INPUT BILL-FILE
001750     OPEN OUTPUT ADMIN-STATS-REPORT-FILE
001760     .
001770 0700-EXIT.
001780     EXIT.
001790 
001800 1000-COUNT-VEHICLES.
001810     READ VEHICLE-MASTER-FILE
001820         AT END
001830             MOVE 'Y' TO WS-VEHMAST-EOF-SW
001840     END-READ
001850     PERFORM 1100-COUNT-ONE-VEHICLE THRU 1100-EXIT
001860         UNTIL WS-VEHMAST-DONE
001870     CLOSE VEHICLE-MASTER-FILE
001880     .
001890 1000-EXIT.
001900     EXIT.
001910 
001920 1100-COUNT-ONE-VEHICLE.
001930     ADD 1 TO WS-VEHICLE-COUNT
001940     READ VEHICLE-MASTER-FILE
001950         AT END
001960             MOVE 'Y' TO WS-VEHMAST-EOF-SW
001970     END-READ
001980     .
001990 1100-EXIT.
002000     EXIT.
002010 
002020*    BUSINESS FLOW §5 - WALLETS IN DEFICIT (BALANCE BELOW THE
002030*    MINIMUM) AND WALLETS WITH A NEGATIVE BALANCE ARE TWO
002040*    SEPARATE COUNTS - A WALLET CAN BE IN DEFICIT WITHOUT BEING
002050*    NEGATIVE, AND A NEGATIVE WALLET IS ALWAYS IN DEFICIT.
002060 2000-COUNT-WALLETS.
002070     READ WALLET-FILE
002080         AT END
002090             MOVE 'Y' TO WS-WALMAST-EOF-SW
002100     END-READ
002110     PERFORM 2100-COUNT-ONE-WALLET THRU 2100-EXIT
002120         UNTIL WS-WALMAST-DONE
002130     CLOSE WALLET-FILE
002140     .
002150 2000-EXIT.
002160     EXIT.
002170 
002180 2100-COUNT-ONE-WALLET.
002190     ADD 1 TO WS-WALLET-COUNT
002200     IF TL-WALLET-BALANCE < TL-WALLET-MIN-BAL
002210         ADD 1 TO WS-WALLET-DEFICIT-CNT
002220     END-IF
002230     IF TL-WALLET-BALANCE < 0
002240         ADD 1 TO WS-WALLET-NEGATIVE-CNT
002250     END-IF
002260     READ WALLET-FILE
002270         AT END
002280             MOVE 'Y' TO WS-WALMAST-EOF-SW
002290     END-READ
002300     .
002310 2100-EXIT.
002320     EXIT.
002330 
002340*    THE TOTAL TOLL COLLECTED FIGURE IS SUMMED OVER EVERY BILL
002350*    ON FILE REGARDLESS OF ITS STATUS - PENDING, PAID OR
002360*    OVERDUE ALL COUNT.  THIS MATCHES HOW THE OLD SCHEDULER-
002370*    BASED RUN TOTALED IT AND FINANCE HAS ASKED THAT IT STAY
002380*    THAT WAY.
002390 3000-COUNT-BILLS.
002400     READ BILL-FILE
002410         AT END
002420             MOVE 'Y' TO WS-BILLMST-EOF-SW
002430     END-READ
002440     PERFORM 3100-COUNT-ONE-BILL THRU 3100-EXIT
002450         UNTIL WS-BILLMST-DONE
002460     CLOSE BILL-FILE
002470     .
002480 3000-EXIT.
002490     EXIT.
002500 
002510 3100-COUNT-ONE-BILL.
002520     ADD 1 TO WS-BILL-COUNT
002530     ADD TL-BILL-TOT-AMOUNT TO WS-TOTAL-TOLL-COLLECTED
002540     READ BILL-FILE
002550         AT END
002560             MOVE 'Y' TO WS-BILLMST-EOF-SW
002570     END-READ
002580     .
002590 3100-EXIT.
002600     EXIT.
002610 
002620 8000-PRINT-REPORT.
002630     MOVE WS-RUN-DATE-ISO TO RH-RUN-DATE
002640     WRITE AR-REPORT-LINE FROM WS-RPT-HEADER-1
002650     WRITE AR-REPORT-LINE FROM WS-RPT-HEADER-2
002660     WRITE AR-REPORT-LINE FROM WS-RPT-SKIP-LINE
002670     MOVE SPACES TO WS-RPT-DETAIL-LINE-X
002680     MOVE 'VEHICLES ON FILE . . . . . . . . . . . . . .' TO
002690          RD-LABEL
002700     MOVE WS-VEHICLE-COUNT TO WS-DISP-COUNT
002710     MOVE WS-DISP-COUNT TO RD-COUNT-OR-AMOUNT
002720     WRITE AR-REPORT-LINE FROM WS-RPT-DETAIL-LINE
002730     MOVE 'WALLETS ON FILE . . . . . . . . . . . . . .' TO
002740          RD-LABEL
002750     MOVE WS-WALLET-COUNT TO WS-DISP-COUNT
002760     MOVE WS-DISP-COUNT TO RD-COUNT-OR-AMOUNT
002770     WRITE AR-REPORT-LINE FROM WS-RPT-DETAIL-LINE
002780     MOVE 'WALLETS IN DEFICIT  . . . . . . . . . . . .' TO
002790          RD-LABEL
002800     MOVE WS-WALLET-DEFICIT-CNT TO WS-DISP-COUNT
002810     MOVE WS-DISP-COUNT TO RD-COUNT-OR-AMOUNT
002820     WRITE AR-REPORT-LINE FROM WS-RPT-DETAIL-LINE
002830     MOVE 'WALLETS WITH A NEGATIVE BALANCE  . . . . . .' TO
002840          RD-LABEL
002850     MOVE WS-WALLET-NEGATIVE-CNT TO WS-DISP-COUNT
002860     MOVE WS-DISP-COUNT TO RD-COUNT-OR-AMOUNT
002870     WRITE AR-REPORT-LINE FROM WS-RPT-DETAIL-LINE
002880     MOVE 'BILLS ON FILE . . . . . . . . . . . . . . .' TO
002890          RD-LABEL
002900     MOVE WS-BILL-COUNT TO WS-DISP-COUNT
002910     MOVE WS-DISP-COUNT TO RD-COUNT-OR-AMOUNT
002920     WRITE AR-REPORT-LINE FROM WS-RPT-DETAIL-LINE
002930     MOVE 'TOTAL TOLL COLLECTED (ALL STATUSES)  . . . .' TO
002940          RD-LABEL
002950     MOVE WS-TOTAL-TOLL-COLLECTED TO WS-DISP-AMOUNT
002960     MOVE WS-DISP-AMOUNT TO RD-COUNT-OR-AMOUNT
002970     WRITE AR-REPORT-LINE FROM WS-RPT-DETAIL-LINE
002980     .
002990 8000-EXIT.
003000     EXIT.
003010 
003020 9500-PRINT-CONTROL-TOTALS.
003030     MOVE WS-VEHICLE-COUNT TO WS-DISP-COUNT
003040     DISPLAY 'TLADMSTA - VEHICLES ON FILE . . . '
003050             WS-DISP-COUNT
003060     MOVE WS-WALLET-COUNT TO WS-DISP-COUNT
003070     DISPLAY 'TLADMSTA - WALLETS ON FILE . . . .'
003080             WS-DISP-COUNT
003090     MOVE WS-BILL-COUNT TO WS-DISP-COUNT
003100     DISPLAY 'TLADMSTA - BILLS ON FILE  . . . . '
003110             WS-DISP-COUNT
003120     MOVE WS-TOTAL-TOLL-COLLECTED TO WS-DISP-AMOUNT
003130     DISPLAY 'TLADMSTA - TOTAL TOLL COLLECTED . '
003140             WS-DISP-AMOUNT
003150     .
003160 9500-EXIT.
003170     EXIT.
003180 
003190 9700-CLOSE-FILES.
003200     CLOSE ADMIN-STATS-REPORT-FILE
003210     .
003220 9700-EXIT.
003230     EXIT.
