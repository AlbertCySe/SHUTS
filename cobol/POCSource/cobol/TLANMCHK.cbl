000010 IDENTIFICATION DIVISION.
000020******************************************************************
000030 PROGRAM-ID.  TLANMCHK.
000040 AUTHOR. R. SIEGEL.
000050 INSTALLATION. HIGHWAY TOLL SYSTEMS GROUP.
000060 DATE-WRITTEN. 07/11/92.
000070 DATE-COMPILED. 02/14/13.
000080 SECURITY. NON-CONFIDENTIAL.
000090*   (C) HIGHWAY TOLL SYSTEMS GROUP
000100******************************************************************
000110*    ANOMALY DETECTION SUBROUTINE.  CALLED BY TLGPSING AFTER    *
000120*    EACH FIX IS ACCEPTED AND WRITTEN, ONLY WHEN THE VEHICLE    *
000130*    HAS AT LEAST TWO PRIOR FIXES ON FILE.  RUNS FOUR CHECKS -  *
000140*    MISSING DATA, INACTIVITY ON HIGHWAY, SUDDEN DISCONNECTION, *
000150*    AND REPEATED PATTERN (3 OR MORE OF THE SAME TYPE IN THE    *
000160*    TRAILING 30-DAY COUNT MAINTAINED BY THE CALLER).  NEVER    *
000170*    REJECTS A FIX - PURELY INFORMATIONAL.                      *
000180*                                                                *
000190*    FUNCTION CODES:                                             *
000200*      CHEK  RUN ALL FOUR CHECKS, RETURN 0-6 ANOMALY RESULTS    *
000210*-----------------------------------------------------------------
000220*    DATE       BY     TICKET   DESCRIPTION
000230*    07/11/92   RJS    SHT-012  ORIGINAL - MISSING DATA AND
000240*                               SUDDEN DISCONNECTION ONLY
000250*    11/14/98   BLW    SHT-014  Y2K - VERIFIED 4-DIGIT YEAR MATH
000260*                               VIA TLDATCLC, NO OWN DATE MATH
000270*    05/03/12   RJS    SHT-148  ADDED INACTIVITY-ON-HIGHWAY AND
000280*                               REPEATED-PATTERN CHECKS - GPS
000290*                               RETROFIT PROJECT
000300*    02/14/13   RJS    SHT-162  AC-ANOMALY-RESULT WAS ONLY 4
000310*                               ENTRIES BUT A SINGLE CALL CAN
000320*                               FIRE MISSING-DATA, INACTIVITY AND
000330*                               DISCONNECT PLUS A REPEATED-
000340*                               PATTERN COMPANION FOR EACH -
000350*                               UP TO 6 RESULTS.  WIDENED THE
000360*                               TABLE TO 6 (HERE AND IN THE
000370*                               MIRRORED WS-ANMCHK-PARM IN
000380*                               TLGPSING) TO STOP AC-RESULT-IDX
000390*                               FROM RUNNING PAST THE TABLE.
000400******************************************************************
000410 ENVIRONMENT DIVISION.
000420 CONFIGURATION SECTION.
000430 SOURCE-COMPUTER. IBM-390.
000440 OBJECT-COMPUTER. IBM-390.
000450 SPECIAL-NAMES.
000460     C01 IS TOP-OF-FORM.
000470 
000480 DATA DIVISION.
000490 WORKING-STORAGE SECTION.
000500 
000510 01  WS-DATCLC-PARM.
000520     05  WS-DC-FUNCTION         PIC X(4).
000530     05  WS-DC-RETURN-CODE      PIC X(1).
000540     05  WS-DC-TIMESTAMP-IN     PIC X(19).
000550     05  WS-DC-BASE-DATE-YMD    PIC 9(8).
000560     05  WS-DC-ADD-DAYS         PIC S9(5) COMP.
000570     05  WS-DC-RESULT-DATE-YMD  PIC 9(8).
000580     05  WS-DC-RESULT-DATE-ISO  PIC X(10).
000590     05  WS-DC-RESULT-MONTH     PIC X(7).
000600     05  WS-DC-ABS-DAYS-1       PIC S9(9) COMP.
000610     05  WS-DC-SEC-OF-DAY-1     PIC S9(9) COMP.
000620     05  WS-DC-ABS-DAYS-2       PIC S9(9) COMP.
000630     05  WS-DC-SEC-OF-DAY-2     PIC S9(9) COMP.
000640     05  WS-DC-ABS-DAYS-OUT     PIC S9(9) COMP.
000650     05  WS-DC-SEC-OF-DAY-OUT   PIC S9(9) COMP.
000660     05  WS-DC-DIFF-SECONDS     PIC S9(9) COMP-3.
000670 
000680 01  WS-WORK-FIELDS.
000690     05  WS-SEC-LAST-TO-RUN     PIC S9(9) COMP-3 VALUE 0.
000700     05  WS-SEC-LAST-TO-CURR    PIC S9(9) COMP-3 VALUE 0.
000710     05  WS-WHOLE-HOURS         PIC S9(7) COMP-3 VALUE 0.
000720     05  WS-WHOLE-MINUTES       PIC S9(7) COMP-3 VALUE 0.
000730     05  WS-HOURS-DISPLAY       PIC ZZZZ9 VALUE 0.
000740     05  WS-HOURS-DISPLAY-X REDEFINES
000750             WS-HOURS-DISPLAY   PIC X(5).
000760     05  WS-MINUTES-DISPLAY     PIC ZZZZ9 VALUE 0.
000770     05  FILLER                 PIC X(1) VALUE SPACE.
000780 
000790 LINKAGE SECTION.
000800 01  AC-PARM-AREA.
000810     05  AC-FUNCTION            PIC X(4).
000820     05  AC-RETURN-CODE         PIC X(1).
000830     05  AC-RUN-TIMESTAMP       PIC X(19).
000840     05  AC-LAST-FIX-TIMESTAMP  PIC X(19).
000850     05  AC-CURR-FIX-TIMESTAMP  PIC X(19).
000860     05  AC-LAST-ON-HIGHWAY     PIC X(1).
000870     05  AC-CURR-ON-HIGHWAY     PIC X(1).
000880     05  AC-DISTANCE-FROM-PREV  PIC 9(5)V9(4).
000890     05  AC-DISTANCE-FROM-PREV-X REDEFINES
000900             AC-DISTANCE-FROM-PREV PIC X(9).
000910     05  AC-HAS-2-PRIOR-FIXES   PIC X(1).
000920     05  AC-COUNT-MISSING-DATA  PIC 9(5) COMP-3.
000930     05  AC-COUNT-INACTIVITY    PIC 9(5) COMP-3.
000940     05  AC-COUNT-DISCONNECT    PIC 9(5) COMP-3.
000950     05  AC-ANOMALY-COUNT       PIC 9(1) COMP.
000960     05  AC-ANOMALY-RESULT OCCURS 6 TIMES
000970                            INDEXED BY AC-RESULT-IDX.
000980         10  AC-ANOM-TYPE           PIC X(22).
000990         10  AC-ANOM-DESC           PIC X(120).
001000         10  AC-ANOM-DESC-R REDEFINES AC-ANOM-DESC.
001010             15  AC-ANOM-DESC-LINE-1     PIC X(60).
001020             15  AC-ANOM-DESC-LINE-2     PIC X(60).
001030         10  AC-ANOM-SEVERITY       PIC X(6).
001040         10  AC-ANOM-USE-CURR-LOC   PIC X(1).
001050 
001060 PROCEDURE DIVISION USING AC-PARM-AREA.
001070 
001080 0000-MAIN-LINE.
001090     MOVE '0' TO AC-RETURN-CODE
001100     MOVE 0 TO AC-ANOMALY-COUNT
001110     EVALUATE AC-FUNCTION
001120         WHEN 'CHEK'
001130             IF AC-HAS-2-PRIOR-FIXES = 'Y'
001140                 PERFORM 1000-RUN-ALL-CHECKS THRU 1000-EXIT
001150             END-IF
001160         WHEN OTHER
001170             MOVE '1' TO AC-RETURN-CODE
001180     END-EVALUATE
001190     GOBACK
001200     .
001210 
001220 1000-RUN-ALL-CHECKS.
001230     PERFORM 2000-MISSING-DATA-CHECK THRU 2000-EXIT
001240     PERFORM 3000-INACTIVITY-CHECK THRU 3000-EXIT
001250     PERFORM 4000-DISCONNECT-CHECK THRU 4000-EXIT
001260     .
001270 1000-EXIT.
001280     EXIT.
001290 
001300 2000-MISSING-DATA-CHECK.
001310*    HOURS SINCE THE VEHICLE'S LAST FIX, VS THE RUN'S "NOW".
001320     MOVE 'TSCV' TO WS-DC-FUNCTION
001330     MOVE AC-LAST-FIX-TIMESTAMP TO WS-DC-TIMESTAMP-IN
001340     CALL 'TLDATCLC' USING WS-DATCLC-PARM
001350     MOVE WS-DC-ABS-DAYS-OUT TO WS-DC-ABS-DAYS-1
001360     MOVE WS-DC-SEC-OF-DAY-OUT TO WS-DC-SEC-OF-DAY-1
001370 
001380     MOVE AC-RUN-TIMESTAMP TO WS-DC-TIMESTAMP-IN
001390     CALL 'TLDATCLC' USING WS-DATCLC-PARM
001400     MOVE WS-DC-ABS-DAYS-OUT TO WS-DC-ABS-DAYS-2
001410     MOVE WS-DC-SEC-OF-DAY-OUT TO WS-DC-SEC-OF-DAY-2
001420 
001430     MOVE 'DIFS' TO WS-DC-FUNCTION
001440     CALL 'TLDATCLC' USING WS-DATCLC-PARM
001450     COMPUTE WS-WHOLE-HOURS = WS-DC-DIFF-SECONDS / 3600
001460 
001470     IF WS-WHOLE-HOURS > 2
001480         ADD 1 TO AC-COUNT-MISSING-DATA
001490         MOVE WS-WHOLE-HOURS TO WS-HOURS-DISPLAY
001500         PERFORM 5000-ADD-ANOMALY-RESULT THRU 5000-EXIT
001510         MOVE 'MISSING_DATA'          TO AC-ANOM-TYPE
001520                                          (AC-RESULT-IDX)
001530         MOVE 'MEDIUM'                TO AC-ANOM-SEVERITY
001540                                          (AC-RESULT-IDX)
001550         MOVE 'N'                     TO AC-ANOM-USE-CURR-LOC
001560                                          (AC-RESULT-IDX)
001570         STRING 'NO FIX RECEIVED IN OVER TWO HOURS - LAST '
001580                'FIX WAS ' WS-HOURS-DISPLAY ' HOURS AGO'
001590                DELIMITED BY SIZE
001600                INTO AC-ANOM-DESC (AC-RESULT-IDX)
001610         PERFORM 6000-CHECK-REPEATED-PATTERN THRU 6000-EXIT
001620     END-IF
001630     .
001640 2000-EXIT.
001650     EXIT.
001660 
001670 3000-INACTIVITY-CHECK.
001680*    ONLY WHEN BOTH THE PREVIOUS AND CURRENT FIX ARE ON A
001690*    HIGHWAY - BARELY MOVED, BUT MORE THAN HALF AN HOUR HAS
001700*    PASSED.
001710     IF AC-LAST-ON-HIGHWAY = 'Y' AND AC-CURR-ON-HIGHWAY = 'Y'
001720         MOVE 'TSCV' TO WS-DC-FUNCTION
001730         MOVE AC-LAST-FIX-TIMESTAMP TO WS-DC-TIMESTAMP-IN
001740         CALL 'TLDATCLC' USING WS-DATCLC-PARM
001750         MOVE WS-DC-ABS-DAYS-OUT TO WS-DC-ABS-DAYS-1
001760         MOVE WS-DC-SEC-OF-DAY-OUT TO WS-DC-SEC-OF-DAY-1
001770 
001780         MOVE AC-CURR-FIX-TIMESTAMP TO WS-DC-TIMESTAMP-IN
001790         CALL 'TLDATCLC' USING WS-DATCLC-PARM
001800         MOVE WS-DC-ABS-DAYS-OUT TO WS-DC-ABS-DAYS-2
001810         MOVE WS-DC-SEC-OF-DAY-OUT TO WS-DC-SEC-OF-DAY-2
001820 
001830         MOVE 'DIFS' TO WS-DC-FUNCTION
001840         CALL 'TLDATCLC' USING WS-DATCLC-PARM
001850         COMPUTE WS-WHOLE-MINUTES = WS-DC-DIFF-SECONDS / 60
001860 
001870         IF AC-DISTANCE-FROM-PREV < 0.05
001880            AND WS-WHOLE-MINUTES > 30
001890             ADD 1 TO AC-COUNT-INACTIVITY
001900             MOVE WS-WHOLE-MINUTES TO WS-MINUTES-DISPLAY
001910             PERFORM 5000-ADD-ANOMALY-RESULT THRU 5000-EXIT
001920             MOVE 'INACTIVITY_ON_HIGHWAY' TO AC-ANOM-TYPE
001930                                              (AC-RESULT-IDX)
001940             MOVE 'MEDIUM'                TO AC-ANOM-SEVERITY
001950                                              (AC-RESULT-IDX)
001960             MOVE 'Y'                     TO
001970                                       AC-ANOM-USE-CURR-LOC
001980                                              (AC-RESULT-IDX)
001990             STRING 'VEHICLE BARELY MOVED FOR '
002000                    WS-MINUTES-DISPLAY ' MINUTES WHILE ON'
002010                    ' HIGHWAY' DELIMITED BY SIZE
002020                    INTO AC-ANOM-DESC (AC-RESULT-IDX)
002030             PERFORM 6000-CHECK-REPEATED-PATTERN THRU 6000-EXIT
002040         END-IF
002050     END-IF
002060     .
002070 3000-EXIT.
002080     EXIT.
002090 
002100 4000-DISCONNECT-CHECK.
002110*    MORE THAN AN HOUR BETWEEN CONSECUTIVE FIXES - REGARDLESS
002120*    OF HIGHWAY STATUS.
002130     MOVE 'TSCV' TO WS-DC-FUNCTION
002140     MOVE AC-LAST-FIX-TIMESTAMP TO WS-DC-TIMESTAMP-IN
002150     CALL 'TLDATCLC' USING WS-DATCLC-PARM
002160     MOVE WS-DC-ABS-DAYS-OUT TO WS-DC-ABS-DAYS-1
002170     MOVE WS-DC-SEC-OF-DAY-OUT TO WS-DC-SEC-OF-DAY-1
002180 
002190     MOVE AC-CURR-FIX-TIMESTAMP TO WS-DC-TIMESTAMP-IN
002200     CALL 'TLDATCLC' USING WS-DATCLC-PARM
002210     MOVE WS-DC-ABS-DAYS-OUT TO WS-DC-ABS-DAYS-2
002220     MOVE WS-DC-SEC-OF-DAY-OUT TO WS-DC-SEC-OF-DAY-2
002230 
002240     MOVE 'DIFS' TO WS-DC-FUNCTION
002250     CALL 'TLDATCLC' USING WS-DATCLC-PARM
002260     COMPUTE WS-WHOLE-HOURS = WS-DC-DIFF-SECONDS / 3600
002270 
002280     IF WS-WHOLE-HOURS > 1
002290         ADD 1 TO AC-COUNT-DISCONNECT
002300         MOVE WS-WHOLE-HOURS TO WS-HOURS-DISPLAY
002310         PERFORM 5000-ADD-ANOMALY-RESULT THRU 5000-EXIT
002320         MOVE 'SUDDEN_DISCONNECTION'  TO AC-ANOM-TYPE
002330                                          (AC-RESULT-IDX)
002340         MOVE 'HIGH'                  TO AC-ANOM-SEVERITY
002350                                          (AC-RESULT-IDX)
002360         MOVE 'Y'                     TO AC-ANOM-USE-CURR-LOC
002370                                          (AC-RESULT-IDX)
002380         STRING 'GAP OF ' WS-HOURS-DISPLAY ' HOURS BETWEEN '
002390                'CONSECUTIVE FIXES' DELIMITED BY SIZE
002400                INTO AC-ANOM-DESC (AC-RESULT-IDX)
002410         PERFORM 6000-CHECK-REPEATED-PATTERN THRU 6000-EXIT
002420     END-IF
002430     .
002440 4000-EXIT.
002450     EXIT.
002460 
002470 5000-ADD-ANOMALY-RESULT.
002480*    ADVANCE THE RESULT-TABLE INDEX FOR THE CALLER TO FILL IN
002490*    RIGHT AFTER THIS PERFORM RETURNS.
002500     ADD 1 TO AC-ANOMALY-COUNT
002510     SET AC-RESULT-IDX TO AC-ANOMALY-COUNT
002520     .
002530 5000-EXIT.
002540     EXIT.
002550 
002560 6000-CHECK-REPEATED-PATTERN.
002570*    FIRES ONCE THE JUST-INCREMENTED 30-DAY COUNT FOR THE TYPE
002580*    THAT TRIGGERED REACHES THREE.  THE COUNT WAS ALREADY
002590*    BUMPED BY THE PARAGRAPH THAT PERFORMED THIS ONE.
002600     EVALUATE TRUE
002610         WHEN AC-ANOM-TYPE (AC-RESULT-IDX) = 'MISSING_DATA'
002620             IF AC-COUNT-MISSING-DATA >= 3
002630                 PERFORM 5000-ADD-ANOMALY-RESULT THRU 5000-EXIT
002640                 PERFORM 6500-FILL-REPEATED-RESULT THRU 6500-EXIT
002650             END-IF
002660         WHEN AC-ANOM-TYPE (AC-RESULT-IDX) =
002670                                    'INACTIVITY_ON_HIGHWAY'
002680             IF AC-COUNT-INACTIVITY >= 3
002690                 PERFORM 5000-ADD-ANOMALY-RESULT THRU 5000-EXIT
002700                 PERFORM 6500-FILL-REPEATED-RESULT THRU 6500-EXIT
002710             END-IF
002720         WHEN AC-ANOM-TYPE (AC-RESULT-IDX) =
002730                                    'SUDDEN_DISCONNECTION'
002740             IF AC-COUNT-DISCONNECT >= 3
002750                 PERFORM 5000-ADD-ANOMALY-RESULT THRU 5000-EXIT
002760                 PERFORM 6500-FILL-REPEATED-RESULT THRU 6500-EXIT
002770             END-IF
002780     END-EVALUATE
002790     .
002800 6000-EXIT.
002810     EXIT.
002820 
002830 6500-FILL-REPEATED-RESULT.
002840     MOVE 'REPEATED_PATTERN'      TO AC-ANOM-TYPE (AC-RESULT-IDX)
002850     MOVE 'HIGH'                  TO AC-ANOM-SEVERITY
002860                                      (AC-RESULT-IDX)
002870     MOVE 'N'                     TO AC-ANOM-USE-CURR-LOC
002880                                      (AC-RESULT-IDX)
002890     MOVE 'THREE OR MORE ANOMALIES OF THE SAME TYPE IN THE '
002900          'TRAILING THIRTY DAYS' TO AC-ANOM-DESC (AC-RESULT-IDX)
002910     .
002920 6500-EXIT.
002930     EXIT.
