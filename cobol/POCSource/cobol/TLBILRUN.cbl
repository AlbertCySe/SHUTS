000010 IDENTIFICATION DIVISION.
000020******************************************************************
000030 PROGRAM-ID.  TLBILRUN.
000040 AUTHOR. P. NAIDU.
000050 INSTALLATION. HIGHWAY TOLL SYSTEMS GROUP.
000060 DATE-WRITTEN. 08/02/95.
000070 DATE-COMPILED. 03/05/13.
000080 SECURITY. NON-CONFIDENTIAL.
000090*   (C) HIGHWAY TOLL SYSTEMS GROUP
000100******************************************************************
000110*    MONTHLY BILLING RUN.  BILLS EVERY USER ON FILE FOR THE      *
000120*    CALENDAR MONTH JUST ENDED - DISTANCE COMES FROM THE USAGE-  *
000130*    SESSION FILE (VIA TLUSGAGG PER VEHICLE), TOLL COMES FROM    *
000140*    TLTOLCLC APPLIED SESSION BY SESSION AGAINST THE HIGHWAY     *
000150*    THAT SESSION WAS RUN ON.  A USER ALREADY BILLED FOR THE     *
000160*    MONTH IS SKIPPED.  PRINTS A CONTROL REPORT WHEN DONE.       *
000170*-----------------------------------------------------------------
000180*    DATE       BY     TICKET   DESCRIPTION
000190*    08/02/95   PDN    SHT-016  ORIGINAL - RANDOM DISTANCE/TOLL
000200*                               FIGURES SUPPLIED BY THE OLD
000210*                               NIGHTLY SCHEDULER STUB
000220*    11/14/98   BLW    SHT-014  Y2K - WINDOWED THE ACCEPT FROM
000230*                               DATE 2-DIGIT YEAR, VERIFIED
000240*                               TLDATCLC CALLS ARE 4-DIGIT SAFE
000250*    03/22/07   KMS    SHT-092  DUE-DATE NOW COMPUTED VIA TLDATCLC
000260*                               ADDD INSTEAD OF A HARD 15-ADD
000270*                               THAT IGNORED MONTH-END CARRY
000280*    09/17/12   PDN    SHT-162  REPLACED THE SCHEDULER'S RANDOM
000290*                               DISTANCE/TOLL STUB WITH REAL
000300*                               USAGE-SESSION AGGREGATION (CALL
000310*                               TLUSGAGG) AND PER-SESSION TOLL
000320*                               CALCULATION (CALL TLTOLCLC) -
000330*                               GPS RETROFIT PROJECT
000340*    03/05/13   RJS    SHT-163  9500-PRINT-CONTROL-TOTALS WROTE
000350*                               THE SKIPPED-USER COUNT TO THE
000360*                               REPORT BUT SENT THE OTHER FOUR
000370*                               CONTROL TOTALS (USERS PROCESSED,
000380*                               BILLS GENERATED, TOTAL DISTANCE,
000390*                               TOTAL AMOUNT BILLED, WALLETS IN
000400*                               DEFICIT) ONLY TO SYSOUT - THE
000410*                               PRINTED REPORT NEVER SHOWED THEM.
000420*                               ADDED WS-RPT-CTL-TOTALS AND
000430*                               WROTE ALL FIVE TOTALS TO THE
000440*                               REPORT FILE, SAME AS THE SYSOUT
000450*                               DISPLAYS.
000460******************************************************************
000470 ENVIRONMENT DIVISION.
000480 CONFIGURATION SECTION.
000490 SOURCE-COMPUTER. IBM-390.
000500 OBJECT-COMPUTER. IBM-390.
000510 SPECIAL-NAMES.
000520     C01 IS TOP-OF-FORM.
000530 
000540 INPUT-OUTPUT SECTION.
000550 FILE-CONTROL.
000560     SELECT USER-MASTER-FILE ASSIGN USRMAST
000570         ORGANIZATION IS LINE SEQUENTIAL
000580         FILE STATUS IS WS-USRMAST-STATUS.
000590     SELECT VEHICLE-MASTER-FILE ASSIGN VEHMAST
000600         ORGANIZATION IS LINE SEQUENTIAL
000610         FILE STATUS IS WS-VEHMAST-STATUS.
000620     SELECT HIGHWAY-MASTER-FILE ASSIGN HWYMAST
000630         ORGANIZATION IS LINE SEQUENTIAL
000640         FILE STATUS IS WS-HWYMAST-STATUS.
000650     SELECT USAGE-SESSION-FILE ASSIGN SESSIN
000660         ORGANIZATION IS LINE SEQUENTIAL
000670         FILE STATUS IS WS-SESSIN-STATUS.
000680     SELECT WALLET-FILE ASSIGN WALMAST
000690         ORGANIZATION IS LINE SEQUENTIAL
000700         FILE STATUS IS WS-WALMAST-STATUS.
000710     SELECT BILL-FILE ASSIGN BILLMAST
000720         ORGANIZATION IS LINE SEQUENTIAL
000730         FILE STATUS IS WS-BILLMAST-STATUS.
000740     SELECT BILLING-REPORT-FILE ASSIGN BILLRPT
000750         ORGANIZATION IS LINE SEQUENTIAL
000760         FILE STATUS IS WS-BILLRPT-STATUS.
000770 
000780 DATA DIVISION.
000790 FILE SECTION.
000800 
000810 FD  USER-MASTER-FILE.
000820     COPY TLUSRREC.
000830 
000840 FD  VEHICLE-MASTER-FILE.
000850     COPY TLVEHREC.
000860 
000870 FD  HIGHWAY-MASTER-FILE.
000880     COPY TLHWYREC.
000890 
000900 FD  USAGE-SESSION-FILE.
000910     COPY TLSESREC.
000920 
000930 FD  WALLET-FILE.
000940     COPY TLWALREC.
000950 
000960 FD  BILL-FILE.
000970     COPY TLBILREC.
000980 
000990 FD  BILLING-REPORT-FILE.
001000 01  WR-REPORT-LINE                PIC X(132).
001010 
001020 WORKING-STORAGE SECTION.
001030 
001040 01  WS-FILE-STATUSES.
001050     05  WS-USRMAST-STATUS      PIC X(2) VALUE '00'.
001060         88  WS-USRMAST-OK          VALUE '00'.
001070         88  WS-USRMAST-EOF         VALUE '10'.
001080     05  WS-VEHMAST-STATUS      PIC X(2) VALUE '00'.
001090         88  WS-VEHMAST-OK          VALUE '00'.
001100         88  WS-VEHMAST-EOF         VALUE '10'.
001110     05  WS-HWYMAST-STATUS      PIC X(2) VALUE '00'.
001120         88  WS-HWYMAST-OK          VALUE '00'.
001130         88  WS-HWYMAST-EOF         VALUE '10'.
001140     05  WS-SESSIN-STATUS       PIC X(2) VALUE '00'.
001150         88  WS-SESSIN-OK           VALUE '00'.
001160         88  WS-SESSIN-EOF          VALUE '10'.
001170     05  WS-WALMAST-STATUS      PIC X(2) VALUE '00'.
001180         88  WS-WALMAST-OK          VALUE '00'.
001190         88  WS-WALMAST-EOF         VALUE '10'.
001200     05  WS-BILLMAST-STATUS     PIC X(2) VALUE '00'.
001210         88  WS-BILLMAST-OK         VALUE '00'.
001220         88  WS-BILLMAST-EOF        VALUE '10'.
001230     05  WS-BILLRPT-STATUS      PIC X(2) VALUE '00'.
001240     05  FILLER                 PIC X(1) VALUE SPACE.
001250 
001260 01  WS-EOF-SWITCHES.
001270     05  WS-USRMAST-EOF-SW      PIC X(1) VALUE 'N'.
001280         88  WS-USRMAST-DONE        VALUE 'Y'.
001290     05  WS-VEHMAST-EOF-SW      PIC X(1) VALUE 'N'.
001300         88  WS-VEHMAST-DONE        VALUE 'Y'.
001310     05  WS-HWYMAST-EOF-SW      PIC X(1) VALUE 'N'.
001320         88  WS-HWYMAST-DONE        VALUE 'Y'.
001330     05  WS-SESSIN-EOF-SW       PIC X(1) VALUE 'N'.
001340         88  WS-SESSIN-DONE         VALUE 'Y'.
001350     05  WS-WALMAST-EOF-SW      PIC X(1) VALUE 'N'.
001360         88  WS-WALMAST-DONE        VALUE 'Y'.
001370     05  WS-BILLMAST-EOF-SW     PIC X(1) VALUE 'N'.
001380         88  WS-BILLMAST-DONE       VALUE 'Y'.
001390     05  FILLER                 PIC X(1) VALUE SPACE.
001400 
001410 01  WS-USER-TABLE.
001420     05  WS-USR-COUNT           PIC S9(5) COMP VALUE 0.
001430     05  WS-USER-ENTRY OCCURS 2000 TIMES
001440                       INDEXED BY WS-USR-IDX.
001450         10  WS-TBL-USR-ID          PIC 9(9).
001460         10  WS-TBL-USR-NAME        PIC X(40).
001470     05  FILLER                 PIC X(1) VALUE SPACE.
001480 
001490 01  WS-VEH-TABLE.
001500     05  WS-VEH-COUNT           PIC S9(5) COMP VALUE 0.
001510     05  WS-VEH-ENTRY OCCURS 2000 TIMES
001520                       INDEXED BY WS-VEH-IDX.
001530         10  WS-TBL-VEH-ID          PIC 9(9).
001540         10  WS-TBL-VEH-TYPE        PIC X(5).
001550         10  WS-TBL-VEH-USER-ID     PIC 9(9).
001560     05  FILLER                 PIC X(1) VALUE SPACE.
001570 
001580 01  WS-HWY-TABLE.
001590     05  WS-HWY-COUNT           PIC S9(5) COMP VALUE 0.
001600     05  WS-HWY-ENTRY OCCURS 500 TIMES
001610                       INDEXED BY WS-HWY-IDX.
001620         10  WS-TBL-HWY-ID           PIC 9(9).
001630         10  WS-TBL-HWY-NAME         PIC X(30).
001640         10  WS-TBL-HWY-RATE         PIC 9(3)V99
001650                                  OCCURS 3 TIMES.
001660     05  FILLER                 PIC X(1) VALUE SPACE.
001670 
001680 01  WS-SESSION-TABLE.
001690     05  WS-SESS-COUNT          PIC S9(5) COMP VALUE 0.
001700     05  WS-SESS-ENTRY OCCURS 5000 TIMES
001710                        INDEXED BY WS-SESS-IDX.
001720         10  WS-TBL-SESS-VEH-ID     PIC 9(9).
001730         10  WS-TBL-SESS-HWY-ID     PIC 9(9).
001740         10  WS-TBL-SESS-DIST       PIC 9(5)V9(4).
001750         10  WS-TBL-SESS-ENTRY-TS   PIC X(19).
001760 
001770 01  WS-EXIST-BILL-TABLE.
001780     05  WS-EBILL-COUNT         PIC S9(5) COMP VALUE 0.
001790     05  WS-EBILL-ENTRY OCCURS 5000 TIMES
001800                         INDEXED BY WS-EBILL-IDX.
001810         10  WS-TBL-EBILL-USER-ID   PIC 9(9).
001820         10  WS-TBL-EBILL-MONTH     PIC X(7).
001830     05  FILLER                 PIC X(1) VALUE SPACE.
001840 
001850 01  WS-DATCLC-PARM.
001860     05  WS-DC-FUNCTION         PIC X(4).
001870     05  WS-DC-RETURN-CODE      PIC X(1).
001880     05  WS-DC-TIMESTAMP-IN     PIC X(19).
001890     05  WS-DC-BASE-DATE-YMD    PIC 9(8).
001900     05  WS-DC-ADD-DAYS         PIC S9(5) COMP.
001910     05  WS-DC-RESULT-DATE-YMD  PIC 9(8).
001920     05  WS-DC-RESULT-DATE-ISO  PIC X(10).
001930     05  WS-DC-RESULT-MONTH     PIC X(7).
001940     05  WS-DC-ABS-DAYS-1       PIC S9(9) COMP.
001950     05  WS-DC-SEC-OF-DAY-1     PIC S9(9) COMP.
001960     05  WS-DC-ABS-DAYS-2       PIC S9(9) COMP.
001970     05  WS-DC-SEC-OF-DAY-2     PIC S9(9) COMP.
001980     05  WS-DC-ABS-DAYS-OUT     PIC S9(9) COMP.
001990     05  WS-DC-SEC-OF-DAY-OUT   PIC S9(9) COMP.
002000     05  WS-DC-DIFF-SECONDS     PIC S9(9) COMP-3.
002010 
002020 01  WS-USGAGG-PARM.
002030     05  WS-UA-FUNCTION         PIC X(4).
002040     05  WS-UA-RETURN-CODE      PIC X(1).
002050     05  WS-UA-VEHICLE-ID       PIC 9(9).
002060     05  WS-UA-BILL-MONTH       PIC X(7).
002070     05  WS-UA-SESSION-COUNT    PIC S9(5) COMP.
002080     05  WS-UA-TOTAL-DISTANCE   PIC 9(7)V9(4).
002090     05  WS-UA-MATCHED-COUNT    PIC S9(5) COMP.
002100     05  WS-UA-HWY-BRK-COUNT    PIC S9(3) COMP.
002110     05  WS-UA-HWY-BREAKDOWN OCCURS 50 TIMES.
002120         10  WS-UA-BRK-HWY-ID       PIC 9(9).
002130         10  WS-UA-BRK-DISTANCE     PIC 9(7)V9(4).
002140 
002150 01  WS-TOLCLC-PARM.
002160     05  WS-TC-FUNCTION         PIC X(4).
002170     05  WS-TC-RETURN-CODE      PIC X(1).
002180     05  WS-TC-VEHICLE-TYPE     PIC X(5).
002190     05  WS-TC-SESSION-DISTANCE PIC 9(5)V9(4).
002200     05  WS-TC-RATE-BY-TYPE     PIC 9(3)V99
002210                            OCCURS 3 TIMES.
002220     05  WS-TC-TOLL-AMOUNT      PIC 9(7)V99.
002230 
002240 01  WS-RUN-DATE-TIME.
002250     05  WS-ACCEPT-DATE         PIC 9(6).
002260     05  WS-ACCEPT-DATE-R REDEFINES WS-ACCEPT-DATE.
002270         10  WS-ACC-YY              PIC 9(2).
002280         10  WS-ACC-MM              PIC 9(2).
002290         10  WS-ACC-DD              PIC 9(2).
002300     05  WS-RUN-CENTURY         PIC 9(2) VALUE 0.
002310     05  WS-RUN-YEAR-4          PIC 9(4) VALUE 0.
002320     05  WS-RUN-DATE-YMD        PIC 9(8) VALUE 0.
002330     05  WS-RUN-DATE-ISO        PIC X(10) VALUE SPACES.
002340     05  FILLER                 PIC X(1) VALUE SPACE.
002350 
002360 01  WS-BILL-CONTROL.
002370     05  WS-BILL-MONTH          PIC X(7) VALUE SPACES.
002380     05  WS-DUE-DATE-ISO        PIC X(10) VALUE SPACES.
002390     05  WS-NEXT-BILL-ID        PIC S9(9) COMP VALUE 0.
002400     05  FILLER                 PIC X(1) VALUE SPACE.
002410 
002420 01  WS-WORK-FIELDS.
002430     05  WS-CURR-USR-ID         PIC 9(9) VALUE 0.
002440     05  WS-CURR-USR-NAME       PIC X(40) VALUE SPACES.
002450     05  WS-USER-DISTANCE       PIC 9(7)V9(4) VALUE 0.
002460     05  WS-USER-TOLL           PIC 9(7)V99 VALUE 0.
002470     05  WS-BILL-EXISTS-SW      PIC X(1) VALUE 'N'.
002480         88  WS-BILL-ALREADY-EXISTS VALUE 'Y'.
002490     05  WS-HWY-FOUND-SW        PIC X(1) VALUE 'N'.
002500         88  WS-HWY-WAS-FOUND       VALUE 'Y'.
002510     05  WS-HWY-FOUND-IDX       PIC S9(5) COMP VALUE 0.
002520     05  WS-RATE-SUB            PIC S9(1) COMP VALUE 0.
002530     05  WS-DUP-SUB             PIC S9(5) COMP VALUE 0.
002540     05  FILLER                 PIC X(1) VALUE SPACE.
002550 
002560 01  WS-RUN-COUNTERS.
002570     05  WS-USERS-PROCESSED     PIC S9(5) COMP VALUE 0.
002580     05  WS-USERS-SKIPPED       PIC S9(5) COMP VALUE 0.
002590     05  WS-BILLS-GENERATED     PIC S9(5) COMP VALUE 0.
002600     05  WS-TOTAL-DISTANCE      PIC 9(9)V99 VALUE 0.
002610     05  WS-TOTAL-AMOUNT-BILLED PIC 9(9)V99 VALUE 0.
002620     05  WS-WALLET-COUNT        PIC S9(5) COMP VALUE 0.
002630     05  WS-WALLET-DEFICIT-CNT  PIC S9(5) COMP VALUE 0.
002640     05  FILLER                 PIC X(1) VALUE SPACE.
002650 
002660 01  WS-DISPLAY-FIELDS.
002670     05  WS-DISP-COUNT          PIC ZZZZ9.
002680     05  WS-DISP-AMOUNT         PIC Z(7)9.99.
002690     05  FILLER                 PIC X(1) VALUE SPACE.
002700 
002710 01  WS-RPT-HEADER-1.
002720     05  FILLER                 PIC X(30) VALUE SPACES.
002730     05  FILLER                 PIC X(36)
002740         VALUE 'HIGHWAY TOLL SYSTEM - MONTHLY BILL'.
002750     05  FILLER                 PIC X(66) VALUE SPACES.
002760 
002770 01  WS-RPT-HEADER-2.
002780     05  FILLER                 PIC X(12) VALUE 'BILL MONTH: '.
002790     05  WH2-MONTH              PIC X(7).
002800     05  FILLER                 PIC X(11) VALUE SPACES.
002810     05  FILLER                 PIC X(10) VALUE 'RUN DATE: '.
002820     05  WH2-RUN-DATE           PIC X(10).
002830     05  FILLER                 PIC X(82) VALUE SPACES.
002840 
002850 01  WS-RPT-HEADER-3.
002860     05  FILLER                 PIC X(9)  VALUE 'USER ID'.
002870     05  FILLER                 PIC X(2)  VALUE SPACES.
002880     05  FILLER                 PIC X(32) VALUE 'USER NAME'.
002890     05  FILLER                 PIC X(2)  VALUE SPACES.
002900     05  FILLER                 PIC X(9)  VALUE 'TOTAL KM'.
002910     05  FILLER                 PIC X(2)  VALUE SPACES.
002920     05  FILLER                 PIC X(10) VALUE 'TOTAL AMT'.
002930     05  FILLER                 PIC X(2)  VALUE SPACES.
002940     05  FILLER                 PIC X(10) VALUE 'DUE DATE'.
002950     05  FILLER                 PIC X(2)  VALUE SPACES.
002960     05  FILLER                 PIC X(52) VALUE 'STATUS'.
002970 
002980 01  WS-RPT-DETAIL.
002990     05  WD-USER-ID             PIC Z(8)9.
003000     05  FILLER                 PIC X(2) VALUE SPACES.
003010     05  WD-USER-NAME           PIC X(32).
003020     05  FILLER                 PIC X(2) VALUE SPACES.
003030     05  WD-TOT-KM              PIC ZZZZ9.99.
003040     05  FILLER                 PIC X(2) VALUE SPACES.
003050     05  WD-TOT-AMT             PIC Z(6)9.99.
003060     05  FILLER                 PIC X(2) VALUE SPACES.
003070     05  WD-DUE-DATE            PIC X(10).
003080     05  FILLER                 PIC X(2) VALUE SPACES.
003090     05  WD-STATUS              PIC X(52).
003100 
003110 01  WS-RPT-SKIP-LINE.
003120     05  FILLER                 PIC X(20)
003130         VALUE 'USERS SKIPPED (BILL'.
003140     05  FILLER                 PIC X(24)
003150         VALUE ' ALREADY ON FILE) ..... '.
003160     05  WS-SKIP-DISP           PIC ZZZZ9.
003170     05  FILLER                 PIC X(83) VALUE SPACES.
003180 
003190 01  WS-RPT-BLANK-LINE.
003200     05  FILLER                 PIC X(24) VALUE SPACES.
003210     05  FILLER                 PIC X(60) VALUE SPACES.
003220     05  FILLER                 PIC X(48) VALUE SPACES.
003230 01  WS-RPT-CTL-TOTALS.
003240     05  RC-LABEL               PIC X(36).
003250     05  RC-COUNT-OR-AMOUNT     PIC X(12).
003260     05  FILLER                 PIC X(84) VALUE SPACES.
003270 01  WS-RPT-CTL-TOTALS-X REDEFINES WS-RPT-CTL-TOTALS
003280                            PIC X(132).
003290 
003300 PROCEDURE DIVISION.
003310 
003320 0000-MAIN-LINE.
003330     PERFORM 0100-GET-RUN-DATE THRU 0100-EXIT
003340     PERFORM 0700-OPEN-INPUT-FILES THRU 0700-EXIT
003350     PERFORM 0750-LOAD-USER-TABLE THRU 0750-EXIT
003360     PERFORM 0760-LOAD-VEHICLE-TABLE THRU 0760-EXIT
003370     PERFORM 0770-LOAD-HIGHWAY-TABLE THRU 0770-EXIT
003380     PERFORM 0780-LOAD-SESSION-TABLE THRU 0780-EXIT
003390     PERFORM 0790-PRIME-BILL-TABLE THRU 0790-EXIT
003400     PERFORM 0800-COUNT-WALLET-DEFICITS THRU 0800-EXIT
003410     PERFORM 0900-OPEN-OUTPUT-FILES THRU 0900-EXIT
003420     PERFORM 0950-PRINT-REPORT-HEADER THRU 0950-EXIT
003430     PERFORM 1000-PROCESS-ALL-USERS THRU 1000-EXIT
003440     PERFORM 9500-PRINT-CONTROL-TOTALS THRU 9500-EXIT
003450     PERFORM 9700-CLOSE-FILES THRU 9700-EXIT
003460     STOP RUN
003470     .
003480 
003490 0100-GET-RUN-DATE.
003500     ACCEPT WS-ACCEPT-DATE FROM DATE
003510     IF WS-ACC-YY < 50
003520         MOVE 20 TO WS-RUN-CENTURY
003530     ELSE
003540         MOVE 19 TO WS-RUN-CENTURY
003550     END-IF
003560     COMPUTE WS-RUN-YEAR-4 = (WS-RUN-CENTURY * 100) + WS-ACC-YY
003570     COMPUTE WS-RUN-DATE-YMD =
003580             (WS-RUN-YEAR-4 * 10000) + (WS-ACC-MM * 100)
003590             + WS-ACC-DD
003600     STRING WS-RUN-YEAR-4 DELIMITED BY SIZE
003610            '-'           DELIMITED BY SIZE
003620            WS-ACC-MM     DELIMITED BY SIZE
003630            '-'           DELIMITED BY SIZE
003640            WS-ACC-DD     DELIMITED BY SIZE
003650            INTO WS-RUN-DATE-ISO
003660     MOVE 'PMON' TO WS-DC-FUNCTION
003670     MOVE WS-RUN-DATE-YMD TO WS-DC-BASE-DATE-YMD
003680     CALL 'TLDATCLC' USING WS-DATCLC-PARM
003690     MOVE WS-DC-RESULT-MONTH TO WS-BILL-MONTH
003700     MOVE 'ADDD' TO WS-DC-FUNCTION
003710     MOVE WS-RUN-DATE-YMD TO WS-DC-BASE-DATE-YMD
003720     MOVE 15 TO WS-DC-ADD-DAYS
003730     CALL 'TLDATCLC' USING WS-DATCLC-PARM
003740     MOVE WS-DC-RESULT-DATE-ISO TO WS-DUE-DATE-ISO
003750     .
003760 0100-EXIT.
003770     EXIT.
003780 
003790 0700-OPEN-INPUT-FILES.
003800     OPEN INPUT USER-MASTER-FILE
003810     OPEN INPUT VEHICLE-MASTER-FILE
003820     OPEN INPUT HIGHWAY-MASTER-FILE
003830     OPEN INPUT USAGE-SESSION-FILE
003840     .
003850 0700-EXIT.
003860     EXIT.
003870 
003880 0750-LOAD-USER-TABLE.
003890     READ USER-MASTER-FILE
003900         AT END
003910             MOVE 'Y' TO WS-USRMAST-EOF-SW
003920     END-READ
003930     PERFORM 0755-READ-ONE-USER THRU 0755-EXIT
003940         UNTIL WS-USRMAST-DONE
003950     .
003960 0750-EXIT.
003970     EXIT.
003980 
003990 0755-READ-ONE-USER.
004000     ADD 1 TO WS-USR-COUNT
004010     SET WS-USR-IDX TO WS-USR-COUNT
004020     MOVE TL-USR-ID TO WS-TBL-USR-ID (WS-USR-IDX)
004030     MOVE TL-USR-NAME TO WS-TBL-USR-NAME (WS-USR-IDX)
004040     READ USER-MASTER-FILE
004050         AT END
004060             MOVE 'Y' TO WS-USRMAST-EOF-SW
004070     END-READ
004080     .
004090 0755-EXIT.
004100     EXIT.
004110 
004120 0760-LOAD-VEHICLE-TABLE.
004130     READ VEHICLE-MASTER-FILE
004140         AT END
004150             MOVE 'Y' TO WS-VEHMAST-EOF-SW
004160     END-READ
004170     PERFORM 0765-READ-ONE-VEHICLE THRU 0765-EXIT
004180         UNTIL WS-VEHMAST-DONE
004190     .
004200 0760-EXIT.
004210     EXIT.
004220 
004230 0765-READ-ONE-VEHICLE.
004240     ADD 1 TO WS-VEH-COUNT
004250     SET WS-VEH-IDX TO WS-VEH-COUNT
004260     MOVE TL-VEH-ID TO WS-TBL-VEH-ID (WS-VEH-IDX)
004270     MOVE TL-VEH-TYPE TO WS-TBL-VEH-TYPE (WS-VEH-IDX)
004280     MOVE TL-VEH-USER-ID TO WS-TBL-VEH-USER-ID (WS-VEH-IDX)
004290     READ VEHICLE-MASTER-FILE
004300         AT END
004310             MOVE 'Y' TO WS-VEHMAST-EOF-SW
004320     END-READ
004330     .
004340 0765-EXIT.
004350     EXIT.
004360 
004370 0770-LOAD-HIGHWAY-TABLE.
004380     READ HIGHWAY-MASTER-FILE
004390         AT END
004400             MOVE 'Y' TO WS-HWYMAST-EOF-SW
004410     END-READ
004420     PERFORM 0775-READ-ONE-HIGHWAY THRU 0775-EXIT
004430         UNTIL WS-HWYMAST-DONE
004440     .
004450 0770-EXIT.
004460     EXIT.
004470 
004480 0775-READ-ONE-HIGHWAY.
004490     ADD 1 TO WS-HWY-COUNT
004500     SET WS-HWY-IDX TO WS-HWY-COUNT
004510     MOVE TL-HWY-ID TO WS-TBL-HWY-ID (WS-HWY-IDX)
004520     MOVE TL-HWY-NAME TO WS-TBL-HWY-NAME (WS-HWY-IDX)
004530     MOVE 1 TO WS-RATE-SUB
004540     PERFORM 0776-COPY-ONE-RATE THRU 0776-EXIT
004550         3 TIMES
004560     READ HIGHWAY-MASTER-FILE
004570         AT END
004580             MOVE 'Y' TO WS-HWYMAST-EOF-SW
004590     END-READ
004600     .
004610 0775-EXIT.
004620     EXIT.
004630 
004640 0776-COPY-ONE-RATE.
004650     MOVE TL-HWY-RATE-BY-TYPE (WS-RATE-SUB) TO
004660          WS-TBL-HWY-RATE (WS-HWY-IDX, WS-RATE-SUB)
004670     ADD 1 TO WS-RATE-SUB
004680     .
004690 0776-EXIT.
004700     EXIT.
004710 
004720 0780-LOAD-SESSION-TABLE.
004730     READ USAGE-SESSION-FILE
004740         AT END
004750             MOVE 'Y' TO WS-SESSIN-EOF-SW
004760     END-READ
004770     PERFORM 0785-READ-ONE-SESSION THRU 0785-EXIT
004780         UNTIL WS-SESSIN-DONE
004790     CLOSE USAGE-SESSION-FILE
004800     .
004810 0780-EXIT.
004820     EXIT.
004830 
004840 0785-READ-ONE-SESSION.
004850     ADD 1 TO WS-SESS-COUNT
004860     SET WS-SESS-IDX TO WS-SESS-COUNT
004870     MOVE TL-SESS-VEHICLE-ID TO
004880          WS-TBL-SESS-VEH-ID (WS-SESS-IDX)
004890     MOVE TL-SESS-HIGHWAY-ID TO
004900          WS-TBL-SESS-HWY-ID (WS-SESS-IDX)
004910     MOVE TL-SESS-DISTANCE TO
004920          WS-TBL-SESS-DIST (WS-SESS-IDX)
004930     MOVE TL-SESS-ENTRY-TS TO
004940          WS-TBL-SESS-ENTRY-TS (WS-SESS-IDX)
004950     READ USAGE-SESSION-FILE
004960         AT END
004970             MOVE 'Y' TO WS-SESSIN-EOF-SW
004980     END-READ
004990     .
005000 0785-EXIT.
005010     EXIT.
005020 
005030 0790-PRIME-BILL-TABLE.
005040*    LOAD EVERY BILL ALREADY ON FILE SO 2100-CHECK-BILL-EXISTS
005050*    CAN REJECT A DUPLICATE FOR (USER, MONTH) BEFORE A NEW BILL
005060*    IS BUILT.  THE FILE IS CLOSED HERE AND REOPENED IN EXTEND
005070*    MODE BELOW SO NEW BILLS LAND BEHIND THE OLD ONES.
005080     OPEN INPUT BILL-FILE
005090     IF NOT WS-BILLMAST-OK
005100         DISPLAY 'TLBILRUN - NO PRIOR BILL FILE, STARTING '
005110                 'WITH ZERO BILLS ON HAND - STATUS '
005120                 WS-BILLMAST-STATUS
005130     ELSE
005140         PERFORM 0795-READ-ONE-BILL THRU 0795-EXIT
005150             UNTIL WS-BILLMAST-DONE
005160         CLOSE BILL-FILE
005170     END-IF
005180     .
005190 0790-EXIT.
005200     EXIT.
005210 
005220 0795-READ-ONE-BILL.
005230     READ BILL-FILE
005240         AT END
005250             MOVE 'Y' TO WS-BILLMAST-EOF-SW
005260         NOT AT END
005270             ADD 1 TO WS-EBILL-COUNT
005280             SET WS-EBILL-IDX TO WS-EBILL-COUNT
005290             MOVE TL-BILL-USER-ID TO
005300                  WS-TBL-EBILL-USER-ID (WS-EBILL-IDX)
005310             MOVE TL-BILL-MONTH TO
005320                  WS-TBL-EBILL-MONTH (WS-EBILL-IDX)
005330     END-READ
005340     .
005350 0795-EXIT.
005360     EXIT.
005370 
005380 0800-COUNT-WALLET-DEFICITS.
005390*    READ-ONLY PASS OVER THE WALLET MASTER FOR THE REPORT'S
005400*    "WALLETS IN DEFICIT" CONTROL TOTAL - TLBILRUN DOES NOT
005410*    POST TO WALLETS, THAT IS TLWALPST'S JOB.
005420     OPEN INPUT WALLET-FILE
005430     PERFORM 0805-READ-ONE-WALLET THRU 0805-EXIT
005440         UNTIL WS-WALMAST-DONE
005450     CLOSE WALLET-FILE
005460     .
005470 0800-EXIT.
005480     EXIT.
005490 
005500 0805-READ-ONE-WALLET.
005510     READ WALLET-FILE
005520         AT END
005530             MOVE 'Y' TO WS-WALMAST-EOF-SW
005540         NOT AT END
005550             ADD 1 TO WS-WALLET-COUNT
005560             IF TL-WALLET-BALANCE < TL-WALLET-MIN-BAL
005570                 ADD 1 TO WS-WALLET-DEFICIT-CNT
005580             END-IF
005590     END-READ
005600     .
005610 0805-EXIT.
005620     EXIT.
005630 
005640 0900-OPEN-OUTPUT-FILES.
005650     OPEN EXTEND BILL-FILE
005660     OPEN OUTPUT BILLING-REPORT-FILE
005670     .
005680 0900-EXIT.
005690     EXIT.
005700 
005710 0950-PRINT-REPORT-HEADER.
005720     WRITE WR-REPORT-LINE FROM WS-RPT-HEADER-1
005730     MOVE WS-BILL-MONTH TO WH2-MONTH
005740     MOVE WS-RUN-DATE-ISO TO WH2-RUN-DATE
005750     WRITE WR-REPORT-LINE FROM WS-RPT-HEADER-2
005760     WRITE WR-REPORT-LINE FROM WS-RPT-BLANK-LINE
005770     WRITE WR-REPORT-LINE FROM WS-RPT-HEADER-3
005780     .
005790 0950-EXIT.
005800     EXIT.
005810 
005820 1000-PROCESS-ALL-USERS.
005830     MOVE 1 TO WS-USR-IDX
005840     PERFORM 2000-PROCESS-ONE-USER THRU 2000-EXIT
005850         VARYING WS-USR-IDX FROM 1 BY 1
005860         UNTIL WS-USR-IDX > WS-USR-COUNT
005870     .
005880 1000-EXIT.
005890     EXIT.
005900 
005910 2000-PROCESS-ONE-USER.
005920     MOVE WS-TBL-USR-ID (WS-USR-IDX) TO WS-CURR-USR-ID
005930     MOVE WS-TBL-USR-NAME (WS-USR-IDX) TO WS-CURR-USR-NAME
005940     ADD 1 TO WS-USERS-PROCESSED
005950     PERFORM 2100-CHECK-BILL-EXISTS THRU 2100-EXIT
005960     IF WS-BILL-ALREADY-EXISTS
005970         ADD 1 TO WS-USERS-SKIPPED
005980     ELSE
005990         MOVE 0 TO WS-USER-DISTANCE
006000         MOVE 0 TO WS-USER-TOLL
006010         PERFORM 2200-ROLL-UP-USER-VEHICLES THRU 2200-EXIT
006020         PERFORM 2600-WRITE-BILL THRU 2600-EXIT
006030         PERFORM 2700-WRITE-REPORT-DETAIL THRU 2700-EXIT
006040         ADD 1 TO WS-BILLS-GENERATED
006050         ADD WS-USER-DISTANCE TO WS-TOTAL-DISTANCE
006060         ADD WS-USER-TOLL TO WS-TOTAL-AMOUNT-BILLED
006070     END-IF
006080     .
006090 2000-EXIT.
006100     EXIT.
006110 
006120 2100-CHECK-BILL-EXISTS.
006130     MOVE 'N' TO WS-BILL-EXISTS-SW
006140     MOVE 1 TO WS-DUP-SUB
006150     PERFORM 2150-TEST-ONE-BILL THRU 2150-EXIT
006160         UNTIL WS-DUP-SUB > WS-EBILL-COUNT
006170            OR WS-BILL-ALREADY-EXISTS
006180     .
006190 2100-EXIT.
006200     EXIT.
006210 
006220 2150-TEST-ONE-BILL.
006230     SET WS-EBILL-IDX TO WS-DUP-SUB
006240     IF WS-TBL-EBILL-USER-ID (WS-EBILL-IDX) = WS-CURR-USR-ID
006250        AND WS-TBL-EBILL-MONTH (WS-EBILL-IDX) = WS-BILL-MONTH
006260         MOVE 'Y' TO WS-BILL-EXISTS-SW
006270     ELSE
006280         ADD 1 TO WS-DUP-SUB
006290     END-IF
006300     .
006310 2150-EXIT.
006320     EXIT.
006330 
006340 2200-ROLL-UP-USER-VEHICLES.
006350     SET WS-VEH-IDX TO 1
006360     PERFORM 2250-TEST-ONE-VEHICLE THRU 2250-EXIT
006370         VARYING WS-VEH-IDX FROM 1 BY 1
006380         UNTIL WS-VEH-IDX > WS-VEH-COUNT
006390     .
006400 2200-EXIT.
006410     EXIT.
006420 
006430 2250-TEST-ONE-VEHICLE.
006440     IF WS-TBL-VEH-USER-ID (WS-VEH-IDX) = WS-CURR-USR-ID
006450         PERFORM 2300-AGGREGATE-ONE-VEHICLE THRU 2300-EXIT
006460         PERFORM 2400-TOLL-ONE-VEHICLE THRU 2400-EXIT
006470     END-IF
006480     .
006490 2250-EXIT.
006500     EXIT.
006510 
006520 2300-AGGREGATE-ONE-VEHICLE.
006530     MOVE 'AGGR' TO WS-UA-FUNCTION
006540     MOVE WS-TBL-VEH-ID (WS-VEH-IDX) TO WS-UA-VEHICLE-ID
006550     MOVE WS-BILL-MONTH TO WS-UA-BILL-MONTH
006560     MOVE WS-SESS-COUNT TO WS-UA-SESSION-COUNT
006570     CALL 'TLUSGAGG' USING WS-USGAGG-PARM WS-SESSION-TABLE
006580     ADD WS-UA-TOTAL-DISTANCE TO WS-USER-DISTANCE
006590     .
006600 2300-EXIT.
006610     EXIT.
006620 
006630 2400-TOLL-ONE-VEHICLE.
006640     SET WS-SESS-IDX TO 1
006650     PERFORM 2450-TEST-ONE-SESSION THRU 2450-EXIT
006660         VARYING WS-SESS-IDX FROM 1 BY 1
006670         UNTIL WS-SESS-IDX > WS-SESS-COUNT
006680     .
006690 2400-EXIT.
006700     EXIT.
006710 
006720 2450-TEST-ONE-SESSION.
006730     IF WS-TBL-SESS-VEH-ID (WS-SESS-IDX) =
006740                        WS-TBL-VEH-ID (WS-VEH-IDX)
006750        AND WS-TBL-SESS-ENTRY-TS (WS-SESS-IDX) (1:7) =
006760                        WS-BILL-MONTH
006770         PERFORM 2500-FIND-HIGHWAY-FOR-SESSION THRU 2500-EXIT
006780         IF WS-HWY-WAS-FOUND
006790             PERFORM 2550-CALL-TOLL-CALC THRU 2550-EXIT
006800         END-IF
006810     END-IF
006820     .
006830 2450-EXIT.
006840     EXIT.
006850 
006860 2500-FIND-HIGHWAY-FOR-SESSION.
006870     MOVE 'N' TO WS-HWY-FOUND-SW
006880     MOVE 1 TO WS-HWY-FOUND-IDX
006890     PERFORM 2520-TEST-ONE-HIGHWAY THRU 2520-EXIT
006900         UNTIL WS-HWY-FOUND-IDX > WS-HWY-COUNT
006910            OR WS-HWY-WAS-FOUND
006920     .
006930 2500-EXIT.
006940     EXIT.
006950 
006960 2520-TEST-ONE-HIGHWAY.
006970     SET WS-HWY-IDX TO WS-HWY-FOUND-IDX
006980     IF WS-TBL-HWY-ID (WS-HWY-IDX) =
006990                    WS-TBL-SESS-HWY-ID (WS-SESS-IDX)
007000         MOVE 'Y' TO WS-HWY-FOUND-SW
007010     ELSE
007020         ADD 1 TO WS-HWY-FOUND-IDX
007030     END-IF
007040     .
007050 2520-EXIT.
007060     EXIT.
007070 
007080 2550-CALL-TOLL-CALC.
007090     MOVE 'TOLL' TO WS-TC-FUNCTION
007100     MOVE WS-TBL-VEH-TYPE (WS-VEH-IDX) TO WS-TC-VEHICLE-TYPE
007110     MOVE WS-TBL-SESS-DIST (WS-SESS-IDX) TO
007120          WS-TC-SESSION-DISTANCE
007130     MOVE 1 TO WS-RATE-SUB
007140     PERFORM 2560-COPY-ONE-RATE THRU 2560-EXIT
007150         3 TIMES
007160     CALL 'TLTOLCLC' USING WS-TOLCLC-PARM
007170     IF WS-TC-RETURN-CODE = '0'
007180         ADD WS-TC-TOLL-AMOUNT TO WS-USER-TOLL
007190     END-IF
007200     .
007210 2550-EXIT.
007220     EXIT.
007230 
007240 2560-COPY-ONE-RATE.
007250     MOVE WS-TBL-HWY-RATE (WS-HWY-IDX, WS-RATE-SUB) TO
007260          WS-TC-RATE-BY-TYPE (WS-RATE-SUB)
007270     ADD 1 TO WS-RATE-SUB
007280     .
007290 2560-EXIT.
007300     EXIT.
007310 
007320 2600-WRITE-BILL.
007330     ADD 1 TO WS-NEXT-BILL-ID
007340     MOVE WS-NEXT-BILL-ID TO TL-BILL-ID
007350     MOVE WS-CURR-USR-ID TO TL-BILL-USER-ID
007360     MOVE WS-USER-DISTANCE TO TL-BILL-TOT-DISTANCE
007370     MOVE WS-USER-TOLL TO TL-BILL-TOT-AMOUNT
007380     MOVE WS-BILL-MONTH TO TL-BILL-MONTH
007390     MOVE WS-DUE-DATE-ISO TO TL-BILL-DUE-DATE
007400     MOVE 'PENDING' TO TL-BILL-STATUS
007410     WRITE TL-BILL-REC
007420     .
007430 2600-EXIT.
007440     EXIT.
007450 
007460 2700-WRITE-REPORT-DETAIL.
007470     MOVE WS-CURR-USR-ID TO WD-USER-ID
007480     MOVE WS-CURR-USR-NAME (1:32) TO WD-USER-NAME
007490     MOVE WS-USER-DISTANCE TO WD-TOT-KM
007500     MOVE WS-USER-TOLL TO WD-TOT-AMT
007510     MOVE WS-DUE-DATE-ISO TO WD-DUE-DATE
007520     MOVE 'PENDING' TO WD-STATUS
007530     WRITE WR-REPORT-LINE FROM WS-RPT-DETAIL
007540     .
007550 2700-EXIT.
007560     EXIT.
007570 
007580 9500-PRINT-CONTROL-TOTALS.
007590     WRITE WR-REPORT-LINE FROM WS-RPT-BLANK-LINE
007600     MOVE WS-USERS-SKIPPED TO WS-SKIP-DISP
007610     WRITE WR-REPORT-LINE FROM WS-RPT-SKIP-LINE
007620     MOVE SPACES TO WS-RPT-CTL-TOTALS-X
007630     MOVE 'USERS PROCESSED . . . . . . . . . .' TO RC-LABEL
007640     MOVE WS-USERS-PROCESSED TO WS-DISP-COUNT
007650     MOVE WS-DISP-COUNT TO RC-COUNT-OR-AMOUNT
007660     WRITE WR-REPORT-LINE FROM WS-RPT-CTL-TOTALS
007670     DISPLAY 'TLBILRUN - USERS PROCESSED . . . '
007680             WS-DISP-COUNT
007690     MOVE SPACES TO WS-RPT-CTL-TOTALS-X
007700     MOVE 'BILLS GENERATED . . . . . . . . . .' TO RC-LABEL
007710     MOVE WS-BILLS-GENERATED TO WS-DISP-COUNT
007720     MOVE WS-DISP-COUNT TO RC-COUNT-OR-AMOUNT
007730     WRITE WR-REPORT-LINE FROM WS-RPT-CTL-TOTALS
007740     DISPLAY 'TLBILRUN - BILLS GENERATED  . . . '
007750             WS-DISP-COUNT
007760     MOVE SPACES TO WS-RPT-CTL-TOTALS-X
007770     MOVE 'TOTAL DISTANCE (KM) . . . . . . . .' TO RC-LABEL
007780     MOVE WS-TOTAL-DISTANCE TO WS-DISP-AMOUNT
007790     MOVE WS-DISP-AMOUNT TO RC-COUNT-OR-AMOUNT
007800     WRITE WR-REPORT-LINE FROM WS-RPT-CTL-TOTALS
007810     DISPLAY 'TLBILRUN - TOTAL DISTANCE (KM) . '
007820             WS-DISP-AMOUNT
007830     MOVE SPACES TO WS-RPT-CTL-TOTALS-X
007840     MOVE 'TOTAL AMOUNT BILLED . . . . . . . .' TO RC-LABEL
007850     MOVE WS-TOTAL-AMOUNT-BILLED TO WS-DISP-AMOUNT
007860     MOVE WS-DISP-AMOUNT TO RC-COUNT-OR-AMOUNT
007870     WRITE WR-REPORT-LINE FROM WS-RPT-CTL-TOTALS
007880     DISPLAY 'TLBILRUN - TOTAL AMOUNT BILLED  . '
007890             WS-DISP-AMOUNT
007900     MOVE SPACES TO WS-RPT-CTL-TOTALS-X
007910     MOVE 'WALLETS IN DEFICIT AFTER POSTING .' TO RC-LABEL
007920     MOVE WS-WALLET-DEFICIT-CNT TO WS-DISP-COUNT
007930     MOVE WS-DISP-COUNT TO RC-COUNT-OR-AMOUNT
007940     WRITE WR-REPORT-LINE FROM WS-RPT-CTL-TOTALS
007950     DISPLAY 'TLBILRUN - WALLETS IN DEFICIT . . '
007960             WS-DISP-COUNT
007970     .
007980 9500-EXIT.
007990     EXIT.
008000 
008010 9700-CLOSE-FILES.
008020     CLOSE USER-MASTER-FILE
008030     CLOSE VEHICLE-MASTER-FILE
008040     CLOSE HIGHWAY-MASTER-FILE
008050     CLOSE BILL-FILE
008060     CLOSE BILLING-REPORT-FILE
008070     .
008080 9700-EXIT.
008090     EXIT.
