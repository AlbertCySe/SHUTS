000010 IDENTIFICATION DIVISION.
000020******************************************************************
000030 PROGRAM-ID.  TLHWYDET.
000040 AUTHOR. R. SIEGEL.
000050 INSTALLATION. HIGHWAY TOLL SYSTEMS GROUP.
000060 DATE-WRITTEN. 02/20/90.
000070 DATE-COMPILED. 04/09/12.
000080 SECURITY. NON-CONFIDENTIAL.
000090*   (C) HIGHWAY TOLL SYSTEMS GROUP
000100******************************************************************
000110*    HIGHWAY DETECTION SUBROUTINE.  GIVEN A FIX COORDINATE AND   *
000120*    THE HIGHWAY MASTER TABLE (LOADED BY THE CALLING PROGRAM     *
000130*    INTO HD-HWY-TABLE BEFORE THE FIRST CALL), SCANS THE TABLE   *
000140*    IN MASTER ORDER AND RETURNS THE FIRST HIGHWAY WHOSE         *
000150*    BOUNDING BOX - PLUS A TOLERANCE BUFFER - CONTAINS THE       *
000160*    FIX.  ALSO RETURNS THE DISTANCE TO THE NEAREST ENDPOINT     *
000170*    OF THAT HIGHWAY (CALLS TLHAVDST).                           *
000180*                                                                *
000190*    FUNCTION CODES:                                             *
000200*      SCAN  FIX LAT/LON + LOADED TABLE -> HIGHWAY ID/NAME,      *
000210*            NEAREST-ENDPOINT DISTANCE, FOUND SWITCH             *
000220*-----------------------------------------------------------------
000230*    DATE       BY     TICKET   DESCRIPTION
000240*    02/20/90   RJS    SHT-008  ORIGINAL - LINEAR TABLE SCAN
000250*    11/14/98   BLW    SHT-014  Y2K - NO DATE FIELDS IN THIS
000260*                               ROUTINE, REVIEWED AND CLOSED
000270*    04/09/12   RJS    SHT-142  RETURN NEAREST-ENDPOINT DISTANCE
000280*                               FOR THE ANOMALY/SESSION LOGIC -
000290*                               GPS RETROFIT PROJECT
000300******************************************************************
000310 ENVIRONMENT DIVISION.
000320 CONFIGURATION SECTION.
000330 SOURCE-COMPUTER. IBM-390.
000340 OBJECT-COMPUTER. IBM-390.
000350 SPECIAL-NAMES.
000360     C01 IS TOP-OF-FORM.
000370 
000380 DATA DIVISION.
000390 WORKING-STORAGE SECTION.
000400 
000410 01  WS-TOLERANCE               PIC S9(1)V9(6) COMP-3
000420                                 VALUE 0.050000.
000430 
000440 01  WS-SCAN-FIELDS.
000450     05  WS-SUB                 PIC S9(4) COMP VALUE 0.
000460     05  WS-FOUND-SW            PIC X(1) VALUE 'N'.
000470         88  WS-HIGHWAY-FOUND       VALUE 'Y'.
000480     05  WS-BOX-MIN-LAT         PIC S9(3)V9(6) COMP-3.
000490     05  WS-BOX-MAX-LAT         PIC S9(3)V9(6) COMP-3.
000500     05  WS-BOX-MIN-LON         PIC S9(3)V9(6) COMP-3.
000510     05  WS-BOX-MAX-LON         PIC S9(3)V9(6) COMP-3.
000520     05  FILLER                 PIC X(1) VALUE SPACE.
000530 
000540 01  WS-HAVERSINE-PARM.
000550     05  WS-HD-FUNCTION         PIC X(4).
000560     05  WS-HD-RETURN-CODE      PIC X(1).
000570     05  WS-HD-LAT-1            PIC S9(3)V9(6).
000580     05  WS-HD-LON-1            PIC S9(3)V9(6).
000590     05  WS-HD-LAT-2            PIC S9(3)V9(6).
000600     05  WS-HD-LON-2            PIC S9(3)V9(6).
000610     05  WS-HD-DISTANCE-KM      PIC 9(5)V9(4).
000620     05  WS-HD-ROUND-INPUT      PIC S9(9)V9(9) COMP-3.
000630     05  WS-HD-ROUND-DECIMALS   PIC 9(1).
000640     05  WS-HD-ROUND-OUTPUT     PIC S9(9)V9(9) COMP-3.
000650 
000660 01  WS-DIST-TO-START           PIC 9(5)V9(4).
000670 01  WS-DIST-TO-START-X REDEFINES WS-DIST-TO-START
000680                                 PIC X(9).
000690 01  WS-DIST-TO-END             PIC 9(5)V9(4).
000700 
000710 LINKAGE SECTION.
000720 01  HT-PARM-AREA.
000730     05  HT-FUNCTION            PIC X(4).
000740     05  HT-RETURN-CODE         PIC X(1).
000750     05  HT-FIX-LAT             PIC S9(3)V9(6).
000760     05  HT-FIX-LON             PIC S9(3)V9(6).
000770     05  HT-TABLE-COUNT         PIC S9(4) COMP.
000780     05  HT-FOUND-HWY-ID        PIC 9(9).
000790     05  HT-FOUND-HWY-ID-X REDEFINES
000800             HT-FOUND-HWY-ID    PIC X(9).
000810     05  HT-FOUND-HWY-NAME      PIC X(30).
000820     05  HT-FOUND-SWITCH        PIC X(1).
000830         88  HT-WAS-FOUND           VALUE 'Y'.
000840     05  HT-NEAREST-DIST-KM     PIC 9(5)V9(4).
000850 
000860 01  HT-HWY-TABLE.
000870     05  HT-HWY-ENTRY OCCURS 500 TIMES
000880                      INDEXED BY HT-HWY-IDX.
000890         10  HT-TBL-HWY-ID          PIC 9(9).
000900         10  HT-TBL-HWY-NAME        PIC X(30).
000910         10  HT-TBL-START-LAT       PIC S9(3)V9(6).
000920         10  HT-TBL-START-LON       PIC S9(3)V9(6).
000930         10  HT-TBL-END-LAT         PIC S9(3)V9(6).
000940         10  HT-TBL-END-LON         PIC S9(3)V9(6).
000950     05  HT-HWY-ENTRY-X REDEFINES HT-HWY-ENTRY
000960                      PIC X(75) OCCURS 500 TIMES
000970                      INDEXED BY HT-HWY-IDX2.
000980 
000990 PROCEDURE DIVISION USING HT-PARM-AREA HT-HWY-TABLE.
001000 
001010 0000-MAIN-LINE.
001020     MOVE '0' TO HT-RETURN-CODE
001030     EVALUATE HT-FUNCTION
001040         WHEN 'SCAN'
001050             PERFORM 1000-SCAN-HIGHWAYS THRU 1000-EXIT
001060         WHEN OTHER
001070             MOVE '1' TO HT-RETURN-CODE
001080     END-EVALUATE
001090     GOBACK
001100     .
001110 
001120 1000-SCAN-HIGHWAYS.
001130*    LINEAR SCAN IN MASTER (HIGHWAY-ID) ORDER - FIRST HIGHWAY
001140*    WHOSE TOLERANCE-PADDED BOUNDING BOX CONTAINS THE FIX WINS,
001150*    PER THE SOURCE SYSTEM'S "FIRST MATCH" RULE.
001160     MOVE 'N' TO WS-FOUND-SW
001170     MOVE SPACES TO HT-FOUND-HWY-NAME
001180     MOVE 0 TO HT-FOUND-HWY-ID
001190     MOVE 'N' TO HT-FOUND-SWITCH
001200     MOVE 0 TO HT-NEAREST-DIST-KM
001210     MOVE 1 TO WS-SUB
001220     PERFORM 2000-TEST-ONE-HIGHWAY THRU 2000-EXIT
001230         UNTIL WS-SUB > HT-TABLE-COUNT OR WS-HIGHWAY-FOUND
001240     .
001250 1000-EXIT.
001260     EXIT.
001270 
001280 2000-TEST-ONE-HIGHWAY.
001290     SET HT-HWY-IDX TO WS-SUB
001300     PERFORM 2100-BUILD-BOUNDING-BOX THRU 2100-EXIT
001310     IF HT-FIX-LAT NOT < WS-BOX-MIN-LAT
001320        AND HT-FIX-LAT NOT > WS-BOX-MAX-LAT
001330        AND HT-FIX-LON NOT < WS-BOX-MIN-LON
001340        AND HT-FIX-LON NOT > WS-BOX-MAX-LON
001350         MOVE 'Y' TO WS-FOUND-SW
001360         MOVE 'Y' TO HT-FOUND-SWITCH
001370         MOVE HT-TBL-HWY-ID (HT-HWY-IDX)   TO HT-FOUND-HWY-ID
001380         MOVE HT-TBL-HWY-NAME (HT-HWY-IDX) TO HT-FOUND-HWY-NAME
001390         PERFORM 3000-NEAREST-POINT-DIST THRU 3000-EXIT
001400     ELSE
001410         ADD 1 TO WS-SUB
001420     END-IF
001430     .
001440 2000-EXIT.
001450     EXIT.
001460 
001470 2100-BUILD-BOUNDING-BOX.
001480*    MIN/MAX OF START AND END CORNERS, PADDED BY THE TOLERANCE
001490*    BUFFER, PER BUSINESS RULES SECTION 2.
001500     IF HT-TBL-START-LAT (HT-HWY-IDX) <
001510                                    HT-TBL-END-LAT (HT-HWY-IDX)
001520         COMPUTE WS-BOX-MIN-LAT =
001530                 HT-TBL-START-LAT (HT-HWY-IDX) - WS-TOLERANCE
001540         COMPUTE WS-BOX-MAX-LAT =
001550                 HT-TBL-END-LAT (HT-HWY-IDX) + WS-TOLERANCE
001560     ELSE
001570         COMPUTE WS-BOX-MIN-LAT =
001580                 HT-TBL-END-LAT (HT-HWY-IDX) - WS-TOLERANCE
001590         COMPUTE WS-BOX-MAX-LAT =
001600                 HT-TBL-START-LAT (HT-HWY-IDX) + WS-TOLERANCE
001610     END-IF
001620     IF HT-TBL-START-LON (HT-HWY-IDX) <
001630                                    HT-TBL-END-LON (HT-HWY-IDX)
001640         COMPUTE WS-BOX-MIN-LON =
001650                 HT-TBL-START-LON (HT-HWY-IDX) - WS-TOLERANCE
001660         COMPUTE WS-BOX-MAX-LON =
001670                 HT-TBL-END-LON (HT-HWY-IDX) + WS-TOLERANCE
001680     ELSE
001690         COMPUTE WS-BOX-MIN-LON =
001700                 HT-TBL-END-LON (HT-HWY-IDX) - WS-TOLERANCE
001710         COMPUTE WS-BOX-MAX-LON =
001720                 HT-TBL-START-LON (HT-HWY-IDX) + WS-TOLERANCE
001730     END-IF
001740     .
001750 2100-EXIT.
001760     EXIT.
001770 
001780 3000-NEAREST-POINT-DIST.
001790*    NEAREST-ENDPOINT DISTANCE = MIN(HAVERSINE TO START,
001800*    HAVERSINE TO END), PER BUSINESS RULES SECTION 2.
001810     MOVE 'DIST' TO WS-HD-FUNCTION
001820     MOVE HT-FIX-LAT TO WS-HD-LAT-1
001830     MOVE HT-FIX-LON TO WS-HD-LON-1
001840     MOVE HT-TBL-START-LAT (HT-HWY-IDX) TO WS-HD-LAT-2
001850     MOVE HT-TBL-START-LON (HT-HWY-IDX) TO WS-HD-LON-2
001860     CALL 'TLHAVDST' USING WS-HAVERSINE-PARM
001870     MOVE WS-HD-DISTANCE-KM TO WS-DIST-TO-START
001880 
001890     MOVE HT-TBL-END-LAT (HT-HWY-IDX) TO WS-HD-LAT-2
001900     MOVE HT-TBL-END-LON (HT-HWY-IDX) TO WS-HD-LON-2
001910     CALL 'TLHAVDST' USING WS-HAVERSINE-PARM
001920     MOVE WS-HD-DISTANCE-KM TO WS-DIST-TO-END
001930 
001940     IF WS-DIST-TO-START < WS-DIST-TO-END
001950         MOVE WS-DIST-TO-START TO HT-NEAREST-DIST-KM
001960     ELSE
001970         MOVE WS-DIST-TO-END TO HT-NEAREST-DIST-KM
001980     END-IF
001990     .
002000 3000-EXIT.
002010     EXIT.
