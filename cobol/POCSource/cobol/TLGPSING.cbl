000010 IDENTIFICATION DIVISION.
000020******************************************************************
000030 PROGRAM-ID.  TLGPSING.
000040 AUTHOR. P. NAIDU.
000050 INSTALLATION. HIGHWAY TOLL SYSTEMS GROUP.
000060 DATE-WRITTEN. 01/09/90.
000070 DATE-COMPILED. 02/14/13.
000080 SECURITY. NON-CONFIDENTIAL.
000090*   (C) HIGHWAY TOLL SYSTEMS GROUP
000100******************************************************************
000110*    GPS-FIX INGESTION AND HIGHWAY-SESSION DRIVER.  READS THE    *
000120*    GPS-FIX FILE - SEQUENCED BY VEHICLE THEN BY TIMESTAMP       *
000130*    ASCENDING - ONE VEHICLE'S FIXES AT A TIME (CONTROL BREAK    *
000140*    ON TL-FIX-VEHICLE-ID).  FOR EACH FIX: VALIDATES IT,         *
000150*    DETECTS THE HIGHWAY (TLHWYDET), COMPUTES DISTANCE FROM      *
000160*    THE PRIOR FIX (TLHAVDST), DRIVES THE HIGHWAY-USAGE SESSION  *
000170*    STATE MACHINE, WRITES THE LOCATION-TRACKING RECORD, AND     *
000180*    RUNS THE ANOMALY CHECKS (TLANMCHK) ONCE TWO OR MORE PRIOR   *
000190*    FIXES EXIST FOR THE VEHICLE.  VEHICLE AND HIGHWAY MASTERS   *
000200*    ARE LOADED INTO WORKING-STORAGE TABLES UP FRONT SO EVERY    *
000210*    FIX CAN BE MATCHED WITHOUT RE-READING EITHER FILE.  THE     *
000220*    ANOMALY FILE IS FIRST READ IN FULL TO PRIME EACH VEHICLE'S  *
000230*    TRAILING 30-DAY ANOMALY COUNTS, THEN REOPENED IN EXTEND     *
000240*    MODE SO NEW ANOMALIES ARE APPENDED BEHIND THE OLD ONES.     *
000250*                                                                *
000260*-----------------------------------------------------------------
000270*    DATE       BY     TICKET   DESCRIPTION
000280*    01/09/90   PDN    SHT-009  ORIGINAL - LOCATION TRACKING ONLY,
000290*                               NO SESSION OR ANOMALY LOGIC
000300*    11/14/98   BLW    SHT-014  Y2K - VERIFIED 4-DIGIT YEAR MATH
000310*                               THROUGHOUT, WINDOWED THE ACCEPT
000320*                               FROM DATE 2-DIGIT YEAR BELOW
000330*    03/22/07   KMS    SHT-078  ADDED REJECT COUNTS TO RUN SUMMARY
000340*    03/11/12   PDN    SHT-139  ADDED HIGHWAY-SESSION STATE
000350*                               MACHINE AND USAGE-SESSION FILE -
000360*                               GPS RETROFIT PROJECT
000370*    04/09/12   RJS    SHT-143  ADDED CALL TO TLANMCHK AND THE
000380*                               ANOMALY FILE / 30-DAY COUNT
000390*                               PRIME-READ PASS
000400*    09/03/12   PDN    SHT-159  ADDED VALIDATE-FIX TIMESTAMP
000410*                               WINDOW (NOT FUTURE, NOT OVER 24
000420*                               HOURS STALE) VIA TLDATCLC
000430*    02/14/13   RJS    SHT-162  3000-VALIDATE-FIX WAS NOT TESTING
000440*                               WS-VEH-WAS-FOUND - A FIX FOR AN
000450*                               UNKNOWN VEHICLE ID SAILED THROUGH
000460*                               HIGHWAY DETECTION, DISTANCE AND
000470*                               THE SESSION MACHINE INSTEAD OF
000480*                               BEING REJECTED.  ADDED THE CHECK.
000490******************************************************************
000500 ENVIRONMENT DIVISION.
000510 CONFIGURATION SECTION.
000520 SOURCE-COMPUTER. IBM-390.
000530 OBJECT-COMPUTER. IBM-390.
000540 SPECIAL-NAMES.
000550     C01 IS TOP-OF-FORM.
000560 
000570 INPUT-OUTPUT SECTION.
000580 FILE-CONTROL.
000590     SELECT VEHICLE-MASTER-FILE  ASSIGN TO VEHMAST
000600         ORGANIZATION IS LINE SEQUENTIAL
000610         FILE STATUS IS WS-VEHMAST-STATUS.
000620     SELECT HIGHWAY-MASTER-FILE  ASSIGN TO HWYMAST
000630         ORGANIZATION IS LINE SEQUENTIAL
000640         FILE STATUS IS WS-HWYMAST-STATUS.
000650     SELECT GPS-FIX-FILE         ASSIGN TO GPSFIXIN
000660         ORGANIZATION IS LINE SEQUENTIAL
000670         FILE STATUS IS WS-GPSFIX-STATUS.
000680     SELECT ANOMALY-FILE         ASSIGN TO ANOMFILE
000690         ORGANIZATION IS LINE SEQUENTIAL
000700         FILE STATUS IS WS-ANOMFIL-STATUS.
000710     SELECT LOCATION-TRACK-FILE  ASSIGN TO LOCTRACK
000720         ORGANIZATION IS LINE SEQUENTIAL
000730         FILE STATUS IS WS-LOCTRK-STATUS.
000740     SELECT USAGE-SESSION-FILE   ASSIGN TO SESSOUT
000750         ORGANIZATION IS LINE SEQUENTIAL
000760         FILE STATUS IS WS-SESSOUT-STATUS.
000770 
000780 DATA DIVISION.
000790 FILE SECTION.
000800 
000810 FD  VEHICLE-MASTER-FILE
000820     RECORDING MODE IS F.
000830     COPY TLVEHREC.
000840 
000850 FD  HIGHWAY-MASTER-FILE
000860     RECORDING MODE IS F.
000870     COPY TLHWYREC.
000880 
000890 FD  GPS-FIX-FILE
000900     RECORDING MODE IS F.
000910     COPY TLFIXREC.
000920 
000930 FD  ANOMALY-FILE
000940     RECORDING MODE IS F.
000950     COPY TLANMREC.
000960 
000970 FD  LOCATION-TRACK-FILE
000980     RECORDING MODE IS F.
000990     COPY TLLOCREC.
001000 
001010 FD  USAGE-SESSION-FILE
001020     RECORDING MODE IS F.
001030     COPY TLSESREC.
001040 
001050 WORKING-STORAGE SECTION.
001060 
001070 01  WS-FILE-STATUSES.
001080     05  WS-VEHMAST-STATUS      PIC X(2) VALUE '00'.
001090         88  WS-VEHMAST-OK          VALUE '00'.
001100         88  WS-VEHMAST-EOF         VALUE '10'.
001110     05  WS-HWYMAST-STATUS      PIC X(2) VALUE '00'.
001120         88  WS-HWYMAST-OK          VALUE '00'.
001130         88  WS-HWYMAST-EOF         VALUE '10'.
001140     05  WS-GPSFIX-STATUS       PIC X(2) VALUE '00'.
001150         88  WS-GPSFIX-OK           VALUE '00'.
001160         88  WS-GPSFIX-EOF          VALUE '10'.
001170     05  WS-ANOMFIL-STATUS      PIC X(2) VALUE '00'.
001180         88  WS-ANOMFIL-OK          VALUE '00'.
001190         88  WS-ANOMFIL-EOF         VALUE '10'.
001200     05  WS-LOCTRK-STATUS       PIC X(2) VALUE '00'.
001210         88  WS-LOCTRK-OK           VALUE '00'.
001220     05  WS-SESSOUT-STATUS      PIC X(2) VALUE '00'.
001230         88  WS-SESSOUT-OK          VALUE '00'.
001240     05  FILLER                 PIC X(1) VALUE SPACE.
001250 
001260 01  WS-EOF-SWITCHES.
001270     05  WS-VEHMAST-EOF-SW      PIC X(1) VALUE 'N'.
001280         88  WS-VEHMAST-DONE        VALUE 'Y'.
001290     05  WS-HWYMAST-EOF-SW      PIC X(1) VALUE 'N'.
001300         88  WS-HWYMAST-DONE        VALUE 'Y'.
001310     05  WS-ANOMFIL-EOF-SW      PIC X(1) VALUE 'N'.
001320         88  WS-ANOMFIL-DONE        VALUE 'Y'.
001330     05  WS-GPSFIX-EOF-SW       PIC X(1) VALUE 'N'.
001340         88  WS-GPSFIX-DONE          VALUE 'Y'.
001350     05  FILLER                 PIC X(1) VALUE SPACE.
001360 
001370*    VEHICLE MASTER TABLE - LOADED ONCE, SCANNED BY VEHICLE ID
001380*    FOR EVERY CONTROL BREAK ON THE FIX FILE.
001390 01  WS-VEH-TABLE.
001400     05  WS-VEH-COUNT           PIC S9(5) COMP VALUE 0.
001410     05  WS-VEH-ENTRY OCCURS 2000 TIMES
001420                      INDEXED BY WS-VEH-IDX.
001430         10  WS-TBL-VEH-ID          PIC 9(9).
001440         10  WS-TBL-VEH-TYPE        PIC X(5).
001450         10  WS-TBL-VEH-USER-ID     PIC 9(9).
001460     05  FILLER                 PIC X(1) VALUE SPACE.
001470 
001480*    HIGHWAY MASTER TABLE - PASSED AS-IS TO TLHWYDET, WHICH
001490*    OWNS THE LAYOUT (HT-HWY-TABLE) - THE GROUP BELOW MUST
001500*    MATCH IT FIELD FOR FIELD.
001510 01  WS-HWY-TABLE.
001520     05  WS-HWY-ENTRY OCCURS 500 TIMES
001530                      INDEXED BY WS-HWY-IDX.
001540         10  WS-TBL-HWY-ID          PIC 9(9).
001550         10  WS-TBL-HWY-NAME        PIC X(30).
001560         10  WS-TBL-HWY-START-LAT   PIC S9(3)V9(6).
001570         10  WS-TBL-HWY-START-LON   PIC S9(3)V9(6).
001580         10  WS-TBL-HWY-END-LAT     PIC S9(3)V9(6).
001590         10  WS-TBL-HWY-END-LON     PIC S9(3)V9(6).
001600 01  WS-HWY-COUNT               PIC S9(5) COMP VALUE 0.
001610 
001620*    TRAILING 30-DAY ANOMALY-TYPE COUNTS - PARALLEL TO
001630*    WS-VEH-TABLE, SAME SUBSCRIPT.  PRIMED FROM THE ANOMALY
001640*    FILE BEFORE THE FIX FILE IS TOUCHED.
001650 01  WS-ANOM-COUNT-TABLE.
001660     05  WS-ANOM-COUNT-ENTRY OCCURS 2000 TIMES.
001670         10  WS-CNT-MISSING-DATA    PIC 9(5) COMP-3 VALUE 0.
001680         10  WS-CNT-INACTIVITY      PIC 9(5) COMP-3 VALUE 0.
001690         10  WS-CNT-DISCONNECT      PIC 9(5) COMP-3 VALUE 0.
001700     05  FILLER                 PIC X(1) VALUE SPACE.
001710 
001720 01  WS-DATCLC-PARM.
001730     05  WS-DC-FUNCTION         PIC X(4).
001740     05  WS-DC-RETURN-CODE      PIC X(1).
001750     05  WS-DC-TIMESTAMP-IN     PIC X(19).
001760     05  WS-DC-BASE-DATE-YMD    PIC 9(8).
001770     05  WS-DC-ADD-DAYS         PIC S9(5) COMP.
001780     05  WS-DC-RESULT-DATE-YMD  PIC 9(8).
001790     05  WS-DC-RESULT-DATE-ISO  PIC X(10).
001800     05  WS-DC-RESULT-MONTH     PIC X(7).
001810     05  WS-DC-ABS-DAYS-1       PIC S9(9) COMP.
001820     05  WS-DC-SEC-OF-DAY-1     PIC S9(9) COMP.
001830     05  WS-DC-ABS-DAYS-2       PIC S9(9) COMP.
001840     05  WS-DC-SEC-OF-DAY-2     PIC S9(9) COMP.
001850     05  WS-DC-ABS-DAYS-OUT     PIC S9(9) COMP.
001860     05  WS-DC-SEC-OF-DAY-OUT   PIC S9(9) COMP.
001870     05  WS-DC-DIFF-SECONDS     PIC S9(9) COMP-3.
001880 
001890 01  WS-HAVERSINE-PARM.
001900     05  WS-HD-FUNCTION         PIC X(4).
001910     05  WS-HD-RETURN-CODE      PIC X(1).
001920     05  WS-HD-LAT-1            PIC S9(3)V9(6).
001930     05  WS-HD-LON-1            PIC S9(3)V9(6).
001940     05  WS-HD-LAT-2            PIC S9(3)V9(6).
001950     05  WS-HD-LON-2            PIC S9(3)V9(6).
001960     05  WS-HD-DISTANCE-KM      PIC 9(5)V9(4).
001970     05  WS-HD-ROUND-INPUT      PIC S9(9)V9(9) COMP-3.
001980     05  WS-HD-ROUND-DECIMALS   PIC 9(1).
001990     05  WS-HD-ROUND-OUTPUT     PIC S9(9)V9(9) COMP-3.
002000 
002010 01  WS-HWYDET-PARM.
002020     05  WS-HT-FUNCTION         PIC X(4).
002030     05  WS-HT-RETURN-CODE      PIC X(1).
002040     05  WS-HT-FIX-LAT          PIC S9(3)V9(6).
002050     05  WS-HT-FIX-LON          PIC S9(3)V9(6).
002060     05  WS-HT-TABLE-COUNT      PIC S9(4) COMP.
002070     05  WS-HT-FOUND-HWY-ID     PIC 9(9).
002080     05  WS-HT-FOUND-HWY-NAME   PIC X(30).
002090     05  WS-HT-FOUND-SWITCH     PIC X(1).
002100         88  WS-HT-WAS-FOUND        VALUE 'Y'.
002110     05  WS-HT-NEAREST-DIST-KM  PIC 9(5)V9(4).
002120 
002130 01  WS-ANMCHK-PARM.
002140     05  WS-AC-FUNCTION         PIC X(4).
002150     05  WS-AC-RETURN-CODE      PIC X(1).
002160     05  WS-AC-RUN-TIMESTAMP    PIC X(19).
002170     05  WS-AC-LAST-FIX-TS      PIC X(19).
002180     05  WS-AC-CURR-FIX-TS      PIC X(19).
002190     05  WS-AC-LAST-ON-HWY      PIC X(1).
002200     05  WS-AC-CURR-ON-HWY      PIC X(1).
002210     05  WS-AC-DISTANCE-PREV    PIC 9(5)V9(4).
002220     05  WS-AC-HAS-2-PRIOR      PIC X(1).
002230     05  WS-AC-CNT-MISSING      PIC 9(5) COMP-3.
002240     05  WS-AC-CNT-INACTIVITY   PIC 9(5) COMP-3.
002250     05  WS-AC-CNT-DISCONNECT   PIC 9(5) COMP-3.
002260     05  WS-AC-ANOMALY-COUNT    PIC 9(1) COMP.
002270     05  WS-AC-ANOMALY-RESULT OCCURS 6 TIMES.
002280         10  WS-AC-ANOM-TYPE        PIC X(22).
002290         10  WS-AC-ANOM-DESC        PIC X(120).
002300         10  WS-AC-ANOM-SEVERITY    PIC X(6).
002310         10  WS-AC-ANOM-USE-CURR    PIC X(1).
002320 
002330*    RUN-DATE/TIME BREAKDOWN - ACCEPT-FROM-DATE GIVES A 2-DIGIT
002340*    YEAR, WINDOWED BELOW PER THE Y2K FIX (SHT-014).
002350 01  WS-RUN-DATE-TIME.
002360     05  WS-ACCEPT-DATE         PIC 9(6).
002370     05  WS-ACCEPT-DATE-R REDEFINES WS-ACCEPT-DATE.
002380         10  WS-ACC-YY              PIC 9(2).
002390         10  WS-ACC-MM              PIC 9(2).
002400         10  WS-ACC-DD              PIC 9(2).
002410     05  WS-ACCEPT-TIME         PIC 9(8).
002420     05  WS-ACCEPT-TIME-R REDEFINES WS-ACCEPT-TIME.
002430         10  WS-ACC-HH              PIC 9(2).
002440         10  WS-ACC-MN              PIC 9(2).
002450         10  WS-ACC-SS              PIC 9(2).
002460         10  WS-ACC-HH2             PIC 9(2).
002470     05  WS-RUN-CENTURY         PIC 9(2) VALUE 0.
002480     05  WS-RUN-YEAR-4          PIC 9(4) VALUE 0.
002490     05  WS-RUN-TIMESTAMP-19    PIC X(19) VALUE SPACES.
002500     05  FILLER                 PIC X(1) VALUE SPACE.
002510 
002520 01  WS-CONTROL-FIELDS.
002530     05  WS-PREV-VEHICLE-ID     PIC 9(9) VALUE 0.
002540     05  WS-FIRST-FIX-SW        PIC X(1) VALUE 'Y'.
002550         88  WS-FIRST-FIX-OF-RUN    VALUE 'Y'.
002560     05  WS-LAST-FIX-KNOWN-SW   PIC X(1) VALUE 'N'.
002570         88  WS-LAST-FIX-KNOWN      VALUE 'Y'.
002580     05  WS-FIX-COUNT-THIS-VEH  PIC S9(7) COMP VALUE 0.
002590     05  WS-CURR-VEH-SUB        PIC S9(5) COMP VALUE 0.
002600     05  WS-VEH-FOUND-SW        PIC X(1) VALUE 'N'.
002610         88  WS-VEH-WAS-FOUND       VALUE 'Y'.
002620     05  WS-LOOKUP-VEH-ID       PIC 9(9) VALUE 0.
002630     05  WS-FIX-VALID-SW        PIC X(1) VALUE 'Y'.
002640         88  WS-FIX-IS-VALID         VALUE 'Y'.
002650     05  WS-LOC-NEXT-ID         PIC 9(9) VALUE 0.
002660     05  WS-SESS-NEXT-ID        PIC 9(9) VALUE 0.
002670     05  FILLER                 PIC X(1) VALUE SPACE.
002680 
002690*    LAST-KNOWN-FIX STATE FOR THE VEHICLE CURRENTLY IN CONTROL
002700*    - RESET AT EVERY VEHICLE BREAK, PER THE FILE'S VEHICLE
002710*    GROUPING.
002720 01  WS-LAST-FIX-STATE.
002730     05  WS-LAST-LAT            PIC S9(3)V9(6) VALUE 0.
002740     05  WS-LAST-LON            PIC S9(3)V9(6) VALUE 0.
002750     05  WS-LAST-TIMESTAMP      PIC X(19) VALUE SPACES.
002760     05  WS-LAST-ON-HWY-SW      PIC X(1) VALUE 'N'.
002770         88  WS-LAST-WAS-ON-HWY     VALUE 'Y'.
002780     05  WS-LAST-HWY-ID         PIC 9(9) VALUE 0.
002790     05  FILLER                 PIC X(1) VALUE SPACE.
002800 
002810*    CURRENT HIGHWAY-USAGE SESSION, ONE AT A TIME - THE FIX
002820*    FILE'S VEHICLE GROUPING MEANS NO OTHER VEHICLE'S SESSION
002830*    IS EVER OPEN AT THE SAME TIME AS THIS ONE.
002840 01  WS-CURR-SESSION.
002850     05  WS-SESS-ACTIVE-SW      PIC X(1) VALUE 'N'.
002860         88  WS-SESS-IS-OPEN        VALUE 'Y'.
002870     05  WS-SESS-ID             PIC 9(9) VALUE 0.
002880     05  WS-SESS-VEHICLE-ID     PIC 9(9) VALUE 0.
002890     05  WS-SESS-HIGHWAY-ID     PIC 9(9) VALUE 0.
002900     05  WS-SESS-DISTANCE       PIC 9(5)V9(4) VALUE 0.
002910     05  WS-SESS-ENTRY-TS       PIC X(19) VALUE SPACES.
002920     05  WS-SESS-ENTRY-LAT      PIC S9(3)V9(6) VALUE 0.
002930     05  WS-SESS-ENTRY-LON      PIC S9(3)V9(6) VALUE 0.
002940     05  FILLER                 PIC X(1) VALUE SPACE.
002950 
002960 01  WS-CURRENT-FIX-FIELDS.
002970     05  WS-CURR-ON-HWY-SW      PIC X(1) VALUE 'N'.
002980         88  WS-CURR-IS-ON-HWY      VALUE 'Y'.
002990     05  WS-CURR-HWY-ID         PIC 9(9) VALUE 0.
003000     05  WS-CURR-HWY-NAME       PIC X(30) VALUE SPACES.
003010     05  WS-DIST-FROM-PREV      PIC 9(5)V9(4) VALUE 0.
003020     05  FILLER                 PIC X(1) VALUE SPACE.
003030 
003040 01  WS-RUN-COUNTERS.
003050     05  WS-FIXES-READ          PIC S9(9) COMP VALUE 0.
003060     05  WS-FIXES-ACCEPTED      PIC S9(9) COMP VALUE 0.
003070     05  WS-FIXES-REJECTED      PIC S9(9) COMP VALUE 0.
003080     05  WS-SESSIONS-OPENED     PIC S9(9) COMP VALUE 0.
003090     05  WS-SESSIONS-CLOSED     PIC S9(9) COMP VALUE 0.
003100     05  WS-ANOMALIES-WRITTEN   PIC S9(9) COMP VALUE 0.
003110     05  WS-VEH-NOT-FOUND-CNT   PIC S9(9) COMP VALUE 0.
003120     05  FILLER                 PIC X(1) VALUE SPACE.
003130 
003140 01  WS-MISC-FIELDS.
003150     05  WS-DISP-COUNT          PIC ZZZZZZZZ9.
003160     05  WS-ANOM-SUB            PIC S9(3) COMP VALUE 0.
003170     05  WS-ANOM-DAYS-OLD       PIC S9(9) COMP VALUE 0.
003180     05  FILLER                 PIC X(1) VALUE SPACE.
003190 
003200 PROCEDURE DIVISION.
003210 
003220 0000-MAIN-LINE.
003230     PERFORM 0100-GET-RUN-TIMESTAMP THRU 0100-EXIT
003240     PERFORM 0700-OPEN-INPUT-FILES THRU 0700-EXIT
003250     PERFORM 0750-LOAD-VEHICLE-TABLE THRU 0750-EXIT
003260     PERFORM 0760-LOAD-HIGHWAY-TABLE THRU 0760-EXIT
003270     PERFORM 0770-PRIME-ANOMALY-COUNTS THRU 0770-EXIT
003280     PERFORM 0780-OPEN-OUTPUT-FILES THRU 0780-EXIT
003290     PERFORM 0800-READ-NEXT-FIX THRU 0800-EXIT
003300     PERFORM 1000-PROCESS-ONE-FIX THRU 1000-EXIT
003310         UNTIL WS-GPSFIX-DONE
003320     PERFORM 1900-FLUSH-CURRENT-SESSION THRU 1900-EXIT
003330     PERFORM 9700-CLOSE-FILES THRU 9700-EXIT
003340     PERFORM 9800-DISPLAY-RUN-SUMMARY THRU 9800-EXIT
003350     GOBACK
003360     .
003370 
003380 0100-GET-RUN-TIMESTAMP.
003390     ACCEPT WS-ACCEPT-DATE FROM DATE
003400     ACCEPT WS-ACCEPT-TIME FROM TIME
003410     IF WS-ACC-YY < 50
003420         MOVE 20 TO WS-RUN-CENTURY
003430     ELSE
003440         MOVE 19 TO WS-RUN-CENTURY
003450     END-IF
003460     COMPUTE WS-RUN-YEAR-4 = WS-RUN-CENTURY * 100 + WS-ACC-YY
003470     STRING WS-RUN-YEAR-4  '-' WS-ACC-MM   '-' WS-ACC-DD
003480            'T'            WS-ACC-HH  ':'  WS-ACC-MN
003490            ':'            WS-ACC-SS
003500            DELIMITED BY SIZE
003510            INTO WS-RUN-TIMESTAMP-19
003520     .
003530 0100-EXIT.
003540     EXIT.
003550 
003560 0700-OPEN-INPUT-FILES.
003570     OPEN INPUT VEHICLE-MASTER-FILE
003580     IF NOT WS-VEHMAST-OK
003590         DISPLAY 'TLGPSING - VEHICLE MASTER OPEN ERROR '
003600                 WS-VEHMAST-STATUS
003610         MOVE 16 TO RETURN-CODE
003620         STOP RUN
003630     END-IF
003640     OPEN INPUT HIGHWAY-MASTER-FILE
003650     IF NOT WS-HWYMAST-OK
003660         DISPLAY 'TLGPSING - HIGHWAY MASTER OPEN ERROR '
003670                 WS-HWYMAST-STATUS
003680         MOVE 16 TO RETURN-CODE
003690         STOP RUN
003700     END-IF
003710     OPEN INPUT GPS-FIX-FILE
003720     IF NOT WS-GPSFIX-OK
003730         DISPLAY 'TLGPSING - GPS FIX FILE OPEN ERROR '
003740                 WS-GPSFIX-STATUS
003750         MOVE 16 TO RETURN-CODE
003760         STOP RUN
003770     END-IF
003780     .
003790 0700-EXIT.
003800     EXIT.
003810 
003820 0750-LOAD-VEHICLE-TABLE.
003830     MOVE 0 TO WS-VEH-COUNT
003840     PERFORM 0755-READ-ONE-VEHICLE THRU 0755-EXIT
003850         UNTIL WS-VEHMAST-DONE
003860     CLOSE VEHICLE-MASTER-FILE
003870     .
003880 0750-EXIT.
003890     EXIT.
003900 
003910 0755-READ-ONE-VEHICLE.
003920     READ VEHICLE-MASTER-FILE
003930         AT END
003940             MOVE 'Y' TO WS-VEHMAST-EOF-SW
003950         NOT AT END
003960             ADD 1 TO WS-VEH-COUNT
003970             SET WS-VEH-IDX TO WS-VEH-COUNT
003980             MOVE TL-VEH-ID   TO WS-TBL-VEH-ID (WS-VEH-IDX)
003990             MOVE TL-VEH-TYPE TO WS-TBL-VEH-TYPE (WS-VEH-IDX)
004000             MOVE TL-VEH-USER-ID TO
004010                               WS-TBL-VEH-USER-ID (WS-VEH-IDX)
004020     END-READ
004030     .
004040 0755-EXIT.
004050     EXIT.
004060 
004070 0760-LOAD-HIGHWAY-TABLE.
004080     MOVE 0 TO WS-HWY-COUNT
004090     PERFORM 0765-READ-ONE-HIGHWAY THRU 0765-EXIT
004100         UNTIL WS-HWYMAST-DONE
004110     CLOSE HIGHWAY-MASTER-FILE
004120     .
004130 0760-EXIT.
004140     EXIT.
004150 
004160 0765-READ-ONE-HIGHWAY.
004170     READ HIGHWAY-MASTER-FILE
004180         AT END
004190             MOVE 'Y' TO WS-HWYMAST-EOF-SW
004200         NOT AT END
004210             ADD 1 TO WS-HWY-COUNT
004220             SET WS-HWY-IDX TO WS-HWY-COUNT
004230             MOVE TL-HWY-ID   TO WS-TBL-HWY-ID (WS-HWY-IDX)
004240             MOVE TL-HWY-NAME TO WS-TBL-HWY-NAME (WS-HWY-IDX)
004250             MOVE TL-HWY-START-LAT TO
004260                              WS-TBL-HWY-START-LAT (WS-HWY-IDX)
004270             MOVE TL-HWY-START-LON TO
004280                              WS-TBL-HWY-START-LON (WS-HWY-IDX)
004290             MOVE TL-HWY-END-LAT TO
004300                              WS-TBL-HWY-END-LAT (WS-HWY-IDX)
004310             MOVE TL-HWY-END-LON TO
004320                              WS-TBL-HWY-END-LON (WS-HWY-IDX)
004330     END-READ
004340     .
004350 0765-EXIT.
004360     EXIT.
004370 
004380 0770-PRIME-ANOMALY-COUNTS.
004390*    FIRST PASS OVER THE ANOMALY FILE - COUNT, PER VEHICLE AND
004400*    TYPE, HOW MANY ARE STILL INSIDE THE TRAILING 30 DAYS AS
004410*    OF THIS RUN.  THE FILE IS THEN CLOSED AND REOPENED BELOW
004420*    IN EXTEND MODE SO NEW ANOMALIES LAND BEHIND THE OLD ONES.
004430     OPEN INPUT ANOMALY-FILE
004440     IF NOT WS-ANOMFIL-OK
004450         DISPLAY 'TLGPSING - NO PRIOR ANOMALY FILE, STARTING '
004460                 'COUNTS AT ZERO - STATUS ' WS-ANOMFIL-STATUS
004470     ELSE
004480         PERFORM 0775-PRIME-ONE-ANOMALY THRU 0775-EXIT
004490             UNTIL WS-ANOMFIL-DONE
004500         CLOSE ANOMALY-FILE
004510     END-IF
004520     .
004530 0770-EXIT.
004540     EXIT.
004550 
004560 0775-PRIME-ONE-ANOMALY.
004570     READ ANOMALY-FILE
004580         AT END
004590             MOVE 'Y' TO WS-ANOMFIL-EOF-SW
004600         NOT AT END
004610             MOVE 'TSCV' TO WS-DC-FUNCTION
004620             MOVE TL-ANOM-DETECTED-TS TO WS-DC-TIMESTAMP-IN
004630             CALL 'TLDATCLC' USING WS-DATCLC-PARM
004640             MOVE WS-DC-ABS-DAYS-OUT TO WS-DC-ABS-DAYS-1
004650             MOVE WS-DC-SEC-OF-DAY-OUT TO WS-DC-SEC-OF-DAY-1
004660             MOVE WS-RUN-TIMESTAMP-19 TO WS-DC-TIMESTAMP-IN
004670             CALL 'TLDATCLC' USING WS-DATCLC-PARM
004680             MOVE WS-DC-ABS-DAYS-OUT TO WS-DC-ABS-DAYS-2
004690             MOVE WS-DC-SEC-OF-DAY-OUT TO WS-DC-SEC-OF-DAY-2
004700             MOVE 'DIFS' TO WS-DC-FUNCTION
004710             CALL 'TLDATCLC' USING WS-DATCLC-PARM
004720             COMPUTE WS-ANOM-DAYS-OLD =
004730                     WS-DC-DIFF-SECONDS / 86400
004740             IF WS-ANOM-DAYS-OLD <= 30
004750                 PERFORM 0776-BUMP-ANOM-COUNT THRU 0776-EXIT
004760             END-IF
004770     END-READ
004780     .
004790 0775-EXIT.
004800     EXIT.
004810 
004820 0776-BUMP-ANOM-COUNT.
004830     MOVE TL-ANOM-VEHICLE-ID TO WS-LOOKUP-VEH-ID
004840     PERFORM 2100-FIND-VEHICLE THRU 2100-EXIT
004850     IF WS-VEH-WAS-FOUND
004860         EVALUATE TL-ANOM-TYPE
004870             WHEN 'MISSING_DATA'
004880                 ADD 1 TO WS-CNT-MISSING-DATA
004890                          (WS-CURR-VEH-SUB)
004900             WHEN 'INACTIVITY_ON_HIGHWAY'
004910                 ADD 1 TO WS-CNT-INACTIVITY
004920                          (WS-CURR-VEH-SUB)
004930             WHEN 'SUDDEN_DISCONNECTION'
004940                 ADD 1 TO WS-CNT-DISCONNECT
004950                          (WS-CURR-VEH-SUB)
004960         END-EVALUATE
004970     END-IF
004980     .
004990 0776-EXIT.
005000     EXIT.
005010 
005020 0780-OPEN-OUTPUT-FILES.
005030     OPEN EXTEND ANOMALY-FILE
005040     IF NOT WS-ANOMFIL-OK
005050         DISPLAY 'TLGPSING - ANOMALY FILE EXTEND-OPEN ERROR '
005060                 WS-ANOMFIL-STATUS
005070         MOVE 16 TO RETURN-CODE
005080         STOP RUN
005090     END-IF
005100     OPEN OUTPUT LOCATION-TRACK-FILE
005110     IF NOT WS-LOCTRK-OK
005120         DISPLAY 'TLGPSING - LOCATION FILE OPEN ERROR '
005130                 WS-LOCTRK-STATUS
005140         MOVE 16 TO RETURN-CODE
005150         STOP RUN
005160     END-IF
005170     OPEN OUTPUT USAGE-SESSION-FILE
005180     IF NOT WS-SESSOUT-OK
005190         DISPLAY 'TLGPSING - SESSION FILE OPEN ERROR '
005200                 WS-SESSOUT-STATUS
005210         MOVE 16 TO RETURN-CODE
005220         STOP RUN
005230     END-IF
005240     .
005250 0780-EXIT.
005260     EXIT.
005270 
005280 0800-READ-NEXT-FIX.
005290     READ GPS-FIX-FILE
005300         AT END
005310             MOVE 'Y' TO WS-GPSFIX-EOF-SW
005320         NOT AT END
005330             ADD 1 TO WS-FIXES-READ
005340     END-READ
005350     .
005360 0800-EXIT.
005370     EXIT.
005380 
005390 1000-PROCESS-ONE-FIX.
005400     IF TL-FIX-VEHICLE-ID NOT = WS-PREV-VEHICLE-ID
005410         PERFORM 2000-START-NEW-VEHICLE THRU 2000-EXIT
005420     END-IF
005430     MOVE 'Y' TO WS-FIX-VALID-SW
005440     PERFORM 3000-VALIDATE-FIX THRU 3000-EXIT
005450     IF WS-FIX-IS-VALID
005460         ADD 1 TO WS-FIXES-ACCEPTED
005470         ADD 1 TO WS-FIX-COUNT-THIS-VEH
005480         PERFORM 5000-DETECT-HIGHWAY THRU 5000-EXIT
005490         IF WS-LAST-FIX-KNOWN
005500             PERFORM 6000-COMPUTE-DISTANCE THRU 6000-EXIT
005510             PERFORM 7000-APPLY-SESSION-RULES THRU 7000-EXIT
005520         ELSE
005530             MOVE 0 TO WS-DIST-FROM-PREV
005540             IF WS-CURR-IS-ON-HWY
005550                 PERFORM 7100-OPEN-SESSION THRU 7100-EXIT
005560             END-IF
005570         END-IF
005580         PERFORM 8000-WRITE-LOCATION-RECORD THRU 8000-EXIT
005590         IF WS-FIX-COUNT-THIS-VEH > 2
005600             PERFORM 9000-RUN-ANOMALY-CHECKS THRU 9000-EXIT
005610         END-IF
005620         MOVE TL-FIX-LAT TO WS-LAST-LAT
005630         MOVE TL-FIX-LON TO WS-LAST-LON
005640         MOVE TL-FIX-TIMESTAMP TO WS-LAST-TIMESTAMP
005650         MOVE WS-CURR-ON-HWY-SW TO WS-LAST-ON-HWY-SW
005660         MOVE WS-CURR-HWY-ID TO WS-LAST-HWY-ID
005670         MOVE 'Y' TO WS-LAST-FIX-KNOWN-SW
005680     ELSE
005690         ADD 1 TO WS-FIXES-REJECTED
005700     END-IF
005710     MOVE TL-FIX-VEHICLE-ID TO WS-PREV-VEHICLE-ID
005720     PERFORM 0800-READ-NEXT-FIX THRU 0800-EXIT
005730     .
005740 1000-EXIT.
005750     EXIT.
005760 
005770 1900-FLUSH-CURRENT-SESSION.
005780*    END OF JOB - IF THE LAST VEHICLE PROCESSED LEFT A SESSION
005790*    OPEN, WRITE IT OUT AS STILL-ACTIVE SO USAGE AGGREGATION
005800*    PICKS IT UP.
005810     IF WS-SESS-IS-OPEN
005820         PERFORM 7300-WRITE-ACTIVE-SESSION THRU 7300-EXIT
005830     END-IF
005840     .
005850 1900-EXIT.
005860     EXIT.
005870 
005880 2000-START-NEW-VEHICLE.
005890*    VEHICLE BREAK - FLUSH ANY SESSION LEFT OPEN BY THE
005900*    PREVIOUS VEHICLE'S FIXES, THEN RESET ALL PER-VEHICLE STATE.
005910     IF NOT WS-FIRST-FIX-OF-RUN
005920         IF WS-SESS-IS-OPEN
005930             PERFORM 7300-WRITE-ACTIVE-SESSION THRU 7300-EXIT
005940         END-IF
005950     END-IF
005960     MOVE 'N' TO WS-FIRST-FIX-SW
005970     MOVE 'N' TO WS-LAST-FIX-KNOWN-SW
005980     MOVE 0 TO WS-FIX-COUNT-THIS-VEH
005990     MOVE TL-FIX-VEHICLE-ID TO WS-LOOKUP-VEH-ID
006000     PERFORM 2100-FIND-VEHICLE THRU 2100-EXIT
006010     IF WS-VEH-WAS-FOUND
006020         MOVE WS-CNT-MISSING-DATA (WS-CURR-VEH-SUB) TO
006030                                   WS-AC-CNT-MISSING
006040         MOVE WS-CNT-INACTIVITY (WS-CURR-VEH-SUB) TO
006050                                 WS-AC-CNT-INACTIVITY
006060         MOVE WS-CNT-DISCONNECT (WS-CURR-VEH-SUB) TO
006070                                 WS-AC-CNT-DISCONNECT
006080     ELSE
006090         ADD 1 TO WS-VEH-NOT-FOUND-CNT
006100     END-IF
006110     .
006120 2000-EXIT.
006130     EXIT.
006140 
006150 2100-FIND-VEHICLE.
006160*    LINEAR SEARCH OF THE VEHICLE TABLE BY WS-LOOKUP-VEH-ID -
006170*    SETS WS-CURR-VEH-SUB AND WS-VEH-FOUND-SW.
006180     MOVE 'N' TO WS-VEH-FOUND-SW
006190     MOVE 1 TO WS-CURR-VEH-SUB
006200     PERFORM 2150-TEST-ONE-VEHICLE THRU 2150-EXIT
006210         UNTIL WS-CURR-VEH-SUB > WS-VEH-COUNT
006220            OR WS-VEH-WAS-FOUND
006230     .
006240 2100-EXIT.
006250     EXIT.
006260 
006270 2150-TEST-ONE-VEHICLE.
006280     SET WS-VEH-IDX TO WS-CURR-VEH-SUB
006290     IF WS-LOOKUP-VEH-ID = WS-TBL-VEH-ID (WS-VEH-IDX)
006300         MOVE 'Y' TO WS-VEH-FOUND-SW
006310     ELSE
006320         ADD 1 TO WS-CURR-VEH-SUB
006330     END-IF
006340     .
006350 2150-EXIT.
006360     EXIT.
006370 
006380 3000-VALIDATE-FIX.
006390*    VEHICLE ID MUST BE ON THE VEHICLE MASTER (SET BY
006400*    2100-FIND-VEHICLE VIA THE 2000-START-NEW-VEHICLE BREAK
006410*    LOGIC ABOVE), THEN LATITUDE/LONGITUDE RANGE, THEN
006420*    TIMESTAMP NOT IN THE FUTURE AND NOT OVER 24 HOURS STALE,
006430*    VS THE RUN'S "NOW".
006440     IF NOT WS-VEH-WAS-FOUND
006450         MOVE 'N' TO WS-FIX-VALID-SW
006460     END-IF
006470     IF TL-FIX-LAT < -90.000000 OR TL-FIX-LAT > 90.000000
006480         MOVE 'N' TO WS-FIX-VALID-SW
006490     END-IF
006500     IF TL-FIX-LON < -180.000000 OR TL-FIX-LON > 180.000000
006510         MOVE 'N' TO WS-FIX-VALID-SW
006520     END-IF
006530     IF WS-FIX-IS-VALID
006540         MOVE 'TSCV' TO WS-DC-FUNCTION
006550         MOVE TL-FIX-TIMESTAMP TO WS-DC-TIMESTAMP-IN
006560         CALL 'TLDATCLC' USING WS-DATCLC-PARM
006570         MOVE WS-DC-ABS-DAYS-OUT TO WS-DC-ABS-DAYS-1
006580         MOVE WS-DC-SEC-OF-DAY-OUT TO WS-DC-SEC-OF-DAY-1
006590         MOVE WS-RUN-TIMESTAMP-19 TO WS-DC-TIMESTAMP-IN
006600         CALL 'TLDATCLC' USING WS-DATCLC-PARM
006610         MOVE WS-DC-ABS-DAYS-OUT TO WS-DC-ABS-DAYS-2
006620         MOVE WS-DC-SEC-OF-DAY-OUT TO WS-DC-SEC-OF-DAY-2
006630         MOVE 'DIFS' TO WS-DC-FUNCTION
006640         CALL 'TLDATCLC' USING WS-DATCLC-PARM
006650         IF WS-DC-DIFF-SECONDS < 0
006660            OR WS-DC-DIFF-SECONDS > 86400
006670             MOVE 'N' TO WS-FIX-VALID-SW
006680         END-IF
006690     END-IF
006700     .
006710 3000-EXIT.
006720     EXIT.
006730 
006740 5000-DETECT-HIGHWAY.
006750     MOVE 'SCAN' TO WS-HT-FUNCTION
006760     MOVE TL-FIX-LAT TO WS-HT-FIX-LAT
006770     MOVE TL-FIX-LON TO WS-HT-FIX-LON
006780     MOVE WS-HWY-COUNT TO WS-HT-TABLE-COUNT
006790     CALL 'TLHWYDET' USING WS-HWYDET-PARM WS-HWY-TABLE
006800     IF WS-HT-WAS-FOUND
006810         MOVE 'Y' TO WS-CURR-ON-HWY-SW
006820         MOVE WS-HT-FOUND-HWY-ID TO WS-CURR-HWY-ID
006830         MOVE WS-HT-FOUND-HWY-NAME TO WS-CURR-HWY-NAME
006840     ELSE
006850         MOVE 'N' TO WS-CURR-ON-HWY-SW
006860         MOVE 0 TO WS-CURR-HWY-ID
006870         MOVE SPACES TO WS-CURR-HWY-NAME
006880     END-IF
006890     .
006900 5000-EXIT.
006910     EXIT.
006920 
006930 6000-COMPUTE-DISTANCE.
006940     MOVE 'DIST' TO WS-HD-FUNCTION
006950     MOVE WS-LAST-LAT TO WS-HD-LAT-1
006960     MOVE WS-LAST-LON TO WS-HD-LON-1
006970     MOVE TL-FIX-LAT  TO WS-HD-LAT-2
006980     MOVE TL-FIX-LON  TO WS-HD-LON-2
006990     CALL 'TLHAVDST' USING WS-HAVERSINE-PARM
007000     MOVE WS-HD-DISTANCE-KM TO WS-DIST-FROM-PREV
007010     .
007020 6000-EXIT.
007030     EXIT.
007040 
007050 7000-APPLY-SESSION-RULES.
007060*    FOUR-WAY SESSION STATE MACHINE, PER BUSINESS RULES
007070*    SECTION 4 - SAME HIGHWAY, ENTRY, EXIT, SWITCH, BOTH OFF.
007080     EVALUATE TRUE
007090         WHEN WS-LAST-WAS-ON-HWY AND WS-CURR-IS-ON-HWY
007100              AND WS-LAST-HWY-ID = WS-CURR-HWY-ID
007110             IF WS-DIST-FROM-PREV NOT < 0.01
007120                AND WS-DIST-FROM-PREV NOT > 5.0000
007130                 ADD WS-DIST-FROM-PREV TO WS-SESS-DISTANCE
007140             END-IF
007150         WHEN NOT WS-LAST-WAS-ON-HWY AND WS-CURR-IS-ON-HWY
007160             PERFORM 7100-OPEN-SESSION THRU 7100-EXIT
007170         WHEN WS-LAST-WAS-ON-HWY AND NOT WS-CURR-IS-ON-HWY
007180             PERFORM 7200-CLOSE-SESSION THRU 7200-EXIT
007190         WHEN WS-LAST-WAS-ON-HWY AND WS-CURR-IS-ON-HWY
007200              AND WS-LAST-HWY-ID NOT = WS-CURR-HWY-ID
007210             PERFORM 7200-CLOSE-SESSION THRU 7200-EXIT
007220             PERFORM 7100-OPEN-SESSION THRU 7100-EXIT
007230         WHEN OTHER
007240             CONTINUE
007250     END-EVALUATE
007260     .
007270 7000-EXIT.
007280     EXIT.
007290 
007300 7100-OPEN-SESSION.
007310     ADD 1 TO WS-SESS-NEXT-ID
007320     MOVE 'Y' TO WS-SESS-ACTIVE-SW
007330     MOVE WS-SESS-NEXT-ID TO WS-SESS-ID
007340     MOVE TL-FIX-VEHICLE-ID TO WS-SESS-VEHICLE-ID
007350     MOVE WS-CURR-HWY-ID TO WS-SESS-HIGHWAY-ID
007360     MOVE 0 TO WS-SESS-DISTANCE
007370     MOVE TL-FIX-TIMESTAMP TO WS-SESS-ENTRY-TS
007380     MOVE TL-FIX-LAT TO WS-SESS-ENTRY-LAT
007390     MOVE TL-FIX-LON TO WS-SESS-ENTRY-LON
007400     ADD 1 TO WS-SESSIONS-OPENED
007410     .
007420 7100-EXIT.
007430     EXIT.
007440 
007450 7200-CLOSE-SESSION.
007460*    NORMAL CLOSE - THE HIGHWAY WAS LEFT (OR SWITCHED) ON THIS
007470*    FIX.  THE EXIT POINT STAMPED IS THE LAST FIX THAT WAS
007480*    ACTUALLY ON THE HIGHWAY, NOT THIS OFF-HIGHWAY FIX.
007490     MOVE WS-SESS-ID          TO TL-SESS-ID
007500     MOVE WS-SESS-VEHICLE-ID  TO TL-SESS-VEHICLE-ID
007510     MOVE WS-SESS-HIGHWAY-ID  TO TL-SESS-HIGHWAY-ID
007520     MOVE WS-SESS-DISTANCE    TO TL-SESS-DISTANCE
007530     MOVE WS-SESS-ENTRY-TS    TO TL-SESS-ENTRY-TS
007540     MOVE WS-SESS-ENTRY-LAT   TO TL-SESS-ENTRY-LAT
007550     MOVE WS-SESS-ENTRY-LON   TO TL-SESS-ENTRY-LON
007560     MOVE 'N'                 TO TL-SESS-ACTIVE
007570     MOVE WS-LAST-TIMESTAMP   TO TL-SESS-EXIT-TS
007580     MOVE WS-LAST-LAT         TO TL-SESS-EXIT-LAT
007590     MOVE WS-LAST-LON         TO TL-SESS-EXIT-LON
007600     WRITE TL-SESSION-REC
007610     MOVE 'N' TO WS-SESS-ACTIVE-SW
007620     ADD 1 TO WS-SESSIONS-CLOSED
007630     .
007640 7200-EXIT.
007650     EXIT.
007660 
007670 7300-WRITE-ACTIVE-SESSION.
007680*    END OF VEHICLE'S FIXES (OR END OF JOB) WITH THE SESSION
007690*    STILL OPEN - WRITTEN AS ACTIVE, NO EXIT POINT YET.
007700     MOVE WS-SESS-ID          TO TL-SESS-ID
007710     MOVE WS-SESS-VEHICLE-ID  TO TL-SESS-VEHICLE-ID
007720     MOVE WS-SESS-HIGHWAY-ID  TO TL-SESS-HIGHWAY-ID
007730     MOVE WS-SESS-DISTANCE    TO TL-SESS-DISTANCE
007740     MOVE WS-SESS-ENTRY-TS    TO TL-SESS-ENTRY-TS
007750     MOVE WS-SESS-ENTRY-LAT   TO TL-SESS-ENTRY-LAT
007760     MOVE WS-SESS-ENTRY-LON   TO TL-SESS-ENTRY-LON
007770     MOVE 'Y'                 TO TL-SESS-ACTIVE
007780     MOVE SPACES               TO TL-SESS-EXIT-TS
007790     MOVE 0                    TO TL-SESS-EXIT-LAT
007800     MOVE 0                    TO TL-SESS-EXIT-LON
007810     WRITE TL-SESSION-REC
007820     MOVE 'N' TO WS-SESS-ACTIVE-SW
007830     .
007840 7300-EXIT.
007850     EXIT.
007860 
007870 8000-WRITE-LOCATION-RECORD.
007880     ADD 1 TO WS-LOC-NEXT-ID
007890     MOVE WS-LOC-NEXT-ID  TO TL-LOC-ID
007900     MOVE TL-FIX-VEHICLE-ID TO TL-LOC-VEHICLE-ID
007910     MOVE TL-FIX-LAT      TO TL-LOC-LAT
007920     MOVE TL-FIX-LON      TO TL-LOC-LON
007930     MOVE TL-FIX-TIMESTAMP TO TL-LOC-TIMESTAMP
007940     MOVE WS-CURR-HWY-ID  TO TL-LOC-HIGHWAY-ID
007950     MOVE WS-DIST-FROM-PREV TO TL-LOC-DIST-PREV
007960     MOVE WS-CURR-ON-HWY-SW TO TL-LOC-ON-HIGHWAY
007970     WRITE TL-LOCATION-REC
007980     .
007990 8000-EXIT.
008000     EXIT.
008010 
008020 9000-RUN-ANOMALY-CHECKS.
008030     MOVE 'CHEK' TO WS-AC-FUNCTION
008040     MOVE WS-RUN-TIMESTAMP-19 TO WS-AC-RUN-TIMESTAMP
008050     MOVE WS-LAST-TIMESTAMP TO WS-AC-LAST-FIX-TS
008060     MOVE TL-FIX-TIMESTAMP TO WS-AC-CURR-FIX-TS
008070     MOVE WS-LAST-ON-HWY-SW TO WS-AC-LAST-ON-HWY
008080     MOVE WS-CURR-ON-HWY-SW TO WS-AC-CURR-ON-HWY
008090     MOVE WS-DIST-FROM-PREV TO WS-AC-DISTANCE-PREV
008100     MOVE 'Y' TO WS-AC-HAS-2-PRIOR
008110     CALL 'TLANMCHK' USING WS-ANMCHK-PARM
008120     IF WS-VEH-WAS-FOUND
008130         MOVE WS-AC-CNT-MISSING TO
008140              WS-CNT-MISSING-DATA (WS-CURR-VEH-SUB)
008150         MOVE WS-AC-CNT-INACTIVITY TO
008160              WS-CNT-INACTIVITY (WS-CURR-VEH-SUB)
008170         MOVE WS-AC-CNT-DISCONNECT TO
008180              WS-CNT-DISCONNECT (WS-CURR-VEH-SUB)
008190     END-IF
008200     IF WS-AC-ANOMALY-COUNT > 0
008210         MOVE 1 TO WS-ANOM-SUB
008220         PERFORM 9100-WRITE-ONE-ANOMALY THRU 9100-EXIT
008230             WS-AC-ANOMALY-COUNT TIMES
008240     END-IF
008250     .
008260 9000-EXIT.
008270     EXIT.
008280 
008290 9100-WRITE-ONE-ANOMALY.
008300     ADD 1 TO WS-ANOMALIES-WRITTEN
008310     MOVE WS-ANOMALIES-WRITTEN TO TL-ANOM-ID
008320     MOVE TL-FIX-VEHICLE-ID TO TL-ANOM-VEHICLE-ID
008330     MOVE WS-AC-ANOM-TYPE (WS-ANOM-SUB) TO TL-ANOM-TYPE
008340     MOVE WS-AC-ANOM-DESC (WS-ANOM-SUB) TO TL-ANOM-DESC
008350     MOVE WS-AC-ANOM-SEVERITY (WS-ANOM-SUB) TO TL-ANOM-SEVERITY
008360     MOVE WS-RUN-TIMESTAMP-19 TO TL-ANOM-DETECTED-TS
008370     MOVE 'PENDING' TO TL-ANOM-REVIEW-STATUS
008380     IF WS-AC-ANOM-USE-CURR (WS-ANOM-SUB) = 'Y'
008390         MOVE WS-LOC-NEXT-ID TO TL-ANOM-LOCATION-ID
008400     ELSE
008410         MOVE 0 TO TL-ANOM-LOCATION-ID
008420     END-IF
008430     WRITE TL-ANOMALY-REC
008440     ADD 1 TO WS-ANOM-SUB
008450     .
008460 9100-EXIT.
008470     EXIT.
008480 
008490 9700-CLOSE-FILES.
008500     CLOSE GPS-FIX-FILE
008510     CLOSE ANOMALY-FILE
008520     CLOSE LOCATION-TRACK-FILE
008530     CLOSE USAGE-SESSION-FILE
008540     .
008550 9700-EXIT.
008560     EXIT.
008570 
008580 9800-DISPLAY-RUN-SUMMARY.
008590     DISPLAY 'TLGPSING RUN COMPLETE - ' WS-RUN-TIMESTAMP-19
008600     MOVE WS-FIXES-READ TO WS-DISP-COUNT
008610     DISPLAY 'FIXES READ         ' WS-DISP-COUNT
008620     MOVE WS-FIXES-ACCEPTED TO WS-DISP-COUNT
008630     DISPLAY 'FIXES ACCEPTED      ' WS-DISP-COUNT
008640     MOVE WS-FIXES-REJECTED TO WS-DISP-COUNT
008650     DISPLAY 'FIXES REJECTED      ' WS-DISP-COUNT
008660     MOVE WS-SESSIONS-OPENED TO WS-DISP-COUNT
008670     DISPLAY 'SESSIONS OPENED     ' WS-DISP-COUNT
008680     MOVE WS-SESSIONS-CLOSED TO WS-DISP-COUNT
008690     DISPLAY 'SESSIONS CLOSED     ' WS-DISP-COUNT
008700     MOVE WS-ANOMALIES-WRITTEN TO WS-DISP-COUNT
008710     DISPLAY 'ANOMALIES WRITTEN   ' WS-DISP-COUNT
008720     MOVE WS-VEH-NOT-FOUND-CNT TO WS-DISP-COUNT
008730     DISPLAY 'VEHICLE NOT ON FILE ' WS-DISP-COUNT
008740     .
008750 9800-EXIT.
008760     EXIT.
