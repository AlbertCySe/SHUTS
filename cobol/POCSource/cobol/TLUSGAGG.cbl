000010 IDENTIFICATION DIVISION.
000020******************************************************************
000030 PROGRAM-ID.  TLUSGAGG.
000040 AUTHOR. K. SANTOS.
000050 INSTALLATION. HIGHWAY TOLL SYSTEMS GROUP.
000060 DATE-WRITTEN. 03/05/93.
000070 DATE-COMPILED. 09/10/12.
000080 SECURITY. NON-CONFIDENTIAL.
000090*   (C) HIGHWAY TOLL SYSTEMS GROUP
000100******************************************************************
000110*    USAGE AGGREGATION SUBROUTINE.  GIVEN THE FULL USAGE-        *
000120*    SESSION TABLE (LOADED ONCE BY THE CALLING PROGRAM FROM THE  *
000130*    USAGE-SESSION FILE) AND A VEHICLE/MONTH PAIR, RETURNS THE   *
000140*    TOTAL DISTANCE FOR THAT VEHICLE IN THAT MONTH (ACTIVE AND   *
000150*    CLOSED SESSIONS ALIKE), THE MATCHING SESSION COUNT, AND A   *
000160*    PER-HIGHWAY DISTANCE BREAKDOWN.  CALLED ONCE PER VEHICLE BY *
000170*    TLBILRUN WHEN IT ROLLS UP A USER'S BILL.                    *
000180*                                                                *
000190*    FUNCTION CODES:                                             *
000200*      AGGR  VEHICLE ID + BILL MONTH + SESSION TABLE -> TOTAL   *
000210*            DISTANCE, MATCHED SESSION COUNT, HIGHWAY BREAKDOWN *
000220*-----------------------------------------------------------------
000230*    DATE       BY     TICKET   DESCRIPTION
000240*    03/05/93   KJS    SHT-013  ORIGINAL - TOTAL DISTANCE ONLY
000250*    11/14/98   BLW    SHT-014  Y2K - VERIFIED MONTH-STRING
000260*                               COMPARE IS 4-DIGIT-YEAR SAFE
000270*    09/10/12   KJS    SHT-161  ADDED PER-HIGHWAY BREAKDOWN AND
000280*                               MATCHED-SESSION COUNT FOR THE
000290*                               BILLING REPORT - GPS RETROFIT
000300******************************************************************
000310 ENVIRONMENT DIVISION.
000320 CONFIGURATION SECTION.
000330 SOURCE-COMPUTER. IBM-390.
000340 OBJECT-COMPUTER. IBM-390.
000350 SPECIAL-NAMES.
000360     C01 IS TOP-OF-FORM.
000370 
000380 DATA DIVISION.
000390 WORKING-STORAGE SECTION.
000400 
000410 01  WS-WORK-FIELDS.
000420     05  WS-SESS-SUB            PIC S9(5) COMP VALUE 0.
000430     05  WS-BRK-SUB             PIC S9(3) COMP VALUE 0.
000440     05  WS-MONTH-PREFIX        PIC X(7) VALUE SPACES.
000450     05  WS-MONTH-PREFIX-R REDEFINES WS-MONTH-PREFIX.
000460         10  WS-MONTH-YEAR          PIC 9(4).
000470         10  FILLER                 PIC X.
000480         10  WS-MONTH-NUM           PIC 9(2).
000490     05  WS-BRK-FOUND-SW        PIC X(1) VALUE 'N'.
000500         88  WS-BRK-WAS-FOUND       VALUE 'Y'.
000510 
000520 LINKAGE SECTION.
000530 01  UA-PARM-AREA.
000540     05  UA-FUNCTION            PIC X(4).
000550     05  UA-RETURN-CODE         PIC X(1).
000560     05  UA-VEHICLE-ID          PIC 9(9).
000570     05  UA-BILL-MONTH          PIC X(7).
000580     05  UA-SESSION-COUNT       PIC S9(5) COMP.
000590     05  UA-TOTAL-DISTANCE      PIC 9(7)V9(4).
000600     05  UA-TOTAL-DISTANCE-X REDEFINES
000610             UA-TOTAL-DISTANCE  PIC X(11).
000620     05  UA-MATCHED-SESS-COUNT  PIC S9(5) COMP.
000630     05  UA-HWY-BRK-COUNT       PIC S9(3) COMP.
000640     05  UA-HWY-BREAKDOWN OCCURS 50 TIMES
000650                            INDEXED BY UA-BRK-IDX.
000660         10  UA-BRK-HWY-ID          PIC 9(9).
000670         10  UA-BRK-DISTANCE        PIC 9(7)V9(4).
000680 
000690 01  UA-SESSION-TABLE.
000700     05  UA-SESS-ENTRY OCCURS 5000 TIMES
000710                       INDEXED BY UA-SESS-IDX.
000720         10  UA-TBL-VEHICLE-ID      PIC 9(9).
000730         10  UA-TBL-HIGHWAY-ID      PIC 9(9).
000740         10  UA-TBL-DISTANCE        PIC 9(5)V9(4).
000750         10  UA-TBL-ENTRY-TS        PIC X(19).
000760         10  UA-TBL-ENTRY-TS-R REDEFINES UA-TBL-ENTRY-TS.
000770             15  UA-TBL-ENT-YEAR         PIC 9(4).
000780             15  FILLER                  PIC X.
000790             15  UA-TBL-ENT-MONTH        PIC 9(2).
000800             15  FILLER                  PIC X(12).
000810 
000820 PROCEDURE DIVISION USING UA-PARM-AREA UA-SESSION-TABLE.
000830 
000840 0000-MAIN-LINE.
000850     MOVE '0' TO UA-RETURN-CODE
000860     EVALUATE UA-FUNCTION
000870         WHEN 'AGGR'
000880             PERFORM 1000-AGGREGATE-VEHICLE THRU 1000-EXIT
000890         WHEN OTHER
000900             MOVE '1' TO UA-RETURN-CODE
000910     END-EVALUATE
000920     GOBACK
000930     .
000940 
000950 1000-AGGREGATE-VEHICLE.
000960     MOVE 0 TO UA-TOTAL-DISTANCE
000970     MOVE 0 TO UA-MATCHED-SESS-COUNT
000980     MOVE 0 TO UA-HWY-BRK-COUNT
000990     MOVE UA-BILL-MONTH TO WS-MONTH-PREFIX
001000     MOVE 1 TO WS-SESS-SUB
001010     PERFORM 2000-TEST-ONE-SESSION THRU 2000-EXIT
001020         UNTIL WS-SESS-SUB > UA-SESSION-COUNT
001030     .
001040 1000-EXIT.
001050     EXIT.
001060 
001070 2000-TEST-ONE-SESSION.
001080     SET UA-SESS-IDX TO WS-SESS-SUB
001090     IF UA-TBL-VEHICLE-ID (UA-SESS-IDX) = UA-VEHICLE-ID
001100        AND UA-TBL-ENTRY-TS (UA-SESS-IDX) (1:7) = WS-MONTH-PREFIX
001110         ADD UA-TBL-DISTANCE (UA-SESS-IDX) TO UA-TOTAL-DISTANCE
001120         ADD 1 TO UA-MATCHED-SESS-COUNT
001130         PERFORM 3000-ADD-TO-BREAKDOWN THRU 3000-EXIT
001140     END-IF
001150     ADD 1 TO WS-SESS-SUB
001160     .
001170 2000-EXIT.
001180     EXIT.
001190 
001200 3000-ADD-TO-BREAKDOWN.
001210*    LINEAR SEARCH OF THE CALLER'S BREAKDOWN TABLE FOR THIS
001220*    SESSION'S HIGHWAY - ADD TO AN EXISTING ROW OR OPEN A NEW
001230*    ONE IF THIS IS THE FIRST SESSION SEEN ON THAT HIGHWAY.
001240     MOVE 'N' TO WS-BRK-FOUND-SW
001250     MOVE 1 TO WS-BRK-SUB
001260     PERFORM 3100-TEST-ONE-BREAKDOWN THRU 3100-EXIT
001270         UNTIL WS-BRK-SUB > UA-HWY-BRK-COUNT OR WS-BRK-WAS-FOUND
001280     IF NOT WS-BRK-WAS-FOUND
001290         ADD 1 TO UA-HWY-BRK-COUNT
001300         SET UA-BRK-IDX TO UA-HWY-BRK-COUNT
001310         MOVE UA-TBL-HIGHWAY-ID (UA-SESS-IDX) TO
001320              UA-BRK-HWY-ID (UA-BRK-IDX)
001330         MOVE UA-TBL-DISTANCE (UA-SESS-IDX) TO
001340              UA-BRK-DISTANCE (UA-BRK-IDX)
001350     END-IF
001360     .
001370 3000-EXIT.
001380     EXIT.
001390 
001400 3100-TEST-ONE-BREAKDOWN.
001410     SET UA-BRK-IDX TO WS-BRK-SUB
001420     IF UA-BRK-HWY-ID (UA-BRK-IDX) =
001430                       UA-TBL-HIGHWAY-ID (UA-SESS-IDX)
001440         MOVE 'Y' TO WS-BRK-FOUND-SW
001450         ADD UA-TBL-DISTANCE (UA-SESS-IDX) TO
001460             UA-BRK-DISTANCE (UA-BRK-IDX)
001470     ELSE
001480         ADD 1 TO WS-BRK-SUB
001490     END-IF
001500     .
001510 3100-EXIT.
001520     EXIT.
