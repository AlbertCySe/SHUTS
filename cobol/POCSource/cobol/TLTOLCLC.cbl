000010 IDENTIFICATION DIVISION.
000020******************************************************************
000030 PROGRAM-ID.  TLTOLCLC.
000040 AUTHOR. K. SANTOS.
000050 INSTALLATION. HIGHWAY TOLL SYSTEMS GROUP.
000060 DATE-WRITTEN. 06/19/91.
000070 DATE-COMPILED. 08/09/12.
000080 SECURITY. NON-CONFIDENTIAL.
000090*   (C) HIGHWAY TOLL SYSTEMS GROUP
000100******************************************************************
000110*    TOLL CALCULATION SUBROUTINE.  RATE PER KILOMETER COMES     *
000120*    FROM THE HIGHWAY MASTER'S RATE-BY-TYPE TABLE - CAR AT      *
000130*    SUBSCRIPT 1, BIKE AT SUBSCRIPT 2, TRUCK/BUS AT SUBSCRIPT   *
000140*    3.  ANY OTHER VEHICLE TYPE IS REJECTED WITH RETURN-CODE 1. *
000150*    CALLED ONCE PER SESSION BY TLBILRUN'S USAGE-AGGREGATION    *
000160*    PASS (VIA TLUSGAGG).                                       *
000170*                                                                *
000180*    FUNCTION CODES:                                             *
000190*      TOLL  VEHICLE TYPE, SESSION DISTANCE, HIGHWAY RATE ROW   *
000200*            -> ROUNDED TOLL AMOUNT (2 DECIMALS, HALF UP)       *
000210*-----------------------------------------------------------------
000220*    DATE       BY     TICKET   DESCRIPTION
000230*    06/19/91   KJS    SHT-011  ORIGINAL - THREE-WAY IF TEST
000240*    11/14/98   BLW    SHT-014  Y2K - NO DATE FIELDS IN THIS
000250*                               ROUTINE, REVIEWED AND CLOSED
000260*    03/22/07   KMS    SHT-091  CHANGED TO INDEX THE RATE-BY-
000270*                               TYPE TABLE INSTEAD OF NESTED IF
000280*    04/16/12   KJS    SHT-145  ROUNDED TOLL TO 2 DECIMALS HALF
000290*                               UP EXPLICITLY - GPS RETROFIT
000300******************************************************************
000310 ENVIRONMENT DIVISION.
000320 CONFIGURATION SECTION.
000330 SOURCE-COMPUTER. IBM-390.
000340 OBJECT-COMPUTER. IBM-390.
000350 SPECIAL-NAMES.
000360     C01 IS TOP-OF-FORM.
000370 
000380 DATA DIVISION.
000390 WORKING-STORAGE SECTION.
000400 
000410*    VEHICLE-TYPE-TO-RATE-SUBSCRIPT TABLE - INDEXED BY THE
000420*    TYPE CODE'S POSITION IN TL-VEH-TYPE-CODES BELOW SO A
000430*    CAR/BIKE/BUS/TRUCK LOOKUP NEVER NEEDS A NESTED IF.
000440 01  WS-TYPE-CODE-TABLE.
000450     05  FILLER                 PIC X(5) VALUE 'CAR  '.
000460     05  FILLER                 PIC X(5) VALUE 'BIKE '.
000470     05  FILLER                 PIC X(5) VALUE 'BUS  '.
000480     05  FILLER                 PIC X(5) VALUE 'TRUCK'.
000490 01  WS-TYPE-CODE-R REDEFINES WS-TYPE-CODE-TABLE.
000500     05  WS-TYPE-CODE           PIC X(5) OCCURS 4 TIMES.
000510 
000520 01  WS-RATE-SUBSCRIPT-TABLE.
000530     05  FILLER                 PIC 9(1) VALUE 1.
000540     05  FILLER                 PIC 9(1) VALUE 2.
000550     05  FILLER                 PIC 9(1) VALUE 3.
000560     05  FILLER                 PIC 9(1) VALUE 3.
000570 01  WS-RATE-SUBSCRIPT-R REDEFINES WS-RATE-SUBSCRIPT-TABLE.
000580     05  WS-RATE-SUBSCRIPT      PIC 9(1) OCCURS 4 TIMES.
000590 
000600 01  WS-WORK-FIELDS.
000610     05  WS-TYPE-SUB            PIC S9(4) COMP VALUE 0.
000620     05  WS-RATE-SUB            PIC S9(4) COMP VALUE 0.
000630     05  WS-MATCH-SW            PIC X(1) VALUE 'N'.
000640         88  WS-TYPE-MATCHED        VALUE 'Y'.
000650     05  WS-RATE-THIS-TYPE      PIC 9(3)V99.
000660     05  FILLER                 PIC X(1) VALUE SPACE.
000670 
000680 LINKAGE SECTION.
000690 01  TC-PARM-AREA.
000700     05  TC-FUNCTION            PIC X(4).
000710     05  TC-RETURN-CODE         PIC X(1).
000720     05  TC-VEHICLE-TYPE        PIC X(5).
000730     05  TC-SESSION-DISTANCE    PIC 9(5)V9(4).
000740     05  TC-SESSION-DISTANCE-X REDEFINES
000750             TC-SESSION-DISTANCE PIC X(9).
000760     05  TC-RATE-BY-TYPE        PIC 9(3)V99 OCCURS 3 TIMES.
000770     05  TC-TOLL-AMOUNT         PIC 9(7)V99.
000780 
000790 PROCEDURE DIVISION USING TC-PARM-AREA.
000800 
000810 0000-MAIN-LINE.
000820     MOVE '0' TO TC-RETURN-CODE
000830     EVALUATE TC-FUNCTION
000840         WHEN 'TOLL'
000850             PERFORM 1000-COMPUTE-TOLL THRU 1000-EXIT
000860         WHEN OTHER
000870             MOVE '1' TO TC-RETURN-CODE
000880     END-EVALUATE
000890     GOBACK
000900     .
000910 
000920 1000-COMPUTE-TOLL.
000930     PERFORM 2000-RATE-BY-TYPE THRU 2000-EXIT
000940     IF WS-TYPE-MATCHED
000950         COMPUTE TC-TOLL-AMOUNT ROUNDED =
000960                 TC-SESSION-DISTANCE * WS-RATE-THIS-TYPE
000970     ELSE
000980         MOVE '1' TO TC-RETURN-CODE
000990         MOVE 0 TO TC-TOLL-AMOUNT
001000     END-IF
001010     .
001020 1000-EXIT.
001030     EXIT.
001040 
001050 2000-RATE-BY-TYPE.
001060*    LOOK UP TC-VEHICLE-TYPE IN THE TYPE-CODE TABLE, THEN USE
001070*    ITS PARALLEL RATE-SUBSCRIPT ENTRY TO INDEX THE HIGHWAY'S
001080*    RATE-BY-TYPE ROW (1=CAR 2=BIKE 3=TRUCK/BUS).
001090     MOVE 'N' TO WS-MATCH-SW
001100     MOVE 1 TO WS-TYPE-SUB
001110     PERFORM 2100-TEST-ONE-TYPE THRU 2100-EXIT
001120         UNTIL WS-TYPE-SUB > 4 OR WS-TYPE-MATCHED
001130     .
001140 2000-EXIT.
001150     EXIT.
001160 
001170 2100-TEST-ONE-TYPE.
001180     IF TC-VEHICLE-TYPE = WS-TYPE-CODE (WS-TYPE-SUB)
001190         MOVE 'Y' TO WS-MATCH-SW
001200         MOVE WS-RATE-SUBSCRIPT (WS-TYPE-SUB) TO WS-RATE-SUB
001210         MOVE TC-RATE-BY-TYPE (WS-RATE-SUB) TO WS-RATE-THIS-TYPE
001220     ELSE
001230         ADD 1 TO WS-TYPE-SUB
001240     END-IF
001250     .
001260 2100-EXIT.
001270     EXIT.
