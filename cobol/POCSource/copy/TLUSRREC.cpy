000010*****************************************************************
000020*    COPYBOOK  TLUSRREC                                        *
000030*    USER MASTER RECORD LAYOUT - HIGHWAY TOLL SYSTEM            *
000040*    ONE ENTRY PER SUBSCRIBER, KEYED ON TL-USR-ID.  EMAIL AND   *
000050*    PHONE ARE SUPPOSED TO BE UNIQUE ACROSS THE FILE, BUT THAT  *
000060*    IS ENFORCED BY THE ONLINE REGISTRATION SYSTEM THAT BUILDS  *
000070*    THIS MASTER - NONE OF THE BATCH LOAD PARAGRAPHS THAT COPY  *
000080*    THIS RECORD (0750-LOAD-USER-TABLE IN TLBILRUN) RE-CHECK IT.*
000090*---------------------------------------------------------------
000100*    DATE       BY     TICKET   DESCRIPTION
000110*    01/06/95   RGD    SHT-001  ORIGINAL LAYOUT
000120*    09/19/99   BLW    SHT-014  Y2K REVIEW - NO DATE FIELDS HERE
000130*    02/14/13   RJS    SHT-162  CORRECTED BANNER - NO 9000-LOAD-
000140*                               USER-TABLE PARAGRAPH EXISTS AND
000150*                               NO LOAD-TIME CHECK IS PERFORMED
000160*****************************************************************
000170 01  TL-USER-REC.
000180     05  TL-USR-ID              PIC 9(9).
000190     05  TL-USR-NAME            PIC X(40).
000200     05  TL-USR-EMAIL           PIC X(50).
000210     05  TL-USR-PHONE           PIC X(15).
000220     05  TL-USR-NAME-R REDEFINES TL-USR-NAME.
000230         10  TL-USR-LAST-NAME       PIC X(20).
000240         10  TL-USR-FIRST-NAME      PIC X(20).
000250     05  FILLER                 PIC X(10) VALUE SPACES.
