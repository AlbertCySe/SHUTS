000010*****************************************************************
000020*    COPYBOOK  TLBILREC                                        *
000030*    BILL OUTPUT RECORD - HIGHWAY TOLL SYSTEM                  *
000040*    ONE RECORD PER (USER, MONTH) WRITTEN BY TLBILRUN.  AT     *
000050*    MOST ONE BILL MAY EXIST FOR A GIVEN USER/MONTH - CHECKED   *
000060*    AGAINST THE BILL FILE ALREADY ON HAND BEFORE A NEW ONE     *
000070*    IS BUILT.                                                 *
000080*---------------------------------------------------------------
000090*    DATE       BY     TICKET   DESCRIPTION
000100*    06/01/12   PDN    SHT-160  ORIGINAL LAYOUT
000110*****************************************************************
000120 01  TL-BILL-REC.
000130     05  TL-BILL-ID             PIC 9(9).
000140     05  TL-BILL-USER-ID        PIC 9(9).
000150     05  TL-BILL-TOT-DISTANCE   PIC 9(5)V99.
000160     05  TL-BILL-TOT-AMOUNT     PIC 9(7)V99.
000170     05  TL-BILL-MONTH          PIC X(7).
000180     05  TL-BILL-DUE-DATE       PIC X(10).
000190     05  TL-BILL-STATUS         PIC X(7).
000200         88  TL-BILL-PENDING        VALUE 'PENDING'.
000210         88  TL-BILL-PAID           VALUE 'PAID'.
000220         88  TL-BILL-OVERDUE        VALUE 'OVERDUE'.
000230     05  FILLER                 PIC X(10) VALUE SPACES.
