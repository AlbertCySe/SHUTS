000010*****************************************************************
000020*    COPYBOOK  TLHWYREC                                        *
000030*    HIGHWAY MASTER RECORD LAYOUT - HIGHWAY TOLL SYSTEM         *
000040*    ONE ENTRY PER TOLLED HIGHWAY.  SCANNED IN TL-HWY-ID ORDER  *
000050*    BY TLHWYDET WHEN DETECTING WHICH HIGHWAY A FIX FALLS ON -  *
000060*    FIRST BOUNDING-BOX MATCH WINS, SO LOAD ORDER MUST STAY     *
000070*    HIGHWAY-ID ASCENDING.                                      *
000080*    RATE-BY-TYPE TABLE (SUBSCRIPT 1=CAR 2=BIKE 3=TRUCK/BUS)    *
000090*    ADDED SO TLTOLCLC CAN INDEX THE RATE INSTEAD OF A THREE-   *
000100*    WAY IF TEST - SEE SHT-091.                                *
000110*---------------------------------------------------------------
000120*    DATE       BY     TICKET   DESCRIPTION
000130*    01/06/95   RGD    SHT-001  ORIGINAL LAYOUT
000140*    03/22/07   KMS    SHT-091  RATE FIELDS REDEFINED AS A TABLE
000150*****************************************************************
000160 01  TL-HIGHWAY-REC.
000170     05  TL-HWY-ID              PIC 9(9).
000180     05  TL-HWY-NAME            PIC X(30).
000190     05  TL-HWY-START-LAT       PIC S9(3)V9(6).
000200     05  TL-HWY-START-LON       PIC S9(3)V9(6).
000210     05  TL-HWY-END-LAT         PIC S9(3)V9(6).
000220     05  TL-HWY-END-LON         PIC S9(3)V9(6).
000230     05  TL-HWY-RATE-GROUP.
000240         10  TL-HWY-RATE-CAR        PIC 9(3)V99.
000250         10  TL-HWY-RATE-BIKE       PIC 9(3)V99.
000260         10  TL-HWY-RATE-TRUCK      PIC 9(3)V99.
000270     05  TL-HWY-RATE-TABLE REDEFINES TL-HWY-RATE-GROUP.
000280         10  TL-HWY-RATE-BY-TYPE    PIC 9(3)V99 OCCURS 3 TIMES.
000290     05  FILLER                 PIC X(20) VALUE SPACES.
