000010*****************************************************************
000020*    COPYBOOK  TLANMREC                                        *
000030*    ANOMALY OUTPUT RECORD - HIGHWAY TOLL SYSTEM                *
000040*    WRITTEN BY TLANMCHK FOR EVERY CHECK THAT FIRES.  NEVER     *
000050*    CAUSES A FIX TO BE REJECTED - INFORMATIONAL ONLY, FOR      *
000060*    HUMAN REVIEW.  REVIEW STATUS IS MAINTAINED OFF-LINE BY AN  *
000070*    ADMIN FUNCTION NOT IN THIS BATCH SLICE.                    *
000080*---------------------------------------------------------------
000090*    DATE       BY     TICKET   DESCRIPTION
000100*    04/09/12   PDN    SHT-142  ORIGINAL LAYOUT
000110*    09/03/12   PDN    SHT-158  ADDED REPEATED-PATTERN TYPE
000120*****************************************************************
000130 01  TL-ANOMALY-REC.
000140     05  TL-ANOM-ID             PIC 9(9).
000150     05  TL-ANOM-VEHICLE-ID     PIC 9(9).
000160     05  TL-ANOM-TYPE           PIC X(22).
000170         88  TL-ANOM-MISSING-DATA   VALUE 'MISSING_DATA'.
000180         88  TL-ANOM-INACTIVITY     VALUE
000190                                 'INACTIVITY_ON_HIGHWAY'.
000200         88  TL-ANOM-DISCONNECT     VALUE
000210                                 'SUDDEN_DISCONNECTION'.
000220         88  TL-ANOM-REPEATED       VALUE 'REPEATED_PATTERN'.
000230         88  TL-ANOM-SUSP-DIST      VALUE 'SUSPICIOUS_DISTANCE'.
000240         88  TL-ANOM-GPS-TAMPER     VALUE 'GPS_TAMPERING'.
000250     05  TL-ANOM-DESC           PIC X(120).
000260     05  TL-ANOM-SEVERITY       PIC X(6).
000270         88  TL-ANOM-SEV-LOW        VALUE 'LOW'.
000280         88  TL-ANOM-SEV-MEDIUM     VALUE 'MEDIUM'.
000290         88  TL-ANOM-SEV-HIGH       VALUE 'HIGH'.
000300     05  TL-ANOM-DETECTED-TS    PIC X(19).
000310     05  TL-ANOM-REVIEW-STATUS  PIC X(10).
000320         88  TL-ANOM-PENDING        VALUE 'PENDING'.
000330         88  TL-ANOM-REVIEWED       VALUE 'REVIEWED'.
000340         88  TL-ANOM-RESOLVED       VALUE 'RESOLVED'.
000350         88  TL-ANOM-ESCALATED      VALUE 'ESCALATED'.
000360     05  TL-ANOM-LOCATION-ID    PIC 9(9).
000370     05  FILLER                 PIC X(15) VALUE SPACES.
