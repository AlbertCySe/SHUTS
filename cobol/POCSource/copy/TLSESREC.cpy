000010*****************************************************************
000020*    COPYBOOK  TLSESREC                                        *
000030*    HIGHWAY-USAGE SESSION RECORD - HIGHWAY TOLL SYSTEM         *
000040*    OPENED WHEN A VEHICLE ENTERS A HIGHWAY, ACCUMULATES        *
000050*    DISTANCE WHILE ON IT, CLOSED (EXIT TS/POINT STAMPED) ON    *
000060*    EXIT OR SWITCH.  TL-SESS-ACTIVE = 'Y' MEANS NO EXIT YET.   *
000070*---------------------------------------------------------------
000080*    DATE       BY     TICKET   DESCRIPTION
000090*    04/02/12   PDN    SHT-140  ORIGINAL LAYOUT
000100*    08/11/12   PDN    SHT-151  ADDED ENTRY/EXIT LAT-LON
000110*****************************************************************
000120 01  TL-SESSION-REC.
000130     05  TL-SESS-ID             PIC 9(9).
000140     05  TL-SESS-VEHICLE-ID     PIC 9(9).
000150     05  TL-SESS-HIGHWAY-ID     PIC 9(9).
000160     05  TL-SESS-DISTANCE       PIC 9(5)V9(4).
000170     05  TL-SESS-ENTRY-TS       PIC X(19).
000180     05  TL-SESS-EXIT-TS        PIC X(19).
000190     05  TL-SESS-ENTRY-LAT      PIC S9(3)V9(6).
000200     05  TL-SESS-ENTRY-LON      PIC S9(3)V9(6).
000210     05  TL-SESS-EXIT-LAT       PIC S9(3)V9(6).
000220     05  TL-SESS-EXIT-LON       PIC S9(3)V9(6).
000230     05  TL-SESS-ACTIVE         PIC X(1).
000240         88  TL-SESS-IS-ACTIVE      VALUE 'Y'.
000250         88  TL-SESS-IS-CLOSED      VALUE 'N'.
000260     05  TL-SESS-ENTRY-TS-R REDEFINES TL-SESS-ENTRY-TS.
000270         10  TL-SESS-ENT-YEAR       PIC 9(4).
000280         10  FILLER                 PIC X.
000290         10  TL-SESS-ENT-MONTH      PIC 9(2).
000300         10  FILLER                 PIC X.
000310         10  TL-SESS-ENT-DAY        PIC 9(2).
000320         10  FILLER                 PIC X(7).
000330     05  FILLER                 PIC X(10) VALUE SPACES.
