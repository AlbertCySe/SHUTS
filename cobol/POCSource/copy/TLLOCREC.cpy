000010*****************************************************************
000020*    COPYBOOK  TLLOCREC                                        *
000030*    LOCATION-TRACKING OUTPUT RECORD - HIGHWAY TOLL SYSTEM      *
000040*    ONE RECORD WRITTEN BY TLGPSING FOR EVERY FIX THAT PASSES   *
000050*    VALIDATION.  TL-LOC-ID IS ASSIGNED BY TLGPSING FROM A      *
000060*    RUN COUNTER (SEE WS-LOC-NEXT-ID IN TLGPSING).              *
000070*---------------------------------------------------------------
000080*    DATE       BY     TICKET   DESCRIPTION
000090*    04/02/12   PDN    SHT-140  ORIGINAL LAYOUT
000100*****************************************************************
000110 01  TL-LOCATION-REC.
000120     05  TL-LOC-ID              PIC 9(9).
000130     05  TL-LOC-VEHICLE-ID      PIC 9(9).
000140     05  TL-LOC-LAT             PIC S9(3)V9(6).
000150     05  TL-LOC-LON             PIC S9(3)V9(6).
000160     05  TL-LOC-TIMESTAMP       PIC X(19).
000170     05  TL-LOC-TIMESTAMP-R REDEFINES TL-LOC-TIMESTAMP.
000180         10  TL-LOC-TS-YEAR         PIC 9(4).
000190         10  FILLER                 PIC X.
000200         10  TL-LOC-TS-MONTH        PIC 9(2).
000210         10  FILLER                 PIC X.
000220         10  TL-LOC-TS-DAY          PIC 9(2).
000230         10  FILLER                 PIC X.
000240         10  TL-LOC-TS-HOUR         PIC 9(2).
000250         10  FILLER                 PIC X.
000260         10  TL-LOC-TS-MINUTE       PIC 9(2).
000270         10  FILLER                 PIC X.
000280         10  TL-LOC-TS-SECOND       PIC 9(2).
000290     05  TL-LOC-HIGHWAY-ID      PIC 9(9).
000300     05  TL-LOC-DIST-PREV       PIC 9(5)V9(4).
000310     05  TL-LOC-ON-HIGHWAY      PIC X(1).
000320         88  TL-LOC-ON-HWY          VALUE 'Y'.
000330         88  TL-LOC-OFF-HWY         VALUE 'N'.
000340     05  FILLER                 PIC X(10) VALUE SPACES.
