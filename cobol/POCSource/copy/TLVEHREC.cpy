000010*****************************************************************
000020*    COPYBOOK  TLVEHREC                                        *
000030*    VEHICLE MASTER RECORD LAYOUT - HIGHWAY TOLL SYSTEM         *
000040*    ONE ENTRY PER REGISTERED VEHICLE, KEYED ON TL-VEH-ID       *
000050*    LOADED INTO WORKING STORAGE TABLE TL-VEH-TABLE FOR         *
000060*    KEYED LOOKUP DURING FIX INGESTION AND BILLING.             *
000070*---------------------------------------------------------------
000080*    DATE       BY     TICKET   DESCRIPTION
000090*    01/06/95   RGD    SHT-001  ORIGINAL LAYOUT
000100*    11/14/98   BLW    SHT-014  Y2K - EXPANDED PLATE FIELD
000110*    03/22/07   KMS    SHT-077  ADDED 88-LEVELS FOR VEH TYPE
000120*****************************************************************
000130 01  TL-VEHICLE-REC.
000140     05  TL-VEH-ID              PIC 9(9).
000150     05  TL-VEH-NUMBER          PIC X(20).
000160     05  TL-VEH-TYPE            PIC X(5).
000170         88  TL-VEH-IS-CAR          VALUE 'CAR'.
000180         88  TL-VEH-IS-BIKE         VALUE 'BIKE'.
000190         88  TL-VEH-IS-BUS          VALUE 'BUS'.
000200         88  TL-VEH-IS-TRUCK        VALUE 'TRUCK'.
000210         88  TL-VEH-TYPE-VALID      VALUES 'CAR' 'BIKE' 'BUS'
000220                                            'TRUCK'.
000230     05  TL-VEH-USER-ID         PIC 9(9).
000240     05  TL-VEH-NUMBER-R REDEFINES TL-VEH-NUMBER.
000250         10  TL-VEH-PLATE-STATE     PIC X(4).
000260         10  TL-VEH-PLATE-SERIAL    PIC X(16).
000270     05  FILLER                 PIC X(15) VALUE SPACES.
