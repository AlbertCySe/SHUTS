000010*****************************************************************
000020*    COPYBOOK  TLFIXREC                                        *
000030*    GPS FIX TRANSACTION RECORD - HIGHWAY TOLL SYSTEM           *
000040*    ONE RECORD PER POSITION REPORT FROM A VEHICLE'S TRACKING   *
000050*    UNIT.  FILE IS SEQUENCED BY VEHICLE THEN BY TIMESTAMP      *
000060*    ASCENDING.  TL-FIX-TIMESTAMP IS BROKEN OUT BELOW SO        *
000070*    TLGPSING AND TLANMCHK CAN HAND THE PIECES TO TLDATCLC      *
000080*    WITHOUT RE-PARSING THE STRING EACH TIME.                  *
000090*---------------------------------------------------------------
000100*    DATE       BY     TICKET   DESCRIPTION
000110*    04/02/12   PDN    SHT-140  ORIGINAL LAYOUT
000120*    07/30/12   PDN    SHT-146  ACCEPT SPACE IN PLACE OF 'T'
000130*****************************************************************
000140 01  TL-GPS-FIX-REC.
000150     05  TL-FIX-VEHICLE-ID      PIC 9(9).
000160     05  TL-FIX-LAT             PIC S9(3)V9(6).
000170     05  TL-FIX-LON             PIC S9(3)V9(6).
000180     05  TL-FIX-TIMESTAMP       PIC X(19).
000190     05  TL-FIX-TIMESTAMP-R REDEFINES TL-FIX-TIMESTAMP.
000200         10  TL-FIX-TS-YEAR         PIC 9(4).
000210         10  FILLER                 PIC X.
000220         10  TL-FIX-TS-MONTH        PIC 9(2).
000230         10  FILLER                 PIC X.
000240         10  TL-FIX-TS-DAY          PIC 9(2).
000250         10  TL-FIX-TS-SEP          PIC X.
000260         10  TL-FIX-TS-HOUR         PIC 9(2).
000270         10  FILLER                 PIC X.
000280         10  TL-FIX-TS-MINUTE       PIC 9(2).
000290         10  FILLER                 PIC X.
000300         10  TL-FIX-TS-SECOND       PIC 9(2).
000310     05  FILLER                 PIC X(20) VALUE SPACES.
