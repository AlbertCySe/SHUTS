000010*****************************************************************
000020*    COPYBOOK  TLDTWRK                                         *
000030*    COMMON DATE/TIME WORKING STORAGE - HIGHWAY TOLL SYSTEM     *
000040*    ACCEPT-FROM-DATE/TIME BREAKDOWN, PLUS THE ELAPSED-TIME     *
000050*    ACCUMULATORS PASSED TO AND FROM TLDATCLC.  COPY THIS INTO  *
000060*    WORKING-STORAGE OF ANY PROGRAM THAT NEEDS "NOW" OR NEEDS   *
000070*    TO DIFF TWO TIMESTAMPS - A COMMON GROUP SHARED ACROSS THE   *
000080*    GPS RETROFIT PROJECT'S PROGRAMS SO EVERY ONE OF THEM        *
000090*    BREAKS DOWN ACCEPT-FROM DATE/TIME THE SAME WAY.             *
000100*---------------------------------------------------------------
000110*    DATE       BY     TICKET   DESCRIPTION
000120*    03/11/12   PDN    SHT-138  ORIGINAL LAYOUT
000130*    04/02/12   PDN    SHT-140  ADDED ELAPSED-WORK GROUP
000140*****************************************************************
000150 01  TL-DATE-TIME-WORK.
000160     05  TL-RUN-DATE-YMD        PIC 9(8).
000170     05  TL-RUN-DATE-R REDEFINES TL-RUN-DATE-YMD.
000180         10  TL-RUN-YEAR            PIC 9(4).
000190         10  TL-RUN-MONTH           PIC 9(2).
000200         10  TL-RUN-DAY             PIC 9(2).
000210     05  TL-RUN-TIME-HMS        PIC 9(8).
000220     05  TL-RUN-TIME-R REDEFINES TL-RUN-TIME-HMS.
000230         10  TL-RUN-HOUR            PIC 9(2).
000240         10  TL-RUN-MINUTE          PIC 9(2).
000250         10  TL-RUN-SECOND          PIC 9(2).
000260         10  TL-RUN-HUNDREDTH       PIC 9(2).
000270     05  TL-RUN-TIMESTAMP-19    PIC X(19).
000280     05  TL-RUN-ABS-DAYS        PIC S9(9) COMP VALUE 0.
000290     05  TL-RUN-SEC-OF-DAY      PIC S9(9) COMP VALUE 0.
000300     05  TL-ELAPSED-WORK.
000310         10  TL-ELAP-TOT-SECONDS    PIC S9(9) COMP-3 VALUE 0.
000320         10  TL-ELAP-DAYS           PIC S9(7) COMP-3 VALUE 0.
000330         10  TL-ELAP-HOURS          PIC S9(7) COMP-3 VALUE 0.
000340         10  TL-ELAP-MINUTES        PIC S9(7) COMP-3 VALUE 0.
000350     05  FILLER                 PIC X(20) VALUE SPACES.
