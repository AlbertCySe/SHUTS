000010*****************************************************************
000020*    COPYBOOK  TLWALREC                                        *
000030*    WALLET RECORD - HIGHWAY TOLL SYSTEM                       *
000040*    ONE WALLET PER USER IS A PROPERTY OF THE UPSTREAM WALLET-  *
000050*    PROVISIONING PROCESS THAT BUILDS THIS MASTER - NONE OF THE *
000060*    BATCH LOAD PARAGRAPHS THAT COPY THIS RECORD (0750-LOAD-    *
000070*    WALLET-TABLE IN TLWALPST) RE-CHECK IT.  BALANCE MAY GO     *
000080*    NEGATIVE - THERE IS NO FLOOR ON A TOLL DEDUCTION.          *
000090*---------------------------------------------------------------
000100*    DATE       BY     TICKET   DESCRIPTION
000110*    05/14/12   PDN    SHT-149  ORIGINAL LAYOUT
000120*    03/05/13   RJS    SHT-163  CORRECTED BANNER - UNIQUENESS IS
000130*                               NOT ENFORCED AT LOAD TIME, SAME
000140*                               CLASS OF FIX AS TLUSRREC (SHT-162)
000150*****************************************************************
000160 01  TL-WALLET-REC.
000170     05  TL-WALLET-ID           PIC 9(9).
000180     05  TL-WALLET-USER-ID      PIC 9(9).
000190     05  TL-WALLET-BALANCE      PIC S9(7)V99.
000200     05  TL-WALLET-MIN-BAL      PIC 9(7)V99.
000210     05  TL-WALLET-DEFICIT-SW   PIC X(1) VALUE 'N'.
000220         88  TL-WALLET-IN-DEFICIT   VALUE 'Y'.
000230     05  FILLER                 PIC X(20) VALUE SPACES.
